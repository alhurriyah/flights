000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.             FPCONSOL.                                        
000300 AUTHOR.                 ASHLEY LINDQUIST.                                
000400 INSTALLATION.           LINDQUIST DATA SERVICES - CHARTER DIV.           
000500 DATE-WRITTEN.           03/14/87.                                        
000600 DATE-COMPILED.                                                           
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.                
000800                                                                          
000900*****************************************************************         
001000* CHANGE LOG                                                              
001100***************************************************************** AL0387  
001200* 03/14/87  AL   ORIGINAL WRITE-UP.  CONSOLIDATES WEEKEND CHARTER AL0387  
001300*           BOAT BOOKING SLIPS FROM THE THREE MARINA OFFICES INTO AL0387  
001400*           ONE BOOKING-MASTER FILE AND A DAILY BOOKINGS REPORT.  AL0387  
001500* 09/02/88  AL   ADDED SLIP-RATE TABLE, CASE PROBLEM REQUEST #12. AL0988  
001600* 02/11/90  RJT  MARINA OFFICE 4 (SOUTH DOCK) CAME ON LINE - ADDEDRJ0290  
001700*           FOURTH INPUT FILE AND FOURTH SET OF READ/CLOSE LOGIC. RJ0290  
001800* 07/19/91  RJT  CORRECTED ROUNDING ON SLIP-RATE EXTENSION PER    RJ0791  
001900*           AUDIT FINDING 91-114.                                 RJ0791  
002000* 01/05/94  MPK  REBUILT AS CHARTER-QUOTE CONSOL FOR THE NEW      MP0194  
002100*           AIR-CHARTER DESK.  BOAT LOGIC RETIRED, FOUR VENDOR    MP0194  
002200*           QUOTE FEEDS (AVN,SKYL,JETX,REGL) TAKE ITS PLACE.      MP0194  
002300* 06/30/96  MPK  ADDED AIRPORT CROSS-REFERENCE FILE AND LAT/LON   MP0696  
002400*           LOOKUP SO ROUTES CAN BE PLOTTED ON THE DISPATCH BOARD.MP0696  
002500* 11/02/98  SJH  Y2K REMEDIATION - ALL FOUR-DIGIT YEAR FIELDS     SJH1198 
002600*           VERIFIED, SLIDING WINDOW REMOVED, CENTURY NOW CARRIED SJH1198 
002700*           EXPLICITLY ON EVERY DATE FIELD IN THIS PROGRAM.       SJH1198 
002800* 03/08/99  SJH  Y2K RETEST SIGNOFF - QA TICKET Y2K-0447.         SJH0399 
002900* 10/14/02  DWN  VENDOR FEEDS RENAMED PER MARKETING REBRAND TO    DW1002  
003000*           LUXAVIATION/CATCHAJET/MIRAI/SOVEREIGN.  CHARTER AND   DW1002  
003100*           FLYPRIVATE RETAIL PRICE COLUMNS ADDED PER REQUEST     DW1002  
003200*           FP-0091 FROM THE WEB DESK.                            DW1002  
003300* 04/22/05  DWN  DURATION AND ARRIVAL-TIME ESTIMATES ADDED SO THE DW0405  
003400*           WEB DESK CAN SHOW A FLIGHT WINDOW WITHOUT CALLING     DW0405  
003500*           DISPATCH.  GREAT-CIRCLE MATH WRITTEN IN-LINE SINCE    DW0405  
003600*           THIS SHOP DOES NOT LINK THE TRIG INTRINSIC LIBRARY.   DW0405  
003700* 11/09/07  DWN  SOVEREIGN FEED SWITCHED TO TAB-DELIM CAPTURE -   DW1107  
003800*           FLIGHTINFO PARSING REWRITTEN.  GBP UPLIFT FACTOR 1.15 DW1107  
003900*           ADDED PER FINANCE MEMO FP-115.                        DW1107  
004000* 02/02/10  KPR  RENAMED PROGRAM FPCONSOL TO MATCH THE NEW FLY-   KP0210  
004100*           PRIVATE WEB DESK NAMING STANDARD.  NO LOGIC CHANGE.   KP0210  
004200* 08/17/13  KPR  ADDED PROCESSING-SUMMARY REPORT (REPORT-OUT) AT  KP0813  
004300*           THE REQUEST OF THE WEB DESK SUPERVISOR - COUNTS, CITY KP0813  
004400*           TOTALS, PRICE RANGES AND A SAMPLE ROUTE PER VENDOR.   KP0813  
004500* 05/30/16  KPR  REJECT RULE ADDED FOR BASE PRICE UNDER EUR 100 - KP0516  
004600*           SEVERAL VENDOR TEST RECORDS WERE POLLUTING THE OUTPUT.KP0516  
004700*****************************************************************         
004800                                                                          
004900*****************************************************************         
005000*  NIGHTLY BATCH.  READS THE AIRPORT CROSS-REFERENCE FILE, THEN   AL0387  
005100*  EACH OF THE FOUR VENDOR QUOTE CAPTURE FILES IN TURN, DERIVES   AL0387  
005200*  RETAIL AND FLYPRIVATE PRICES, FLIGHT DURATION AND ARRIVAL TIME AL0387  
005300*  FOR EACH QUOTE, DROPS QUOTES WE CANNOT PRICE OR PLOT, SORTS THEAL0387  
005400*  SURVIVORS BY FLIGHT DATE AND WRITES FLIGHTS-OUT PLUS A         AL0387  
005500*  PROCESSING-SUMMARY REPORT (REPORT-OUT).                        AL0387  
005600*****************************************************************         
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.        IBM-UNSPECIFIED.                                 
006100 OBJECT-COMPUTER.        IBM-UNSPECIFIED.                                 
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700                                                                          
006800     SELECT AIRPORT-REF                                                   
006900         ASSIGN TO AIRPREF                                                
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WS-FS-AIRPORT.                                    
007200                                                                          
007300     SELECT OPTIONAL LUXAVIATION-IN                                       
007400         ASSIGN TO LUXIN                                                  
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-FS-LUX.                                        
007700                                                                          
007800     SELECT OPTIONAL CATCHAJET-IN                                         
007900         ASSIGN TO CATIN                                                  
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-FS-CJ.                                         
008200                                                                          
008300     SELECT OPTIONAL MIRAI-IN                                             
008400         ASSIGN TO MIRIN                                                  
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS IS WS-FS-MIR.                                        
008700                                                                          
008800     SELECT OPTIONAL SOVEREIGN-IN                                         
008900         ASSIGN TO SOVIN                                                  
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS WS-FS-SOV.                                        
009200                                                                          
009300     SELECT FLIGHTS-OUT                                                   
009400         ASSIGN TO FLTOUT                                                 
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS WS-FS-FLTOUT.                                     
009700                                                                          
009800     SELECT REPORT-OUT                                                    
009900         ASSIGN TO RPTOUT                                                 
010000         ORGANIZATION IS LINE SEQUENTIAL                                  
010100         FILE STATUS IS WS-FS-RPTOUT.                                     
010200                                                                          
010300 DATA DIVISION.                                                           
010400 FILE SECTION.                                                            
010500                                                                          
010600*----------------------------------------------------------------         
010700* AIRPORT CROSS-REFERENCE - ONE ROW PER AIRPORT/REGION                    
010800*----------------------------------------------------------------         
010900 FD  AIRPORT-REF                                                          
011000     LABEL RECORD IS STANDARD                                             
011100     RECORD CONTAINS 60 CHARACTERS                                        
011200     DATA RECORD IS AIRPORT-REF-REC.                                      
011300                                                                          
011400* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST AIRPORT-          
011500* REF-REC.                                                                
011600 01  AIRPORT-REF-REC.                                                     
011700* REGION/CITY NAME AS CAPTURED ON THE AIRPORT CROSS-REFERENCE             
011800* CARD.                                                                   
011900     05  AR-REGION-NAME          PIC X(30).                               
012000* THREE-LETTER IATA CODE, WHEN THE REGION CARRIES ONE.                    
012100     05  AR-IATA-CODE            PIC X(03).                               
012200* FOUR-LETTER ICAO CODE, WHEN THE REGION CARRIES ONE.                     
012300     05  AR-ICAO-CODE            PIC X(04).                               
012400* DEGREES LATITUDE, SIGNED, FOUR DECIMAL PLACES.                          
012500     05  AR-LATITUDE             PIC S9(3)V9(4).                          
012600* DEGREES LONGITUDE, SIGNED, FOUR DECIMAL PLACES.                         
012700     05  AR-LONGITUDE            PIC S9(3)V9(4).                          
012800     05  FILLER                  PIC X(09) VALUE SPACES.                  
012900                                                                          
013000*----------------------------------------------------------------         
013100* VENDOR QUOTE CAPTURE FILES - ONE INPUT PER VENDOR                       
013200*----------------------------------------------------------------         
013300 FD  LUXAVIATION-IN                                                       
013400     LABEL RECORD IS STANDARD                                             
013500     RECORD CONTAINS 140 CHARACTERS                                       
013600     DATA RECORD IS LUX-REC.                                              
013700                                                                          
013800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST LUX-REC.          
013900 01  LUX-REC.                                                             
014000* QUOTE DATE AS LUXAVIATION SENDS IT, FREE-FORM TEXT.                     
014100     05  LUX-OFFER-DATE          PIC X(12).                               
014200* ASKING PRICE AS LUXAVIATION SENDS IT - SEE PARA 2120.                   
014300     05  LUX-PRICE-RAW           PIC X(20).                               
014400* ORIGIN/DESTINATION TEXT, "<ORIGIN> AIRPORT <DEST>" FORM.                
014500     05  LUX-ROUTE               PIC X(60).                               
014600* AIRCRAFT TYPE ON THE OFFER.                                             
014700     05  LUX-AIRCRAFT            PIC X(25).                               
014800* SEAT COUNT, ALREADY NUMERIC ON THIS FEED.                               
014900     05  LUX-MAXPAX              PIC 9(02).                               
015000* WIFI-ON-BOARD INDICATOR TEXT.                                           
015100     05  LUX-WIFI                PIC X(03).                               
015200* PETS-ALLOWED INDICATOR TEXT.                                            
015300     05  LUX-PETS                PIC X(03).                               
015400* LIE-FLAT BEDS INDICATOR TEXT.                                           
015500     05  LUX-BEDS                PIC X(03).                               
015600     05  FILLER                  PIC X(12) VALUE SPACES.                  
015700                                                                          
015800 FD  CATCHAJET-IN                                                         
015900     LABEL RECORD IS STANDARD                                             
016000     RECORD CONTAINS 110 CHARACTERS                                       
016100     DATA RECORD IS CJ-REC.                                               
016200                                                                          
016300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST CJ-REC.           
016400 01  CJ-REC.                                                              
016500* QUOTE DATE AS CATCHAJET SENDS IT, FREE-FORM TEXT.                       
016600     05  CJ-OFFER-DATE           PIC X(12).                               
016700* ASKING PRICE AS CATCHAJET SENDS IT - SEE PARA 2220.                     
016800     05  CJ-PRICE-RAW            PIC X(20).                               
016900* DEPARTURE CITY TEXT, SEPARATE FIELD ON THIS FEED.                       
017000     05  CJ-DEPARTURE            PIC X(30).                               
017100* ARRIVAL CITY TEXT, SEPARATE FIELD ON THIS FEED.                         
017200     05  CJ-ARRIVAL              PIC X(30).                               
017300* SEAT COUNT AS "<N> SEATS" - COUNT IS THE FIRST TOKEN.                   
017400     05  CJ-MAXPAX-TEXT          PIC X(10).                               
017500     05  FILLER                  PIC X(08) VALUE SPACES.                  
017600                                                                          
017700 FD  MIRAI-IN                                                             
017800     LABEL RECORD IS STANDARD                                             
017900     RECORD CONTAINS 120 CHARACTERS                                       
018000     DATA RECORD IS MIR-REC.                                              
018100                                                                          
018200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST MIR-REC.          
018300 01  MIR-REC.                                                             
018400* QUOTE DATE AS MIRAI SENDS IT, FREE-FORM TEXT.                           
018500     05  MIR-OFFER-DATE          PIC X(12).                               
018600* ASKING PRICE AS MIRAI SENDS IT - SEE PARA 2320.                         
018700     05  MIR-PRICE-RAW           PIC X(20).                               
018800* ORIGIN/DESTINATION TEXT, "<ORIGIN> -- <DEST>" (EM DASH) FORM.           
018900     05  MIR-ROUTE               PIC X(60).                               
019000* SEAT COUNT AS "SEATS <N>" - COUNT IS THE LAST TOKEN.                    
019100     05  MIR-MAXPAX-TEXT         PIC X(15).                               
019200     05  FILLER                  PIC X(13) VALUE SPACES.                  
019300                                                                          
019400 FD  SOVEREIGN-IN                                                         
019500     LABEL RECORD IS STANDARD                                             
019600     RECORD CONTAINS 160 CHARACTERS                                       
019700     DATA RECORD IS SOV-REC.                                              
019800                                                                          
019900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST SOV-REC.          
020000 01  SOV-REC.                                                             
020100* QUOTE DATE AS SOVEREIGN SENDS IT, FREE-FORM TEXT.                       
020200     05  SOV-OFFER-DATE          PIC X(12).                               
020300* ASKING PRICE AS SOVEREIGN SENDS IT - SEE PARA 2420.                     
020400     05  SOV-PRICE-RAW           PIC X(20).                               
020500* TAB-DELIMITED ROUTE/AIRCRAFT/SEATS BLOB - SEE PARA 2461.                
020600     05  SOV-FLIGHTINFO          PIC X(120).                              
020700     05  FILLER                  PIC X(08) VALUE SPACES.                  
020800                                                                          
020900*----------------------------------------------------------------         
021000* STANDARD-FLIGHT OUTPUT - ONE ROW PER ACCEPTED QUOTE                     
021100*----------------------------------------------------------------         
021200 FD  FLIGHTS-OUT                                                          
021300     LABEL RECORD IS STANDARD                                             
021400     RECORD CONTAINS 360 CHARACTERS                                       
021500     DATA RECORD IS STD-FLIGHT-REC.                                       
021600                                                                          
021700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST STD-              
021800* FLIGHT-REC.                                                             
021900 01  STD-FLIGHT-REC.                                                      
022000* RUN-ASSIGNED SEQUENCE NUMBER, NOT A VENDOR VALUE.                       
022100     05  SF-FLIGHT-ID            PIC 9(12).                               
022200* SHORT ROUTE BLURB FOR THE WEB DESK LISTING TILE.                        
022300     05  SF-THUMBNAIL            PIC X(40).                               
022400* ORIGIN CITY, DISPLAY SPELLING AFTER ALIAS CLEANUP.                      
022500     05  SF-ORIGIN               PIC X(30).                               
022600* DESTINATION CITY, DISPLAY SPELLING AFTER ALIAS CLEANUP.                 
022700     05  SF-DESTINATION          PIC X(30).                               
022800* ORIGIN LATITUDE PULLED FROM THE AIRPORT TABLE AT 6300.                  
022900     05  SF-ORIGIN-LAT           PIC S9(3)V9(4).                          
023000* ORIGIN LONGITUDE PULLED FROM THE AIRPORT TABLE AT 6300.                 
023100     05  SF-ORIGIN-LON           PIC S9(3)V9(4).                          
023200* DESTINATION LATITUDE PULLED FROM THE AIRPORT TABLE AT 6300.             
023300     05  SF-DEST-LAT             PIC S9(3)V9(4).                          
023400* DESTINATION LONGITUDE PULLED FROM THE AIRPORT TABLE AT 6300.            
023500     05  SF-DEST-LON             PIC S9(3)V9(4).                          
023600* CHARTER-DESK PRICE, WHOLE EUROS, AFTER THE 6500 MULTIPLIER.             
023700     05  SF-CHARTER-PRICE        PIC 9(07).                               
023800* FLYPRIVATE RETAIL PRICE, WHOLE EUROS, SHOWN ON THE WEB DESK.            
023900     05  SF-FLYPRIV-PRICE        PIC 9(07).                               
024000* DISPLAY-FORM FLIGHT DATE BUILT AT 6470.                                 
024100     05  SF-FLIGHT-DATE          PIC X(12).                               
024200* CCYYMMDD FORM OF THE SAME DATE, SORT KEY ONLY.                          
024300     05  SF-SORT-DATE            PIC 9(08).                               
024400* ESTIMATED FLIGHT TIME, "HH:MM" FORM, FROM PARA 6600.                    
024500     05  SF-DURATION             PIC X(07).                               
024600* FIXED '10:00' DEPARTURE USED FOR THE ARRIVAL ESTIMATE.                  
024700     05  SF-DEPARTURE-TIME       PIC X(05).                               
024800* ESTIMATED ARRIVAL, "HH:MM" FORM, FROM PARA 6700.                        
024900     05  SF-ARRIVAL-TIME         PIC X(05).                               
025000* AIRCRAFT TYPE AS CAPTURED FROM THE VENDOR FEED.                         
025100     05  SF-AIRCRAFT             PIC X(25).                               
025200* ONE AMENITY PHRASE PER OCCURRENCE - SEE PARA 6800.                      
025300     05  SF-AMENITY OCCURS 6 TIMES                                        
025400                                 PIC X(20).                               
025500* HOW MANY OF THE SIX SLOTS ABOVE ARE ACTUALLY IN USE.                    
025600     05  SF-AMENITY-COUNT        PIC 9(01).                               
025700* VENDOR NAME, FOR THE PER-SOURCE LINE ON REPORT-OUT.                     
025800     05  SF-OPERATED-BY          PIC X(12).                               
025900     05  FILLER                  PIC X(11) VALUE SPACES.                  
026000                                                                          
026100*----------------------------------------------------------------         
026200* PROCESSING-SUMMARY REPORT - PRINTABLE                                   
026300*----------------------------------------------------------------         
026400 FD  REPORT-OUT                                                           
026500     LABEL RECORD IS OMITTED                                              
026600     RECORD CONTAINS 132 CHARACTERS                                       
026700     LINAGE IS 60 WITH FOOTING AT 55                                      
026800     DATA RECORD IS PRTLINE.                                              
026900                                                                          
027000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST PRTLINE.          
027100 01  PRTLINE                     PIC X(132).                              
027200                                                                          
027300 WORKING-STORAGE SECTION.                                                 
027400                                                                          
027500*----------------------------------------------------------------         
027600* SWITCHES AND FILE STATUS                                                
027700*----------------------------------------------------------------         
027800 01  WS-SWITCHES.                                                         
027900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MORE-          
028000* AIRPORT.                                                                
028100     05  WS-MORE-AIRPORT         PIC X(03) VALUE 'YES'.                   
028200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MORE-          
028300* LUX.                                                                    
028400     05  WS-MORE-LUX             PIC X(03) VALUE 'YES'.                   
028500         88  MORE-LUX-RECORDS        VALUE 'YES'.                         
028600         88  NO-MORE-LUX-RECORDS     VALUE 'NO '.                         
028700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MORE-          
028800* CJ.                                                                     
028900     05  WS-MORE-CJ              PIC X(03) VALUE 'YES'.                   
029000         88  MORE-CJ-RECORDS         VALUE 'YES'.                         
029100         88  NO-MORE-CJ-RECORDS      VALUE 'NO '.                         
029200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MORE-          
029300* MIR.                                                                    
029400     05  WS-MORE-MIR             PIC X(03) VALUE 'YES'.                   
029500         88  MORE-MIR-RECORDS        VALUE 'YES'.                         
029600         88  NO-MORE-MIR-RECORDS     VALUE 'NO '.                         
029700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MORE-          
029800* SOV.                                                                    
029900     05  WS-MORE-SOV             PIC X(03) VALUE 'YES'.                   
030000         88  MORE-SOV-RECORDS        VALUE 'YES'.                         
030100         88  NO-MORE-SOV-RECORDS     VALUE 'NO '.                         
030200* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-LUX-PRESENT.                  
030300     05  WS-LUX-PRESENT          PIC X VALUE 'Y'.                         
030400         88  LUX-AVAILABLE           VALUE 'Y'.                           
030500         88  LUX-NOT-AVAILABLE       VALUE 'N'.                           
030600* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-CJ-PRESENT.                   
030700     05  WS-CJ-PRESENT           PIC X VALUE 'Y'.                         
030800         88  CJ-AVAILABLE            VALUE 'Y'.                           
030900         88  CJ-NOT-AVAILABLE        VALUE 'N'.                           
031000* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-MIR-PRESENT.                  
031100     05  WS-MIR-PRESENT          PIC X VALUE 'Y'.                         
031200         88  MIR-AVAILABLE           VALUE 'Y'.                           
031300         88  MIR-NOT-AVAILABLE       VALUE 'N'.                           
031400* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-SOV-PRESENT.                  
031500     05  WS-SOV-PRESENT          PIC X VALUE 'Y'.                         
031600         88  SOV-AVAILABLE           VALUE 'Y'.                           
031700         88  SOV-NOT-AVAILABLE       VALUE 'N'.                           
031800     05  FILLER                  PIC X(10) VALUE SPACES.                  
031900                                                                          
032000* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-FILE-STATUS.            
032100 01  WS-FILE-STATUS.                                                      
032200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-            
032300* AIRPORT.                                                                
032400     05  WS-FS-AIRPORT           PIC XX.                                  
032500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-LUX.        
032600     05  WS-FS-LUX               PIC XX.                                  
032700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-CJ.         
032800     05  WS-FS-CJ                PIC XX.                                  
032900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-MIR.        
033000     05  WS-FS-MIR               PIC XX.                                  
033100* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-SOV.        
033200     05  WS-FS-SOV               PIC XX.                                  
033300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-            
033400* FLTOUT.                                                                 
033500     05  WS-FS-FLTOUT            PIC XX.                                  
033600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FS-            
033700* RPTOUT.                                                                 
033800     05  WS-FS-RPTOUT            PIC XX.                                  
033900     05  FILLER                  PIC X(08) VALUE SPACES.                  
034000                                                                          
034100*----------------------------------------------------------------         
034200* COUNTERS, SUBSCRIPTS - ALL BINARY PER SHOP STANDARD WI-004              
034300*----------------------------------------------------------------         
034400 01  WS-COUNTERS.                                                         
034500* RUNNING COUNT - SEE WHERE WS-AIRPORT-CTR IS INCREMENTED BELOW.          
034600     05  WS-AIRPORT-CTR          PIC 9(04) COMP VALUE ZERO.               
034700* RUNNING COUNT - SEE WHERE WS-LUX-CTR IS INCREMENTED BELOW.              
034800     05  WS-LUX-CTR              PIC 9(04) COMP VALUE ZERO.               
034900* RUNNING COUNT - SEE WHERE WS-CJ-CTR IS INCREMENTED BELOW.               
035000     05  WS-CJ-CTR               PIC 9(04) COMP VALUE ZERO.               
035100* RUNNING COUNT - SEE WHERE WS-MIR-CTR IS INCREMENTED BELOW.              
035200     05  WS-MIR-CTR              PIC 9(04) COMP VALUE ZERO.               
035300* RUNNING COUNT - SEE WHERE WS-SOV-CTR IS INCREMENTED BELOW.              
035400     05  WS-SOV-CTR              PIC 9(04) COMP VALUE ZERO.               
035500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-LUX-           
035600* READ.                                                                   
035700     05  WS-LUX-READ             PIC 9(04) COMP VALUE ZERO.               
035800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CJ-            
035900* READ.                                                                   
036000     05  WS-CJ-READ              PIC 9(04) COMP VALUE ZERO.               
036100* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MIR-           
036200* READ.                                                                   
036300     05  WS-MIR-READ             PIC 9(04) COMP VALUE ZERO.               
036400* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-SOV-           
036500* READ.                                                                   
036600     05  WS-SOV-READ             PIC 9(04) COMP VALUE ZERO.               
036700* RUNNING COUNT - SEE WHERE WS-FLIGHT-CTR IS INCREMENTED BELOW.           
036800     05  WS-FLIGHT-CTR           PIC 9(04) COMP VALUE ZERO.               
036900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FLIGHT-        
037000* ID-SEQ.                                                                 
037100     05  WS-FLIGHT-ID-SEQ        PIC 9(06) COMP VALUE ZERO.               
037200* RUNNING COUNT - SEE WHERE WS-PCTR IS INCREMENTED BELOW.                 
037300     05  WS-PCTR                 PIC 99 VALUE ZERO.                       
037400     05  FILLER                  PIC X(10) VALUE SPACES.                  
037500                                                                          
037600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-               
037700* SUBSCRIPTS.                                                             
037800 01  WS-SUBSCRIPTS.                                                       
037900* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-AT-IDX.               
038000     05  WS-AT-IDX               PIC 9(04) COMP VALUE ZERO.               
038100* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-FT-IDX.               
038200     05  WS-FT-IDX               PIC 9(04) COMP VALUE ZERO.               
038300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FT-            
038400* IDX2.                                                                   
038500     05  WS-FT-IDX2              PIC 9(04) COMP VALUE ZERO.               
038600* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-SCAN-IDX.             
038700     05  WS-SCAN-IDX             PIC 9(03) COMP VALUE ZERO.               
038800* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-TBL-IDX.              
038900     05  WS-TBL-IDX              PIC 9(03) COMP VALUE ZERO.               
039000* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-ALIAS-IDX.            
039100     05  WS-ALIAS-IDX            PIC 9(03) COMP VALUE ZERO.               
039200* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-MONTH-IDX.            
039300     05  WS-MONTH-IDX            PIC 99 COMP VALUE ZERO.                  
039400* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-AMEN-IDX.             
039500     05  WS-AMEN-IDX             PIC 9 COMP VALUE ZERO.                   
039600     05  FILLER                  PIC X(12) VALUE SPACES.                  
039700                                                                          
039800* WS-SWAPPED IS KEPT AT 77-LEVEL, NOT IN WS-SUBSCRIPTS ABOVE -            
039900* SHARED BY BOTH 3210-BUBBLE-PASS AND 6151-SQUEEZE-ONE-CHAR AND           
040000* NOT PART OF ANY RECORD OR TABLE LAYOUT, SHOP STANDARD WI-004            
040100* FOR A LONE SWITCH THAT DOES NOT BELONG TO A GROUP.                      
040200 77  WS-SWAPPED                 PIC X VALUE 'N'.                          
040300                                                                          
040400* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
040500 01  WS-SYS-DATE.                                                         
040600* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
040700     05  WS-SYS-YY               PIC 99.                                  
040800* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
040900     05  WS-SYS-MM               PIC 99.                                  
041000* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
041100     05  WS-SYS-DD               PIC 99.                                  
041200     05  FILLER                  PIC X(02) VALUE SPACES.                  
041300                                                                          
041400*----------------------------------------------------------------         
041500* REDEFINES NO. 1 - SORT-DATE SCANNED AS ALPHA, USED AS NUMERIC           
041600*----------------------------------------------------------------         
041700 01  WS-SORT-DATE-WORK.                                                   
041800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-SD-            
041900* ALPHA.                                                                  
042000     05  WS-SD-ALPHA             PIC X(08) VALUE SPACES.                  
042100* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
042200 01  WS-SORT-DATE-NUM REDEFINES WS-SORT-DATE-WORK.                        
042300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-SD-            
042400* NUMERIC.                                                                
042500     05  WS-SD-NUMERIC           PIC 9(08).                               
042600                                                                          
042700*----------------------------------------------------------------         
042800* REDEFINES NO. 2 - PRICE DIGITS SCANNED AS ALPHA, USED AS NUMERIC        
042900*----------------------------------------------------------------         
043000 01  WS-PRICE-SCAN-WORK.                                                  
043100* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
043200     05  WS-PRICE-ALPHA          PIC X(10) VALUE SPACES.                  
043300* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-PRICE-SCAN-           
043400* NUM.                                                                    
043500 01  WS-PRICE-SCAN-NUM REDEFINES WS-PRICE-SCAN-WORK.                      
043600* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
043700     05  WS-PRICE-NUMERIC        PIC 9(10).                               
043800                                                                          
043900*----------------------------------------------------------------         
044000* REDEFINES NO. 3 - FULL MONTH NAME LOOKUP (HARD-CODED TABLE)             
044100*----------------------------------------------------------------         
044200 01  WS-MONTH-NAMES-RAW.                                                  
044300     05  FILLER  PIC X(9)  VALUE 'JANUARY  '.                             
044400     05  FILLER  PIC X(9)  VALUE 'FEBRUARY '.                             
044500     05  FILLER  PIC X(9)  VALUE 'MARCH    '.                             
044600     05  FILLER  PIC X(9)  VALUE 'APRIL    '.                             
044700     05  FILLER  PIC X(9)  VALUE 'MAY      '.                             
044800     05  FILLER  PIC X(9)  VALUE 'JUNE     '.                             
044900     05  FILLER  PIC X(9)  VALUE 'JULY     '.                             
045000     05  FILLER  PIC X(9)  VALUE 'AUGUST   '.                             
045100     05  FILLER  PIC X(9)  VALUE 'SEPTEMBER'.                             
045200     05  FILLER  PIC X(9)  VALUE 'OCTOBER  '.                             
045300     05  FILLER  PIC X(9)  VALUE 'NOVEMBER '.                             
045400     05  FILLER  PIC X(9)  VALUE 'DECEMBER '.                             
045500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MONTH-         
045600* TABLE.                                                                  
045700 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES-RAW.                         
045800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MONTH-         
045900* FULL.                                                                   
046000     05  WS-MONTH-FULL OCCURS 12 TIMES                                    
046100                                 PIC X(9).                                
046200                                                                          
046300*----------------------------------------------------------------         
046400* REDEFINES NO. 3B - FULL MONTH NAME, DISPLAY FORM ONLY.                  
046500* REDEFINES NO. 3 ABOVE STAYS UPPER CASE BECAUSE 6421-SCAN-FULL-          
046600* MONTH MATCHES IT AGAINST THE VENDOR TEXT AS READ; THIS TABLE            
046700* FEEDS ONLY THE "MONTH DD" STRING 6470-RENDER-DISPLAY BUILDS.            
046800*----------------------------------------------------------------         
046900 01  WS-MONTH-DISPLAY-RAW.                                                
047000     05  FILLER  PIC X(9)  VALUE 'January  '.                             
047100     05  FILLER  PIC X(9)  VALUE 'February '.                             
047200     05  FILLER  PIC X(9)  VALUE 'March    '.                             
047300     05  FILLER  PIC X(9)  VALUE 'April    '.                             
047400     05  FILLER  PIC X(9)  VALUE 'May      '.                             
047500     05  FILLER  PIC X(9)  VALUE 'June     '.                             
047600     05  FILLER  PIC X(9)  VALUE 'July     '.                             
047700     05  FILLER  PIC X(9)  VALUE 'August   '.                             
047800     05  FILLER  PIC X(9)  VALUE 'September'.                             
047900     05  FILLER  PIC X(9)  VALUE 'October  '.                             
048000     05  FILLER  PIC X(9)  VALUE 'November '.                             
048100     05  FILLER  PIC X(9)  VALUE 'December '.                             
048200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MONTH-         
048300* DISPLAY-TABLE.                                                          
048400 01  WS-MONTH-DISPLAY-TABLE REDEFINES WS-MONTH-DISPLAY-RAW.               
048500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MONTH-         
048600* DISPLAY.                                                                
048700     05  WS-MONTH-DISPLAY OCCURS 12 TIMES                                 
048800                                 PIC X(9).                                
048900                                                                          
049000*----------------------------------------------------------------         
049100* REDEFINES NO. 4 - 3-LETTER MONTH ABBREVIATION LOOKUP                    
049200*----------------------------------------------------------------         
049300 01  WS-MONTH-ABBR-RAW.                                                   
049400     05  FILLER  PIC X(3)  VALUE 'JAN'.                                   
049500     05  FILLER  PIC X(3)  VALUE 'FEB'.                                   
049600     05  FILLER  PIC X(3)  VALUE 'MAR'.                                   
049700     05  FILLER  PIC X(3)  VALUE 'APR'.                                   
049800     05  FILLER  PIC X(3)  VALUE 'MAY'.                                   
049900     05  FILLER  PIC X(3)  VALUE 'JUN'.                                   
050000     05  FILLER  PIC X(3)  VALUE 'JUL'.                                   
050100     05  FILLER  PIC X(3)  VALUE 'AUG'.                                   
050200     05  FILLER  PIC X(3)  VALUE 'SEP'.                                   
050300     05  FILLER  PIC X(3)  VALUE 'OCT'.                                   
050400     05  FILLER  PIC X(3)  VALUE 'NOV'.                                   
050500     05  FILLER  PIC X(3)  VALUE 'DEC'.                                   
050600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MONTH-         
050700* ABBR-TABLE.                                                             
050800 01  WS-MONTH-ABBR-TABLE REDEFINES WS-MONTH-ABBR-RAW.                     
050900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MONTH-         
051000* ABBR.                                                                   
051100     05  WS-MONTH-ABBR OCCURS 12 TIMES                                    
051200                                 PIC X(3).                                
051300                                                                          
051400*----------------------------------------------------------------         
051500* REDEFINES NO. 5 - CHARTER MULTIPLIER CYCLE, 2.0 THRU 3.0 BY .1          
051600*----------------------------------------------------------------         
051700 01  WS-MULT-RAW.                                                         
051800     05  FILLER  PIC 9V9   VALUE 2.0.                                     
051900     05  FILLER  PIC 9V9   VALUE 2.1.                                     
052000     05  FILLER  PIC 9V9   VALUE 2.2.                                     
052100     05  FILLER  PIC 9V9   VALUE 2.3.                                     
052200     05  FILLER  PIC 9V9   VALUE 2.4.                                     
052300     05  FILLER  PIC 9V9   VALUE 2.5.                                     
052400     05  FILLER  PIC 9V9   VALUE 2.6.                                     
052500     05  FILLER  PIC 9V9   VALUE 2.7.                                     
052600     05  FILLER  PIC 9V9   VALUE 2.8.                                     
052700     05  FILLER  PIC 9V9   VALUE 2.9.                                     
052800     05  FILLER  PIC 9V9   VALUE 3.0.                                     
052900* CHARTER MULTIPLIER VALUE OR INDEX - SEE PARA 6500.                      
053000 01  WS-MULT-TABLE REDEFINES WS-MULT-RAW.                                 
053100* ONE OCCURRENCE OF THE TABLE THIS GROUP BELONGS TO.                      
053200     05  WS-MULT-ENTRY OCCURS 11 TIMES                                    
053300                                 PIC 9V9.                                 
053400                                                                          
053500*----------------------------------------------------------------         
053600* REDEFINES NO. 6 - ALIAS TABLE, GARBLED/ACCENTED SPELLINGS               
053700*----------------------------------------------------------------         
053800 01  WS-ALIAS-RAW.                                                        
053900     05  FILLER  PIC X(24)  VALUE 'ZURICH      Zurich      '.             
054000     05  FILLER  PIC X(24)  VALUE 'CHAMBERY    Chambery    '.             
054100     05  FILLER  PIC X(24)  VALUE 'MALAGA      Malaga      '.             
054200     05  FILLER  PIC X(24)  VALUE 'DUSSELDORF  Dusseldorf  '.             
054300     05  FILLER  PIC X(24)  VALUE 'LIEGE       Liege       '.             
054400     05  FILLER  PIC X(24)  VALUE 'GENEVE      Geneva      '.             
054500     05  FILLER  PIC X(24)  VALUE 'VACLAV      Vaclav      '.             
054600     05  FILLER  PIC X(24)  VALUE 'NICE-COTE   Nice-Cote   '.             
054700     05  FILLER  PIC X(24)  VALUE 'ORLEANS     Orleans     '.             
054800     05  FILLER  PIC X(24)  VALUE 'HYERES      Hyeres      '.             
054900     05  FILLER  PIC X(24)  VALUE 'MERIGNAC    Merignac    '.             
055000* NOTE: THE ACCENT BYTE ON EACH OF THE ABOVE (U/A/E ETC) IS               
055100* STRIPPED BY 6160-STRIP-ACCENT-BYTES BEFORE THIS TABLE IS EVER           
055200* SCANNED, SO THE SPELLINGS CAPTURED HERE ARE THE PLAIN-ASCII             
055300* FORM - SEE FP-0091 SECTION 2 FOR THE MOJIBAKE CASES THIS                
055400* COVERS (WEB DESK CAPTURE DOES NOT PRESERVE UTF-8).  THE FROM            
055500* SIDE IS UPPER CASE TO MATCH WS-CITY-UPPER; THE TO SIDE CARRIES          
055600* THE DISPLAY SPELLING THAT ENDS UP IN WS-CITY-CLEAN.                     
055700 01  WS-ALIAS-TABLE REDEFINES WS-ALIAS-RAW.                               
055800* ONE OCCURRENCE OF THE TABLE THIS GROUP BELONGS TO.                      
055900     05  WS-ALIAS-ENTRY OCCURS 11 TIMES.                                  
056000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-ALIAS-         
056100* FROM.                                                                   
056200         10  WS-ALIAS-FROM       PIC X(12).                               
056300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-ALIAS-         
056400* TO.                                                                     
056500         10  WS-ALIAS-TO         PIC X(12).                               
056600                                                                          
056700*----------------------------------------------------------------         
056800* AIRPORT LOOKUP TABLE - BUILT AT RUN TIME FROM AIRPORT-REF               
056900*----------------------------------------------------------------         
057000 01  WS-AIRPORT-TABLE.                                                    
057100* ONE OCCURRENCE OF THE TABLE THIS GROUP BELONGS TO.                      
057200     05  WS-AT-ENTRY OCCURS 600 TIMES.                                    
057300* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS AT-KEY.                    
057400         10  AT-KEY              PIC X(30).                               
057500* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
057600         10  AT-LATITUDE         PIC S9(3)V9(4).                          
057700* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
057800         10  AT-LONGITUDE        PIC S9(3)V9(4).                          
057900         10  FILLER              PIC X(05) VALUE SPACES.                  
058000     05  FILLER                  PIC X(04) VALUE SPACES.                  
058100                                                                          
058200*----------------------------------------------------------------         
058300* FLIGHT ACCUMULATOR TABLE - HOLDS ACCEPTED QUOTES UNTIL SORTED           
058400*----------------------------------------------------------------         
058500 01  WS-FLIGHT-TABLE.                                                     
058600* ONE OCCURRENCE OF THE TABLE THIS GROUP BELONGS TO.                      
058700     05  WS-FT-ENTRY OCCURS 500 TIMES.                                    
058800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST FT-FLIGHT-        
058900* ID.                                                                     
059000         10  FT-FLIGHT-ID        PIC 9(12).                               
059100* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
059200* THIS SOURCE.                                                            
059300         10  FT-THUMBNAIL        PIC X(40).                               
059400* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
059500* THIS SOURCE.                                                            
059600         10  FT-ORIGIN           PIC X(30).                               
059700* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
059800* THIS SOURCE.                                                            
059900         10  FT-DESTINATION      PIC X(30).                               
060000* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
060100         10  FT-ORIGIN-LAT       PIC S9(3)V9(4).                          
060200* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
060300         10  FT-ORIGIN-LON       PIC S9(3)V9(4).                          
060400* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
060500         10  FT-DEST-LAT         PIC S9(3)V9(4).                          
060600* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
060700         10  FT-DEST-LON         PIC S9(3)V9(4).                          
060800* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
060900         10  FT-CHARTER-PRICE    PIC 9(07).                               
061000* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
061100         10  FT-FLYPRIV-PRICE    PIC 9(07).                               
061200* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
061300         10  FT-FLIGHT-DATE      PIC X(12).                               
061400* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
061500         10  FT-SORT-DATE        PIC 9(08).                               
061600* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
061700         10  FT-DURATION         PIC X(07).                               
061800* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
061900         10  FT-DEPARTURE-TIME   PIC X(05).                               
062000* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
062100         10  FT-ARRIVAL-TIME     PIC X(05).                               
062200* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
062300* THIS SOURCE.                                                            
062400         10  FT-AIRCRAFT         PIC X(25).                               
062500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST FT-               
062600* AMENITY.                                                                
062700         10  FT-AMENITY OCCURS 6 TIMES                                    
062800                                 PIC X(20).                               
062900* RUNNING COUNT - SEE WHERE FT-AMENITY-COUNT IS INCREMENTED BELOW.        
063000         10  FT-AMENITY-COUNT    PIC 9(01).                               
063100* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
063200* THIS SOURCE.                                                            
063300         10  FT-OPERATED-BY      PIC X(12).                               
063400* Y/N FLAG - SEE THE PARAGRAPH THAT SETS FT-KEEP.                         
063500         10  FT-KEEP             PIC X VALUE 'Y'.                         
063600     05  FILLER                  PIC X(04) VALUE SPACES.                  
063700                                                                          
063800* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
063900 01  WS-FT-ENTRY-HOLD.                                                    
064000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FTH-           
064100* FLIGHT-ID.                                                              
064200     05  WS-FTH-FLIGHT-ID        PIC 9(12).                               
064300* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
064400* THIS SOURCE.                                                            
064500     05  WS-FTH-THUMBNAIL        PIC X(40).                               
064600* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
064700* THIS SOURCE.                                                            
064800     05  WS-FTH-ORIGIN           PIC X(30).                               
064900* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
065000* THIS SOURCE.                                                            
065100     05  WS-FTH-DESTINATION      PIC X(30).                               
065200* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
065300     05  WS-FTH-ORIGIN-LAT       PIC S9(3)V9(4).                          
065400* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
065500     05  WS-FTH-ORIGIN-LON       PIC S9(3)V9(4).                          
065600* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
065700     05  WS-FTH-DEST-LAT         PIC S9(3)V9(4).                          
065800* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
065900     05  WS-FTH-DEST-LON         PIC S9(3)V9(4).                          
066000* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
066100     05  WS-FTH-CHARTER-PRICE    PIC 9(07).                               
066200* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
066300     05  WS-FTH-FLYPRIV-PRICE    PIC 9(07).                               
066400* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
066500     05  WS-FTH-FLIGHT-DATE      PIC X(12).                               
066600* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
066700     05  WS-FTH-SORT-DATE        PIC 9(08).                               
066800* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
066900     05  WS-FTH-DURATION         PIC X(07).                               
067000* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
067100     05  WS-FTH-DEPARTURE-TIME   PIC X(05).                               
067200* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
067300     05  WS-FTH-ARRIVAL-TIME     PIC X(05).                               
067400* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
067500* THIS SOURCE.                                                            
067600     05  WS-FTH-AIRCRAFT         PIC X(25).                               
067700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-FTH-           
067800* AMENITY.                                                                
067900     05  WS-FTH-AMENITY OCCURS 6 TIMES                                    
068000                                 PIC X(20).                               
068100* RUNNING COUNT - SEE WHERE WS-FTH-AMENITY-COUNT IS INCREMENTED           
068200* BELOW.                                                                  
068300     05  WS-FTH-AMENITY-COUNT    PIC 9(01).                               
068400* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
068500* THIS SOURCE.                                                            
068600     05  WS-FTH-OPERATED-BY      PIC X(12).                               
068700* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-FTH-KEEP.                     
068800     05  WS-FTH-KEEP             PIC X VALUE 'Y'.                         
068900     05  FILLER                  PIC X(04) VALUE SPACES.                  
069000                                                                          
069100*----------------------------------------------------------------         
069200* PER-RECORD EXTRACTION WORK AREA - REUSED FOR EACH VENDOR                
069300*----------------------------------------------------------------         
069400 01  WS-EXTRACT.                                                          
069500* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
069600* THIS SOURCE.                                                            
069700     05  WS-EX-ORIGIN            PIC X(30).                               
069800* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
069900* THIS SOURCE.                                                            
070000     05  WS-EX-DESTINATION       PIC X(30).                               
070100* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
070200* THIS SOURCE.                                                            
070300     05  WS-EX-AIRCRAFT          PIC X(25).                               
070400* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
070500* THIS SOURCE.                                                            
070600     05  WS-EX-MAXPAX            PIC 9(02).                               
070700* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
070800* THIS SOURCE.                                                            
070900     05  WS-EX-WIFI              PIC X(03).                               
071000* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
071100* THIS SOURCE.                                                            
071200     05  WS-EX-PETS              PIC X(03).                               
071300* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
071400* THIS SOURCE.                                                            
071500     05  WS-EX-BEDS              PIC X(03).                               
071600* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
071700     05  WS-EX-BASE-PRICE        PIC 9(07)V99.                            
071800* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-EX-VALID.                     
071900     05  WS-EX-VALID             PIC X VALUE 'Y'.                         
072000* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-EX-VENDOR-NAME.         
072100     05  WS-EX-VENDOR-NAME       PIC X(12).                               
072200     05  FILLER                  PIC X(10) VALUE SPACES.                  
072300                                                                          
072400* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
072500 01  WS-CITY-WORK.                                                        
072600* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
072700     05  WS-CITY-RAW             PIC X(60).                               
072800* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
072900* THIS SOURCE.                                                            
073000     05  WS-CITY-CLEAN           PIC X(30).                               
073100* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
073200     05  WS-CITY-SCRATCH         PIC X(60).                               
073300* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
073400* THIS SOURCE.                                                            
073500     05  WS-CITY-UPPER           PIC X(60).                               
073600* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
073700* THIS SOURCE.                                                            
073800     05  WS-CITY-WORK2           PIC X(60).                               
073900* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-CITY-KEY.               
074000     05  WS-CITY-KEY             PIC X(30).                               
074100     05  FILLER                  PIC X(06) VALUE SPACES.                  
074200                                                                          
074300* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
074400 01  WS-COORD-WORK.                                                       
074500* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
074600     05  WS-ORIGIN-LAT           PIC S9(3)V9(4).                          
074700* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
074800     05  WS-ORIGIN-LON           PIC S9(3)V9(4).                          
074900* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
075000     05  WS-DEST-LAT             PIC S9(3)V9(4).                          
075100* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
075200     05  WS-DEST-LON             PIC S9(3)V9(4).                          
075300* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-LOOKUP-KEY.             
075400     05  WS-LOOKUP-KEY           PIC X(30).                               
075500* LATITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                          
075600     05  WS-LOOKUP-LAT           PIC S9(3)V9(4).                          
075700* LONGITUDE, SIGNED DEGREES, FOUR DECIMAL PLACES.                         
075800     05  WS-LOOKUP-LON           PIC S9(3)V9(4).                          
075900* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-LOOKUP-OK.                    
076000     05  WS-LOOKUP-OK            PIC X VALUE 'N'.                         
076100* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-ORIGIN-COORD-OK.              
076200     05  WS-ORIGIN-COORD-OK      PIC X VALUE 'N'.                         
076300* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-DEST-COORD-OK.                
076400     05  WS-DEST-COORD-OK        PIC X VALUE 'N'.                         
076500* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-COORDS-OK.                    
076600     05  WS-COORDS-OK            PIC X VALUE 'N'.                         
076700     05  FILLER                  PIC X(03) VALUE SPACES.                  
076800                                                                          
076900* SUBSTRING-CONTAINS SCRATCH - SEE 6320/6340/6350                         
077000 01  WS-SUBSTR-WORK.                                                      
077100* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CN-HAY.        
077200     05  WS-CN-HAY               PIC X(30).                               
077300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CN-            
077400* NEEDLE.                                                                 
077500     05  WS-CN-NEEDLE            PIC X(30).                               
077600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CN-            
077700* HAYLEN.                                                                 
077800     05  WS-CN-HAYLEN            PIC 9(02) COMP VALUE ZERO.               
077900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CN-            
078000* NEEDLELEN.                                                              
078100     05  WS-CN-NEEDLELEN         PIC 9(02) COMP VALUE ZERO.               
078200* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-CN-FOUND.                     
078300     05  WS-CN-FOUND             PIC X VALUE 'N'.                         
078400* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-CN-POS.               
078500     05  WS-CN-POS               PIC 9(02) COMP VALUE ZERO.               
078600* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-LEN-SCAN-             
078700* FIELD.                                                                  
078800     05  WS-LEN-SCAN-FIELD       PIC X(30).                               
078900* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-LEN-SCAN-             
079000* RESULT.                                                                 
079100     05  WS-LEN-SCAN-RESULT      PIC 9(02) COMP VALUE ZERO.               
079200     05  FILLER                  PIC X(06) VALUE SPACES.                  
079300                                                                          
079400*----------------------------------------------------------------         
079500* DATE NORMALIZATION WORK AREA                                            
079600*----------------------------------------------------------------         
079700 01  WS-DATE-WORK.                                                        
079800* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
079900     05  WS-DATE-RAW             PIC X(12).                               
080000* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
080100     05  WS-DATE-DISPLAY         PIC X(12).                               
080200* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
080300     05  WS-DATE-MM              PIC 99 COMP.                             
080400* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
080500     05  WS-DATE-DD              PIC 99.                                  
080600* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
080700     05  WS-DATE-YYYY            PIC 9(4) COMP.                           
080800* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-DATE-OK.                      
080900     05  WS-DATE-OK              PIC X VALUE 'N'.                         
081000     05  FILLER                  PIC X(05) VALUE SPACES.                  
081100                                                                          
081200*----------------------------------------------------------------         
081300* PRICING WORK AREA                                                       
081400*----------------------------------------------------------------         
081500 01  WS-PRICE-WORK.                                                       
081600* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
081700     05  WS-BASE-PRICE           PIC 9(7)V99.                             
081800* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
081900     05  WS-CHARTER-PRICE        PIC 9(7)V99.                             
082000* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
082100     05  WS-CHARTER-EUR          PIC 9(7).                                
082200* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
082300     05  WS-FLYPRIV-PRICE        PIC 9(7)V99.                             
082400* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
082500     05  WS-FLYPRIV-EUR          PIC 9(7).                                
082600* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-MULT-IDX.             
082700     05  WS-MULT-IDX             PIC 9(2) COMP VALUE ZERO.                
082800* CHARTER MULTIPLIER VALUE OR INDEX - SEE PARA 6500.                      
082900     05  WS-MULTIPLIER           PIC 9V9.                                 
083000     05  FILLER                  PIC X(05) VALUE SPACES.                  
083100                                                                          
083200*----------------------------------------------------------------         
083300* GREAT-CIRCLE / DURATION WORK AREA - SEE PARA 6600 AND FOLLOWING         
083400*----------------------------------------------------------------         
083500 01  WS-GEO-WORK.                                                         
083600* INTERMEDIATE RADIAN VALUE IN THE HAVERSINE MATH AT 6600.                
083700     05  WS-LAT1-RAD             PIC S9(1)V9(8) COMP-3.                   
083800* INTERMEDIATE RADIAN VALUE IN THE HAVERSINE MATH AT 6600.                
083900     05  WS-LAT2-RAD             PIC S9(1)V9(8) COMP-3.                   
084000* INTERMEDIATE RADIAN VALUE IN THE HAVERSINE MATH AT 6600.                
084100     05  WS-LON1-RAD             PIC S9(1)V9(8) COMP-3.                   
084200* INTERMEDIATE RADIAN VALUE IN THE HAVERSINE MATH AT 6600.                
084300     05  WS-LON2-RAD             PIC S9(1)V9(8) COMP-3.                   
084400* INTERMEDIATE RADIAN VALUE IN THE HAVERSINE MATH AT 6600.                
084500     05  WS-DLAT-RAD             PIC S9(1)V9(8) COMP-3.                   
084600* INTERMEDIATE RADIAN VALUE IN THE HAVERSINE MATH AT 6600.                
084700     05  WS-DLON-RAD             PIC S9(1)V9(8) COMP-3.                   
084800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-SIN-           
084900* DLAT2.                                                                  
085000     05  WS-SIN-DLAT2            PIC S9(1)V9(8) COMP-3.                   
085100* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-SIN-           
085200* DLON2.                                                                  
085300     05  WS-SIN-DLON2            PIC S9(1)V9(8) COMP-3.                   
085400* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-COS-           
085500* LAT1.                                                                   
085600     05  WS-COS-LAT1             PIC S9(1)V9(8) COMP-3.                   
085700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-COS-           
085800* LAT2.                                                                   
085900     05  WS-COS-LAT2             PIC S9(1)V9(8) COMP-3.                   
086000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-HAV-A.         
086100     05  WS-HAV-A                PIC S9(1)V9(8) COMP-3.                   
086200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-HAV-           
086300* SQRT.                                                                   
086400     05  WS-HAV-SQRT             PIC S9(1)V9(8) COMP-3.                   
086500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-HAV-           
086600* ASIN.                                                                   
086700     05  WS-HAV-ASIN             PIC S9(1)V9(8) COMP-3.                   
086800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-               
086900* DISTANCE-KM.                                                            
087000     05  WS-DISTANCE-KM          PIC S9(5)V9(2) COMP-3.                   
087100* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-DUR-           
087200* HOURS.                                                                  
087300     05  WS-DUR-HOURS            PIC S9(3)V9(4) COMP-3.                   
087400* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
087500     05  WS-DUR-TOTAL-MIN        PIC S9(5)       COMP-3.                  
087600* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
087700     05  WS-DUR-HH               PIC 9(02) COMP.                          
087800* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
087900     05  WS-DUR-MM               PIC 9(02).                               
088000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-DUR-           
088100* DISPLAY.                                                                
088200     05  WS-DUR-DISPLAY          PIC X(07).                               
088300* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
088400     05  WS-DUR-HH-ED            PIC Z9.                                  
088500* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
088600     05  WS-DUR-HH-STR           PIC X(02).                               
088700     05  FILLER                  PIC X(04) VALUE SPACES.                  
088800                                                                          
088900*----------------------------------------------------------------         
089000* IN-LINE SIN/COS/ASIN/SQRT SERIES WORK AREA - NO TRIG LIBRARY            
089100*----------------------------------------------------------------         
089200 01  WS-MATH-WORK.                                                        
089300* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
089400     05  WS-MATH-X               PIC S9(1)V9(8) COMP-3.                   
089500* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
089600     05  WS-MATH-X2               PIC S9(1)V9(8) COMP-3.                  
089700* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
089800     05  WS-MATH-TERM            PIC S9(3)V9(8) COMP-3.                   
089900* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
090000     05  WS-MATH-RESULT          PIC S9(1)V9(8) COMP-3.                   
090100* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
090200     05  WS-MATH-N                PIC S9(3)V9(8) COMP-3.                  
090300* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
090400     05  WS-MATH-GUESS           PIC S9(3)V9(8) COMP-3.                   
090500* SCRATCH TERM IN THE IN-LINE TRIG/SQRT SERIES AT PARA 6600.              
090600     05  WS-MATH-PREV            PIC S9(3)V9(8) COMP-3.                   
090700* ITERATION COUNTER FOR THE IN-LINE SERIES EXPANSION BELOW.               
090800     05  WS-MATH-ITER            PIC 9(02) COMP VALUE ZERO.               
090900     05  FILLER                  PIC X(06) VALUE SPACES.                  
091000                                                                          
091100* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
091200 01  WS-ARRIVAL-WORK.                                                     
091300* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
091400     05  WS-DEP-HH               PIC 99.                                  
091500* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
091600     05  WS-DEP-MM               PIC 99.                                  
091700* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
091800     05  WS-ARR-HH               PIC 99.                                  
091900* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
092000     05  WS-ARR-MM               PIC 99.                                  
092100* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CARRY.         
092200     05  WS-CARRY                PIC 9.                                   
092300     05  FILLER                  PIC X(06) VALUE SPACES.                  
092400                                                                          
092500* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
092600 01  WS-AMENITY-WORK.                                                     
092700* RUNNING COUNT - SEE WHERE WS-AMEN-COUNT IS INCREMENTED BELOW.           
092800     05  WS-AMEN-COUNT           PIC 9 COMP VALUE ZERO.                   
092900* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-MAXPAX-TEXT-            
093000* HOLD.                                                                   
093100     05  WS-MAXPAX-TEXT-HOLD     PIC X(20).                               
093200     05  FILLER                  PIC X(09) VALUE SPACES.                  
093300                                                                          
093400*----------------------------------------------------------------         
093500* STATISTICS ACCUMULATORS FOR REPORT-OUT                                  
093600*----------------------------------------------------------------         
093700 01  WS-STATS.                                                            
093800* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
093900     05  WS-MIN-FLYPRIV          PIC 9(7) VALUE 9999999.                  
094000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MAX-           
094100* FLYPRIV.                                                                
094200     05  WS-MAX-FLYPRIV          PIC 9(7) VALUE ZERO.                     
094300* PART OF THE DURATION/ARRIVAL-TIME WORK AT PARA 6600-6700.               
094400     05  WS-MIN-CHARTER          PIC 9(7) VALUE 9999999.                  
094500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MAX-           
094600* CHARTER.                                                                
094700     05  WS-MAX-CHARTER          PIC 9(7) VALUE ZERO.                     
094800* RUNNING COUNT - SEE WHERE WS-ORIGIN-SEEN-CTR IS INCREMENTED             
094900* BELOW.                                                                  
095000     05  WS-ORIGIN-SEEN-CTR      PIC 9(4) COMP VALUE ZERO.                
095100* RUNNING COUNT - SEE WHERE WS-DEST-SEEN-CTR IS INCREMENTED BELOW.        
095200     05  WS-DEST-SEEN-CTR        PIC 9(4) COMP VALUE ZERO.                
095300* RUNNING COUNT - SEE WHERE WS-CITY-SEEN-CTR IS INCREMENTED BELOW.        
095400     05  WS-CITY-SEEN-CTR        PIC 9(4) COMP VALUE ZERO.                
095500* RUNNING COUNT - SEE WHERE WS-KEPT-CTR IS INCREMENTED BELOW.             
095600     05  WS-KEPT-CTR             PIC 9(4) COMP VALUE ZERO.                
095700* PAGE NUMBER CARRIED FOR THE REPORT-OUT TITLE LINE.                      
095800     05  WS-PAGE-NO              PIC 99 COMP VALUE ZERO.                  
095900     05  FILLER                  PIC X(06) VALUE SPACES.                  
096000                                                                          
096100* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-ORIGIN-SEEN-TABLE.            
096200 01  WS-ORIGIN-SEEN-TABLE.                                                
096300* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-ORIGIN-SEEN-ENTRY.            
096400     05  WS-ORIGIN-SEEN-ENTRY OCCURS 400 TIMES                            
096500                                 PIC X(30).                               
096600     05  FILLER                  PIC X(04) VALUE SPACES.                  
096700                                                                          
096800* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-DEST-SEEN-TABLE.              
096900 01  WS-DEST-SEEN-TABLE.                                                  
097000* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-DEST-SEEN-ENTRY.              
097100     05  WS-DEST-SEEN-ENTRY OCCURS 400 TIMES                              
097200                                 PIC X(30).                               
097300     05  FILLER                  PIC X(04) VALUE SPACES.                  
097400                                                                          
097500* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-CITY-SEEN-TABLE.              
097600 01  WS-CITY-SEEN-TABLE.                                                  
097700* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-CITY-SEEN-ENTRY.              
097800     05  WS-CITY-SEEN-ENTRY OCCURS 400 TIMES                              
097900                                 PIC X(30).                               
098000     05  FILLER                  PIC X(04) VALUE SPACES.                  
098100                                                                          
098200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MISC.          
098300 01  WS-MISC.                                                             
098400* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-MISC-FOUND.                   
098500     05  WS-MISC-FOUND           PIC X VALUE 'N'.                         
098600* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-VENDOR-NAME-            
098700* HOLD.                                                                   
098800     05  WS-VENDOR-NAME-HOLD     PIC X(12).                               
098900     05  FILLER                  PIC X(09) VALUE SPACES.                  
099000                                                                          
099100* SOURCE-FILE STATUS TEXT FOR THE PER-SOURCE REPORT LINE                  
099200 01  WS-SOURCE-STATUS.                                                    
099300* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-LUX-STATUS-TEXT.        
099400     05  WS-LUX-STATUS-TEXT      PIC X(15) VALUE 'AVAILABLE'.             
099500* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-CJ-STATUS-TEXT.         
099600     05  WS-CJ-STATUS-TEXT       PIC X(15) VALUE 'AVAILABLE'.             
099700* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-MIR-STATUS-TEXT.        
099800     05  WS-MIR-STATUS-TEXT      PIC X(15) VALUE 'AVAILABLE'.             
099900* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS WS-SOV-STATUS-TEXT.        
100000     05  WS-SOV-STATUS-TEXT      PIC X(15) VALUE 'AVAILABLE'.             
100100     05  FILLER                  PIC X(12) VALUE SPACES.                  
100200                                                                          
100300* FINAL OUTPUT-ROW COUNT PER VENDOR, TALLIED WHILE WRITING 4000 -         
100400* DIFFERS FROM THE WS-???-CTR PROCESSED COUNT WHEN COORDS OR PRICE        
100500* KNOCKED A ROW OUT AT THE MERGE/FILTER STEP                              
100600 01  WS-VENDOR-KEPT-COUNTS.                                               
100700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-LUX-           
100800* KEPT.                                                                   
100900     05  WS-LUX-KEPT             PIC 9(4) COMP VALUE ZERO.                
101000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-CJ-            
101100* KEPT.                                                                   
101200     05  WS-CJ-KEPT              PIC 9(4) COMP VALUE ZERO.                
101300* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-MIR-           
101400* KEPT.                                                                   
101500     05  WS-MIR-KEPT             PIC 9(4) COMP VALUE ZERO.                
101600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-SOV-           
101700* KEPT.                                                                   
101800     05  WS-SOV-KEPT             PIC 9(4) COMP VALUE ZERO.                
101900     05  FILLER                  PIC X(08) VALUE SPACES.                  
102000                                                                          
102100* GENERAL-PURPOSE AMOUNT PARSER WORK AREA - SEE PARA 6530                 
102200 01  WS-AMOUNT-WORK.                                                      
102300* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-AMT-SCAN-SRC.         
102400     05  WS-AMT-SCAN-SRC         PIC X(20).                               
102500* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
102600     05  WS-AMT-WHOLE            PIC 9(07) COMP.                          
102700* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
102800     05  WS-AMT-FRAC             PIC 9(02) COMP.                          
102900* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
103000     05  WS-AMT-FRAC-DIGITS      PIC 9 COMP.                              
103100* Y/N FLAG - SEE THE PARAGRAPH THAT SETS WS-AMT-SEEN-DOT.                 
103200     05  WS-AMT-SEEN-DOT         PIC X VALUE 'N'.                         
103300* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
103400     05  WS-AMT-CHAR             PIC X.                                   
103500* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
103600     05  WS-AMT-DIGIT REDEFINES WS-AMT-CHAR PIC 9.                        
103700     05  FILLER                  PIC X(10) VALUE SPACES.                  
103800                                                                          
103900* WS-AMT-POS IS THE SCAN SUBSCRIPT FOR 6530 - 77-LEVEL, NOT IN            
104000* WS-AMOUNT-WORK ABOVE, SAME SHOP STANDARD AS WS-SWAPPED.                 
104100 77  WS-AMT-POS                 PIC 99 COMP VALUE ZERO.                   
104200                                                                          
104300* MAXPAX-TEXT LAST-TOKEN SCAN WORK AREA (MIRAI ONLY - CATCHAJET           
104400* HOLDS ITS COUNT AS THE FIRST TOKEN, HANDLED IN-LINE AT 2240).           
104500* THE DIGIT BUFFER IS SCANNED AS ALPHA, THEN READ BACK THROUGH THE        
104600* NO. 7 REDEFINES BELOW AS NUMERIC ONCE IT IS ZERO-PADDED -               
104700* SAME TRICK AS THE SORT-DATE AND PRICE-SCAN WORK AREAS ABOVE.            
104800 01  WS-TOKEN-WORK.                                                       
104900* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-TOK-           
105000* SRC.                                                                    
105100     05  WS-TOK-SRC              PIC X(15).                               
105200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-TOK-           
105300* LASTPOS.                                                                
105400     05  WS-TOK-LASTPOS          PIC 99 COMP VALUE ZERO.                  
105500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-TOK-           
105600* STARTPOS.                                                               
105700     05  WS-TOK-STARTPOS         PIC 99 COMP VALUE ZERO.                  
105800* HOLDS A SCANNED LENGTH, SET BY THE PARAGRAPH THAT FILLS WS-TOK-         
105900* LEN.                                                                    
106000     05  WS-TOK-LEN              PIC 99 COMP VALUE ZERO.                  
106100* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
106200     05  WS-TOK-BUF              PIC X(02) VALUE '00'.                    
106300* SCRATCH AREA REUSED EACH PASS - NOT CARRIED BETWEEN RECORDS.            
106400     05  WS-TOK-BUF-NUM REDEFINES WS-TOK-BUF.                             
106500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-TOK-           
106600* NUM.                                                                    
106700         10  WS-TOK-NUM          PIC 9(02).                               
106800     05  FILLER                  PIC X(06) VALUE SPACES.                  
106900                                                                          
107000* SOVEREIGN TAB-DELIMITED PARTS - FLIGHTINFO SPLITS TO SIX SLOTS          
107100 01  WS-SOV-WORK.                                                         
107200* ONE PARSED PIECE OF THE SPLIT WORKED ON BY THIS PARAGRAPH.              
107300     05  WS-SOV-PART OCCURS 6 TIMES                                       
107400                                 PIC X(30).                               
107500* RUNNING COUNT - SEE WHERE WS-SOV-PART-COUNT IS INCREMENTED              
107600* BELOW.                                                                  
107700     05  WS-SOV-PART-COUNT       PIC 9 COMP VALUE ZERO.                   
107800* WORKING SUBSCRIPT FOR THE TABLE/SCAN THAT USES WS-SOV-PRICE-IDX.        
107900     05  WS-SOV-PRICE-IDX        PIC 9 COMP VALUE ZERO.                   
108000     05  FILLER                  PIC X(08) VALUE SPACES.                  
108100                                                                          
108200*----------------------------------------------------------------         
108300* REPORT-OUT PRINT LINES - WRITE ... FROM ... AFTER ADVANCING             
108400*----------------------------------------------------------------         
108500 01  WS-RPT-TITLE-LINE.                                                   
108600     05  FILLER                  PIC X(10) VALUE 'DATE-RUN: '.            
108700* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
108800     05  RL-RUN-DATE             PIC X(10).                               
108900     05  FILLER                  PIC X(38) VALUE SPACES.                  
109000     05  FILLER                  PIC X(36)                                
109100                   VALUE 'FLYPRIVATE FLIGHT DEAL CONSOLIDATION'.          
109200     05  FILLER                  PIC X(28) VALUE SPACES.                  
109300     05  FILLER                  PIC X(06) VALUE 'PAGE: '.                
109400* PAGE NUMBER CARRIED FOR THE REPORT-OUT TITLE LINE.                      
109500     05  RL-PAGE-NO              PIC Z9.                                  
109600     05  FILLER                  PIC X(02) VALUE SPACES.                  
109700                                                                          
109800* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
109900* HEADING-LINE.                                                           
110000 01  WS-RPT-HEADING-LINE.                                                 
110100     05  FILLER                  PIC X(40) VALUE SPACES.                  
110200     05  FILLER                  PIC X(20)                                
110300                   VALUE 'NIGHTLY BATCH RUN'.                             
110400     05  FILLER                  PIC X(72) VALUE SPACES.                  
110500                                                                          
110600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
110700* SOURCE-LINE.                                                            
110800 01  WS-RPT-SOURCE-LINE.                                                  
110900     05  FILLER                  PIC X(08) VALUE 'SOURCE: '.              
111000* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS RL-SOURCE-NAME.            
111100     05  RL-SOURCE-NAME          PIC X(14).                               
111200     05  FILLER                  PIC X(10) VALUE 'STATUS:   '.            
111300* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS RL-SOURCE-STATUS.          
111400     05  RL-SOURCE-STATUS        PIC X(20).                               
111500     05  FILLER                  PIC X(12) VALUE 'RECS READ: '.           
111600* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST RL-SOURCE-        
111700* READ.                                                                   
111800     05  RL-SOURCE-READ          PIC ZZZZ9.                               
111900     05  FILLER                  PIC X(13) VALUE 'RECS KEPT: '.           
112000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST RL-SOURCE-        
112100* KEPT.                                                                   
112200     05  RL-SOURCE-KEPT          PIC ZZZZ9.                               
112300     05  FILLER                  PIC X(42) VALUE SPACES.                  
112400                                                                          
112500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
112600* SUMMARY-LINE.                                                           
112700 01  WS-RPT-SUMMARY-LINE.                                                 
112800     05  FILLER                  PIC X(15)                                
112900                   VALUE 'TOTAL FLIGHTS: '.                               
113000* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST RL-TOTAL-         
113100* KEPT.                                                                   
113200     05  RL-TOTAL-KEPT           PIC ZZZZ9.                               
113300     05  FILLER                  PIC X(16)                                
113400                   VALUE '  DIST CITIES: '.                               
113500* RUNNING COUNT - SEE WHERE RL-CITY-COUNT IS INCREMENTED BELOW.           
113600     05  RL-CITY-COUNT           PIC ZZZ9.                                
113700     05  FILLER                  PIC X(17)                                
113800                   VALUE '  UNQ ORIGINS: '.                               
113900* RUNNING COUNT - SEE WHERE RL-ORIGIN-COUNT IS INCREMENTED BELOW.         
114000     05  RL-ORIGIN-COUNT         PIC ZZZ9.                                
114100     05  FILLER                  PIC X(16)                                
114200                   VALUE '  UNQ DESTS: '.                                 
114300* RUNNING COUNT - SEE WHERE RL-DEST-COUNT IS INCREMENTED BELOW.           
114400     05  RL-DEST-COUNT           PIC ZZZ9.                                
114500     05  FILLER                  PIC X(43) VALUE SPACES.                  
114600                                                                          
114700* RUNNING COUNT - SEE WHERE WS-RPT-VENDOR-CNT-LINE IS INCREMENTED         
114800* BELOW.                                                                  
114900 01  WS-RPT-VENDOR-CNT-LINE.                                              
115000     05  FILLER                  PIC X(14) VALUE SPACES.                  
115100* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS RL-VENDOR-NAME.            
115200     05  RL-VENDOR-NAME          PIC X(12).                               
115300     05  FILLER                  PIC X(16) VALUE 'FLIGHTS KEPT: '.        
115400* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST RL-VENDOR-        
115500* KEPT.                                                                   
115600     05  RL-VENDOR-KEPT          PIC ZZZZ9.                               
115700     05  FILLER                  PIC X(85) VALUE SPACES.                  
115800                                                                          
115900* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
116000 01  WS-RPT-PRICE-LINE.                                                   
116100     05  FILLER                  PIC X(20)                                
116200                   VALUE 'FLYPRIV PRICE LOW: '.                           
116300* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
116400     05  RL-PRICE-MIN            PIC Z,ZZZ,ZZ9.                           
116500     05  FILLER                  PIC X(04) VALUE ' EUR'.                  
116600     05  FILLER                  PIC X(08) VALUE '  HIGH: '.              
116700* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
116800     05  RL-PRICE-MAX            PIC Z,ZZZ,ZZ9.                           
116900     05  FILLER                  PIC X(04) VALUE ' EUR'.                  
117000     05  FILLER                  PIC X(66) VALUE SPACES.                  
117100                                                                          
117200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
117300* SAMPLE-HEAD-LINE.                                                       
117400 01  WS-RPT-SAMPLE-HEAD-LINE.                                             
117500     05  FILLER                  PIC X(08) VALUE 'FLT ID  '.              
117600     05  FILLER                  PIC X(16) VALUE 'ORIGIN        '.        
117700     05  FILLER                  PIC X(16) VALUE 'DESTINATION   '.        
117800     05  FILLER                  PIC X(12) VALUE 'DEP DATE  '.            
117900     05  FILLER                  PIC X(12) VALUE 'PRICE EUR '.            
118000     05  FILLER                  PIC X(68) VALUE SPACES.                  
118100                                                                          
118200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
118300* SAMPLE-LINE.                                                            
118400 01  WS-RPT-SAMPLE-LINE.                                                  
118500* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST RL-SAMPLE-        
118600* FLIGHT-ID.                                                              
118700     05  RL-SAMPLE-FLIGHT-ID     PIC X(12).                               
118800     05  FILLER                  PIC X(02) VALUE SPACES.                  
118900* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
119000* THIS SOURCE.                                                            
119100     05  RL-SAMPLE-ORIGIN        PIC X(16).                               
119200* CAPTURED FROM THE VENDOR FEED - SEE THE EXTRACT PARAGRAPH FOR           
119300* THIS SOURCE.                                                            
119400     05  RL-SAMPLE-DEST          PIC X(16).                               
119500* PART OF A DATE VALUE CARRIED BY THIS GROUP.                             
119600     05  RL-SAMPLE-DATE          PIC X(10).                               
119700     05  FILLER                  PIC X(02) VALUE SPACES.                  
119800* MONEY FIELD, WHOLE OR DECIMAL EUROS PER ITS PIC CLAUSE.                 
119900     05  RL-SAMPLE-PRICE         PIC ZZZ,ZZ9.                             
120000     05  FILLER                  PIC X(61) VALUE SPACES.                  
120100                                                                          
120200* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
120300* BLANK-LINE.                                                             
120400 01  WS-RPT-BLANK-LINE.                                                   
120500     05  FILLER                  PIC X(132) VALUE SPACES.                 
120600                                                                          
120700* WORKING FIELD - SEE THE PARAGRAPH(S) THAT SET OR TEST WS-RPT-           
120800* WARNING-LINE.                                                           
120900 01  WS-RPT-WARNING-LINE.                                                 
121000     05  FILLER                  PIC X(14) VALUE '*** WARNING: '.         
121100* DISPLAY TEXT - SEE THE PARAGRAPH THAT BUILDS RL-WARNING-TEXT.           
121200     05  RL-WARNING-TEXT         PIC X(90).                               
121300     05  FILLER                  PIC X(28) VALUE SPACES.                  
121400                                                                          
121500*****************************************************************         
121600* PROCEDURE DIVISION                                                      
121700*****************************************************************         
121800 PROCEDURE DIVISION.                                                      
121900                                                                          
122000* HANDLES THE FPCONSOL STEP OF THIS RANGE.                                
122100 0000-FPCONSOL.                                                           
122200* HANDS OFF TO 1000-INITIALIZE.                                           
122300* SEE 1000-INITIALIZE ITSELF FOR WHAT THAT STEP DOES.                     
122400     PERFORM 1000-INITIALIZE.                                             
122500* HANDS OFF TO THE 1100-LOAD-AIRPORT-REF THRU 1199-EXIT RANGE.            
122600* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
122700     PERFORM 1100-LOAD-AIRPORT-REF THRU 1199-EXIT.                        
122800* STEPS INTO 2000-PROCESS-ALL-VENDORS.                                    
122900* SEE 2000-PROCESS-ALL-VENDORS ITSELF FOR WHAT THAT STEP DOES.            
123000     PERFORM 2000-PROCESS-ALL-VENDORS.                                    
123100* HANDS OFF TO 3000-MERGE-FILTER-SORT.                                    
123200* SEE 3000-MERGE-FILTER-SORT ITSELF FOR WHAT THAT STEP DOES.              
123300     PERFORM 3000-MERGE-FILTER-SORT.                                      
123400* RUNS 4000-WRITE-FLIGHTS-OUT FOR THIS STEP.                              
123500* SEE 4000-WRITE-FLIGHTS-OUT ITSELF FOR WHAT THAT STEP DOES.              
123600     PERFORM 4000-WRITE-FLIGHTS-OUT.                                      
123700* HANDS OFF TO THE 5000-WRITE-REPORT THRU 5900-EXIT RANGE.                
123800* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
123900     PERFORM 5000-WRITE-REPORT THRU 5900-EXIT.                            
124000* HANDS OFF TO 9800-CLOSING.                                              
124100* SEE 9800-CLOSING ITSELF FOR WHAT THAT STEP DOES.                        
124200     PERFORM 9800-CLOSING.                                                
124300* ENDS THE RUN.                                                           
124400     STOP RUN.                                                            
124500                                                                          
124600*----------------------------------------------------------------         
124700* 1000  OPEN FILES, PRIME THE RUN DATE FOR THE REPORT TITLE LINE          
124800*----------------------------------------------------------------         
124900 1000-INITIALIZE.                                                         
125000* PULLS A SYSTEM VALUE INTO THE FIELD BELOW.                              
125100     ACCEPT WS-SYS-DATE FROM DATE.                                        
125200* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
125300* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
125400* STATUS.                                                                 
125500     OPEN INPUT  AIRPORT-REF.                                             
125600* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
125700* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
125800* STATUS.                                                                 
125900     OPEN OUTPUT FLIGHTS-OUT.                                             
126000* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
126100* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
126200* STATUS.                                                                 
126300     OPEN OUTPUT REPORT-OUT.                                              
126400                                                                          
126500*----------------------------------------------------------------         
126600* 1100  READ THE AIRPORT CROSS-REFERENCE, ONE RECORD AT A TIME.           
126700* SKIP RECORDS WITH NO LAT/LON.  FIRST OCCURRENCE OF A CITY KEY           
126800* WINS - LATER DUPLICATE REGION NAMES FOR THE SAME CITY DO NOT            
126900* OVERLAY THE COORDINATES ALREADY ON FILE (AUDIT FINDING 96-08).          
127000*----------------------------------------------------------------         
127100 1100-LOAD-AIRPORT-REF.                                                   
127200* HANDS OFF TO 1110-READ-AIRPORT-REF.                                     
127300* SEE 1110-READ-AIRPORT-REF ITSELF FOR WHAT THAT STEP DOES.               
127400     PERFORM 1110-READ-AIRPORT-REF.                                       
127500* LOOPS ON 1120-AIRPORT-LOOP UNTIL WS-MORE-AIRPORT = 'NO '.               
127600     PERFORM 1120-AIRPORT-LOOP UNTIL WS-MORE-AIRPORT = 'NO '.             
127700* BRANCHES STRAIGHT TO 1199-EXIT, SKIPPING THE REST OF THIS RANGE.        
127800     GO TO 1199-EXIT.                                                     
127900                                                                          
128000* HANDLES THE AIRPORT LOOP STEP OF THIS RANGE.                            
128100 1120-AIRPORT-LOOP.                                                       
128200* CHECKS WHETHER AR-LATITUDE NOT NUMERIC OR AR-LONGITUDE NOT              
128300* NUMERIC.                                                                
128400* SKIPS THE REST OF THIS RANGE WHEN IT DOES.                              
128500     IF AR-LATITUDE NOT NUMERIC                                           
128600        OR AR-LONGITUDE NOT NUMERIC                                       
128700         GO TO 1120-SKIP                                                  
128800     END-IF.                                                              
128900* LOADS WS-CITY-RAW FROM AR-REGION-NAME.                                  
129000     MOVE AR-REGION-NAME TO WS-CITY-RAW.                                  
129100* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
129200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
129300     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
129400* CARRIES WS-CITY-CLEAN INTO WS-CITY-RAW.                                 
129500     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
129600* RUNS 6200-NORMALIZE-KEY FOR THIS STEP.                                  
129700* SEE 6200-NORMALIZE-KEY ITSELF FOR WHAT THAT STEP DOES.                  
129800     PERFORM 6200-NORMALIZE-KEY.                                          
129900* STEPS INTO 1200-ADD-AIRPORT-ENTRY.                                      
130000* SEE 1200-ADD-AIRPORT-ENTRY ITSELF FOR WHAT THAT STEP DOES.              
130100     PERFORM 1200-ADD-AIRPORT-ENTRY.                                      
130200* CHECKS WHETHER AR-IATA-CODE NOT = SPACES.                               
130300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
130400     IF AR-IATA-CODE NOT = SPACES                                         
130500         MOVE AR-IATA-CODE TO WS-CITY-KEY                                 
130600         PERFORM 1300-INDEX-CODE-ENTRY                                    
130700     END-IF.                                                              
130800* CHECKS WHETHER AR-ICAO-CODE NOT = SPACES.                               
130900* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
131000     IF AR-ICAO-CODE NOT = SPACES                                         
131100         MOVE AR-ICAO-CODE TO WS-CITY-KEY                                 
131200         PERFORM 1300-INDEX-CODE-ENTRY                                    
131300     END-IF.                                                              
131400* HANDLES THE SKIP STEP OF THIS RANGE.                                    
131500 1120-SKIP.                                                               
131600* STEPS INTO 1110-READ-AIRPORT-REF.                                       
131700* SEE 1110-READ-AIRPORT-REF ITSELF FOR WHAT THAT STEP DOES.               
131800     PERFORM 1110-READ-AIRPORT-REF.                                       
131900                                                                          
132000* HANDLES THE READ AIRPORT REF STEP OF THIS RANGE.                        
132100 1110-READ-AIRPORT-REF.                                                   
132200* PULLS THE NEXT RECORD OFF AIRPORT-REF.                                  
132300* AT END ARM BELOW FLIPS THE MORE-RECORDS SWITCH FOR THIS FEED.           
132400     READ AIRPORT-REF                                                     
132500         AT END MOVE 'NO ' TO WS-MORE-AIRPORT                             
132600     END-READ.                                                            
132700                                                                          
132800* HANDLES THE EXIT STEP OF THIS RANGE.                                    
132900 1199-EXIT.                                                               
133000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
133100     EXIT.                                                                
133200                                                                          
133300*----------------------------------------------------------------         
133400* 1200  ADD ONE ENTRY TO THE IN-MEMORY AIRPORT TABLE UNDER THE            
133500* NORMALIZED MATCH KEY CURRENTLY SITTING IN WS-CITY-KEY, UNLESS           
133600* THAT KEY IS ALREADY ON FILE.                                            
133700*----------------------------------------------------------------         
133800 1200-ADD-AIRPORT-ENTRY.                                                  
133900* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
134000     MOVE 'N' TO WS-MISC-FOUND.                                           
134100* DRIVES 1210-SCAN-AIRPORT-TABLE ACROSS WS-AT-IDX UNTIL WS-AT-IDX         
134200* > WS-AIRPORT-CTR OR WS-MISC-FOUND = 'Y'.                                
134300     PERFORM 1210-SCAN-AIRPORT-TABLE                                      
134400         VARYING WS-AT-IDX FROM 1 BY 1                                    
134500         UNTIL WS-AT-IDX > WS-AIRPORT-CTR                                 
134600            OR WS-MISC-FOUND = 'Y'.                                       
134700* CHECKS WHETHER WS-MISC-FOUND = 'N' IF WS-AIRPORT-CTR < 600.             
134800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
134900     IF WS-MISC-FOUND = 'N'                                               
135000         IF WS-AIRPORT-CTR < 600                                          
135100             ADD 1 TO WS-AIRPORT-CTR                                      
135200             MOVE WS-CITY-KEY TO                                          
135300                 AT-KEY(WS-AIRPORT-CTR)                                   
135400             MOVE AR-LATITUDE TO                                          
135500                 AT-LATITUDE(WS-AIRPORT-CTR)                              
135600             MOVE AR-LONGITUDE TO                                         
135700                 AT-LONGITUDE(WS-AIRPORT-CTR)                             
135800         END-IF                                                           
135900     END-IF.                                                              
136000                                                                          
136100* HANDLES THE SCAN AIRPORT TABLE STEP OF THIS RANGE.                      
136200 1210-SCAN-AIRPORT-TABLE.                                                 
136300* CHECKS WHETHER AT-KEY(WS-AT-IDX) = WS-CITY-KEY.                         
136400* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
136500     IF AT-KEY(WS-AT-IDX) = WS-CITY-KEY                                   
136600         MOVE 'Y' TO WS-MISC-FOUND                                        
136700     END-IF.                                                              
136800                                                                          
136900*----------------------------------------------------------------         
137000* 1300  SAME AS 1200 BUT CALLED A SECOND TIME PER RECORD TO ALSO          
137100* INDEX THE IATA/ICAO CODE UNDER ITS OWN COORDINATES.                     
137200*----------------------------------------------------------------         
137300 1300-INDEX-CODE-ENTRY.                                                   
137400* STEPS INTO 1200-ADD-AIRPORT-ENTRY.                                      
137500* SEE 1200-ADD-AIRPORT-ENTRY ITSELF FOR WHAT THAT STEP DOES.              
137600     PERFORM 1200-ADD-AIRPORT-ENTRY.                                      
137700                                                                          
137800*----------------------------------------------------------------         
137900* 2000  RUN THE FOUR VENDOR FEEDS IN THE ORDER THE CONTRACT DESK          
138000* LISTS THEM ON THE WEEKLY RECONCILIATION SHEET.  ORDER ONLY              
138100* MATTERS FOR THE CHARTER-MULTIPLIER CYCLE (PARA 6500), WHICH             
138200* RIDES WS-FLIGHT-CTR ACROSS ALL FOUR FEEDS.                              
138300*----------------------------------------------------------------         
138400 2000-PROCESS-ALL-VENDORS.                                                
138500* HANDS OFF TO 2100-PROCESS-LUXAVIATION.                                  
138600* SEE 2100-PROCESS-LUXAVIATION ITSELF FOR WHAT THAT STEP DOES.            
138700     PERFORM 2100-PROCESS-LUXAVIATION.                                    
138800* RUNS 2200-PROCESS-CATCHAJET FOR THIS STEP.                              
138900* SEE 2200-PROCESS-CATCHAJET ITSELF FOR WHAT THAT STEP DOES.              
139000     PERFORM 2200-PROCESS-CATCHAJET.                                      
139100* STEPS INTO 2300-PROCESS-MIRAI.                                          
139200* SEE 2300-PROCESS-MIRAI ITSELF FOR WHAT THAT STEP DOES.                  
139300     PERFORM 2300-PROCESS-MIRAI.                                          
139400* HANDS OFF TO 2400-PROCESS-SOVEREIGN.                                    
139500* SEE 2400-PROCESS-SOVEREIGN ITSELF FOR WHAT THAT STEP DOES.              
139600     PERFORM 2400-PROCESS-SOVEREIGN.                                      
139700                                                                          
139800*----------------------------------------------------------------         
139900* 2100  LUXAVIATION FEED.  A MISSING INPUT FILE (FILE STATUS 35           
140000* ON OPEN) IS A WARNING ON THE REPORT, NOT AN ABEND - THE WEB             
140100* DESK HAS HAD VENDOR FEEDS DROP OUT BEFORE (SEE FP-0091).                
140200*----------------------------------------------------------------         
140300 2100-PROCESS-LUXAVIATION.                                                
140400* SETS WS-MORE-LUX TO THE FIXED VALUE 'YES'.                              
140500     MOVE 'YES' TO WS-MORE-LUX.                                           
140600* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
140700* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
140800* STATUS.                                                                 
140900     OPEN INPUT LUXAVIATION-IN.                                           
141000* CHECKS WHETHER WS-FS-LUX = '35'.                                        
141100* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
141200     IF WS-FS-LUX = '35'                                                  
141300         MOVE 'N' TO WS-LUX-PRESENT                                       
141400         MOVE 'MISSING' TO WS-LUX-STATUS-TEXT                             
141500         MOVE 'NO ' TO WS-MORE-LUX                                        
141600     ELSE                                                                 
141700         PERFORM 2110-READ-LUX                                            
141800         PERFORM 2120-LUX-LOOP UNTIL NO-MORE-LUX-RECORDS                  
141900         CLOSE LUXAVIATION-IN                                             
142000     END-IF.                                                              
142100                                                                          
142200* HANDLES THE READ LUX STEP OF THIS RANGE.                                
142300 2110-READ-LUX.                                                           
142400* PULLS THE NEXT RECORD OFF LUXAVIATION-IN.                               
142500* AT END ARM BELOW FLIPS THE MORE-RECORDS SWITCH FOR THIS FEED.           
142600     READ LUXAVIATION-IN                                                  
142700         AT END MOVE 'NO ' TO WS-MORE-LUX                                 
142800     END-READ.                                                            
142900* CHECKS WHETHER MORE-LUX-RECORDS.                                        
143000* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
143100     IF MORE-LUX-RECORDS                                                  
143200         ADD 1 TO WS-LUX-READ                                             
143300     END-IF.                                                              
143400                                                                          
143500* HANDLES THE LUX LOOP STEP OF THIS RANGE.                                
143600 2120-LUX-LOOP.                                                           
143700* HANDS OFF TO 2130-DERIVE-LUXAVIATION.                                   
143800* SEE 2130-DERIVE-LUXAVIATION ITSELF FOR WHAT THAT STEP DOES.             
143900     PERFORM 2130-DERIVE-LUXAVIATION.                                     
144000* RUNS 2110-READ-LUX FOR THIS STEP.                                       
144100* SEE 2110-READ-LUX ITSELF FOR WHAT THAT STEP DOES.                       
144200     PERFORM 2110-READ-LUX.                                               
144300                                                                          
144400* 2130 - ONE LUXAVIATION RECORD TO ONE WS-FLIGHT-TABLE ROW                
144500 2130-DERIVE-LUXAVIATION.                                                 
144600* SETS WS-EX-VENDOR-NAME TO THE FIXED VALUE 'LUXAVIATION'.                
144700     MOVE 'LUXAVIATION' TO WS-EX-VENDOR-NAME.                             
144800* HANDS OFF TO 2140-SPLIT-LUX-ROUTE.                                      
144900* SEE 2140-SPLIT-LUX-ROUTE ITSELF FOR WHAT THAT STEP DOES.                
145000     PERFORM 2140-SPLIT-LUX-ROUTE.                                        
145100* COPIES WS-EX-ORIGIN OVER TO WS-CITY-RAW.                                
145200     MOVE WS-EX-ORIGIN TO WS-CITY-RAW.                                    
145300* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
145400* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
145500     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
145600* DROPS WS-CITY-CLEAN STRAIGHT INTO WS-EX-ORIGIN.                         
145700     MOVE WS-CITY-CLEAN TO WS-EX-ORIGIN.                                  
145800* CARRIES WS-CITY-CLEAN INTO WS-CITY-RAW.                                 
145900     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
146000* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
146100* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
146200     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
146300* LOADS WS-ORIGIN-LAT FROM WS-LOOKUP-LAT.                                 
146400     MOVE WS-LOOKUP-LAT TO WS-ORIGIN-LAT.                                 
146500* DROPS WS-LOOKUP-LON STRAIGHT INTO WS-ORIGIN-LON.                        
146600     MOVE WS-LOOKUP-LON TO WS-ORIGIN-LON.                                 
146700* CARRIES WS-LOOKUP-OK INTO WS-ORIGIN-COORD-OK.                           
146800     MOVE WS-LOOKUP-OK TO WS-ORIGIN-COORD-OK.                             
146900* COPIES WS-EX-DESTINATION OVER TO WS-CITY-RAW.                           
147000     MOVE WS-EX-DESTINATION TO WS-CITY-RAW.                               
147100* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
147200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
147300     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
147400* DROPS WS-CITY-CLEAN STRAIGHT INTO WS-EX-DESTINATION.                    
147500     MOVE WS-CITY-CLEAN TO WS-EX-DESTINATION.                             
147600* CARRIES WS-CITY-CLEAN INTO WS-CITY-RAW.                                 
147700     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
147800* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
147900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
148000     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
148100* LOADS WS-DEST-LAT FROM WS-LOOKUP-LAT.                                   
148200     MOVE WS-LOOKUP-LAT TO WS-DEST-LAT.                                   
148300* DROPS WS-LOOKUP-LON STRAIGHT INTO WS-DEST-LON.                          
148400     MOVE WS-LOOKUP-LON TO WS-DEST-LON.                                   
148500* CARRIES WS-LOOKUP-OK INTO WS-DEST-COORD-OK.                             
148600     MOVE WS-LOOKUP-OK TO WS-DEST-COORD-OK.                               
148700* STEPS INTO 2190-SET-COORDS-OK.                                          
148800* SEE 2190-SET-COORDS-OK ITSELF FOR WHAT THAT STEP DOES.                  
148900     PERFORM 2190-SET-COORDS-OK.                                          
149000* LOADS WS-EX-AIRCRAFT FROM LUX-AIRCRAFT.                                 
149100     MOVE LUX-AIRCRAFT TO WS-EX-AIRCRAFT.                                 
149200* DROPS LUX-MAXPAX STRAIGHT INTO WS-EX-MAXPAX.                            
149300     MOVE LUX-MAXPAX TO WS-EX-MAXPAX.                                     
149400* CARRIES LUX-WIFI INTO WS-EX-WIFI.                                       
149500     MOVE LUX-WIFI TO WS-EX-WIFI.                                         
149600* COPIES LUX-PETS OVER TO WS-EX-PETS.                                     
149700     MOVE LUX-PETS TO WS-EX-PETS.                                         
149800* LOADS WS-EX-BEDS FROM LUX-BEDS.                                         
149900     MOVE LUX-BEDS TO WS-EX-BEDS.                                         
150000* STEPS INTO 2150-DERIVE-LUX-PRICE.                                       
150100* SEE 2150-DERIVE-LUX-PRICE ITSELF FOR WHAT THAT STEP DOES.               
150200     PERFORM 2150-DERIVE-LUX-PRICE.                                       
150300* CARRIES LUX-OFFER-DATE INTO WS-DATE-RAW.                                
150400     MOVE LUX-OFFER-DATE TO WS-DATE-RAW.                                  
150500* HANDS OFF TO THE 6400-NORMALIZE-DATE THRU 6499-EXIT RANGE.              
150600* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
150700     PERFORM 6400-NORMALIZE-DATE THRU 6499-EXIT.                          
150800* HANDS OFF TO THE 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT RANGE.           
150900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
151000     PERFORM 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT.                       
151100                                                                          
151200* 2140 - ROUTE COMES IN AS "<ORIGIN> AIRPORT <DESTINATION>"               
151300 2140-SPLIT-LUX-ROUTE.                                                    
151400* DROPS LUX-ROUTE STRAIGHT INTO WS-CITY-SCRATCH.                          
151500     MOVE LUX-ROUTE TO WS-CITY-SCRATCH.                                   
151600* FOLDS THE CHARACTERS BELOW OVER TO THEIR REPLACEMENT SET.               
151700* THE FIELD IS CHANGED IN PLACE - NO NEW FIELD IS CREATED.                
151800     INSPECT WS-CITY-SCRATCH CONVERTING                                   
151900         'abcdefghijklmnopqrstuvwxyz'                                     
152000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
152100* CLEARS WS-EX-ORIGIN WS-EX-DESTINATION BEFORE THE NEXT BUILD.            
152200     MOVE SPACES TO WS-EX-ORIGIN WS-EX-DESTINATION.                       
152300* BREAKS THE RAW TEXT APART ON '.                                         
152400* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
152500     UNSTRING WS-CITY-SCRATCH DELIMITED BY ' AIRPORT '                    
152600         INTO WS-EX-ORIGIN WS-EX-DESTINATION                              
152700     END-UNSTRING.                                                        
152800                                                                          
152900* 2150 - IF THE RAW PRICE TEXT CARRIES THE 'EUR' MARKER, ONLY THE         
153000* TEXT AFTER IT IS DIGITS; OTHERWISE SCAN THE WHOLE FIELD.                
153100 2150-DERIVE-LUX-PRICE.                                                   
153200* CLEARS WS-SOV-PART(1) WS-SOV-PART(2) BEFORE THE NEXT BUILD.             
153300     MOVE SPACES TO WS-SOV-PART(1) WS-SOV-PART(2).                        
153400* RESETS WS-SOV-PART-COUNT TO ZERO.                                       
153500     MOVE ZERO TO WS-SOV-PART-COUNT.                                      
153600* BREAKS THE RAW TEXT APART ON 'EUR'.                                     
153700* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
153800     UNSTRING LUX-PRICE-RAW DELIMITED BY 'EUR'                            
153900         INTO WS-SOV-PART(1) WS-SOV-PART(2)                               
154000         TALLYING IN WS-SOV-PART-COUNT                                    
154100     END-UNSTRING.                                                        
154200* CLEARS WS-AMT-SCAN-SRC BEFORE THE NEXT BUILD.                           
154300     MOVE SPACES TO WS-AMT-SCAN-SRC.                                      
154400* CHECKS WHETHER WS-SOV-PART-COUNT > 1.                                   
154500* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
154600     IF WS-SOV-PART-COUNT > 1                                             
154700         MOVE WS-SOV-PART(2) TO WS-AMT-SCAN-SRC                           
154800     ELSE                                                                 
154900         MOVE LUX-PRICE-RAW TO WS-AMT-SCAN-SRC                            
155000     END-IF.                                                              
155100* HANDS OFF TO 6530-PARSE-AMOUNT.                                         
155200* SEE 6530-PARSE-AMOUNT ITSELF FOR WHAT THAT STEP DOES.                   
155300     PERFORM 6530-PARSE-AMOUNT.                                           
155400* CHECKS WHETHER WS-EX-BASE-PRICE = ZERO.                                 
155500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
155600     IF WS-EX-BASE-PRICE = ZERO                                           
155700         MOVE 4000 TO WS-EX-BASE-PRICE                                    
155800     END-IF.                                                              
155900                                                                          
156000* 2190 - SHARED BY ALL FOUR FEEDS - BOTH ENDS MUST HAVE RESOLVED          
156100* COORDINATES OR THE ROW IS DROPPED LATER AT 3100.                        
156200 2190-SET-COORDS-OK.                                                      
156300* CHECKS WHETHER WS-ORIGIN-COORD-OK = 'Y' AND WS-DEST-COORD-OK =          
156400* 'Y'.                                                                    
156500* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
156600     IF WS-ORIGIN-COORD-OK = 'Y' AND WS-DEST-COORD-OK = 'Y'               
156700         MOVE 'Y' TO WS-COORDS-OK                                         
156800     ELSE                                                                 
156900         MOVE 'N' TO WS-COORDS-OK                                         
157000     END-IF.                                                              
157100                                                                          
157200*----------------------------------------------------------------         
157300* 2200  CATCHAJET FEED.  DEPARTURE/ARRIVAL ARE PLAIN CITY TEXT -          
157400* NO ROUTE STRING TO SPLIT.  FLEET IS ALL CITATION CJ2, SO                
157500* AIRCRAFT IS A CONSTANT RATHER THAN A FEED FIELD.                        
157600*----------------------------------------------------------------         
157700 2200-PROCESS-CATCHAJET.                                                  
157800* SETS WS-MORE-CJ TO THE FIXED VALUE 'YES'.                               
157900     MOVE 'YES' TO WS-MORE-CJ.                                            
158000* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
158100* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
158200* STATUS.                                                                 
158300     OPEN INPUT CATCHAJET-IN.                                             
158400* CHECKS WHETHER WS-FS-CJ = '35'.                                         
158500* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
158600     IF WS-FS-CJ = '35'                                                   
158700         MOVE 'N' TO WS-CJ-PRESENT                                        
158800         MOVE 'MISSING' TO WS-CJ-STATUS-TEXT                              
158900         MOVE 'NO ' TO WS-MORE-CJ                                         
159000     ELSE                                                                 
159100         PERFORM 2210-READ-CJ                                             
159200         PERFORM 2220-CJ-LOOP UNTIL NO-MORE-CJ-RECORDS                    
159300         CLOSE CATCHAJET-IN                                               
159400     END-IF.                                                              
159500                                                                          
159600* HANDLES THE READ CJ STEP OF THIS RANGE.                                 
159700 2210-READ-CJ.                                                            
159800* PULLS THE NEXT RECORD OFF CATCHAJET-IN.                                 
159900* AT END ARM BELOW FLIPS THE MORE-RECORDS SWITCH FOR THIS FEED.           
160000     READ CATCHAJET-IN                                                    
160100         AT END MOVE 'NO ' TO WS-MORE-CJ                                  
160200     END-READ.                                                            
160300* CHECKS WHETHER MORE-CJ-RECORDS.                                         
160400* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
160500     IF MORE-CJ-RECORDS                                                   
160600         ADD 1 TO WS-CJ-READ                                              
160700     END-IF.                                                              
160800                                                                          
160900* HANDLES THE CJ LOOP STEP OF THIS RANGE.                                 
161000 2220-CJ-LOOP.                                                            
161100* STEPS INTO 2230-DERIVE-CATCHAJET.                                       
161200* SEE 2230-DERIVE-CATCHAJET ITSELF FOR WHAT THAT STEP DOES.               
161300     PERFORM 2230-DERIVE-CATCHAJET.                                       
161400* HANDS OFF TO 2210-READ-CJ.                                              
161500* SEE 2210-READ-CJ ITSELF FOR WHAT THAT STEP DOES.                        
161600     PERFORM 2210-READ-CJ.                                                
161700                                                                          
161800* 2230 - ONE CATCHAJET RECORD TO ONE WS-FLIGHT-TABLE ROW                  
161900 2230-DERIVE-CATCHAJET.                                                   
162000* SETS WS-EX-VENDOR-NAME TO THE FIXED VALUE 'CATCHAJET'.                  
162100     MOVE 'CATCHAJET' TO WS-EX-VENDOR-NAME.                               
162200* DROPS CJ-DEPARTURE STRAIGHT INTO WS-CITY-RAW.                           
162300     MOVE CJ-DEPARTURE TO WS-CITY-RAW.                                    
162400* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
162500* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
162600     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
162700* COPIES WS-CITY-CLEAN OVER TO WS-EX-ORIGIN.                              
162800     MOVE WS-CITY-CLEAN TO WS-EX-ORIGIN.                                  
162900* LOADS WS-CITY-RAW FROM WS-CITY-CLEAN.                                   
163000     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
163100* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
163200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
163300     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
163400* CARRIES WS-LOOKUP-LAT INTO WS-ORIGIN-LAT.                               
163500     MOVE WS-LOOKUP-LAT TO WS-ORIGIN-LAT.                                 
163600* COPIES WS-LOOKUP-LON OVER TO WS-ORIGIN-LON.                             
163700     MOVE WS-LOOKUP-LON TO WS-ORIGIN-LON.                                 
163800* LOADS WS-ORIGIN-COORD-OK FROM WS-LOOKUP-OK.                             
163900     MOVE WS-LOOKUP-OK TO WS-ORIGIN-COORD-OK.                             
164000* DROPS CJ-ARRIVAL STRAIGHT INTO WS-CITY-RAW.                             
164100     MOVE CJ-ARRIVAL TO WS-CITY-RAW.                                      
164200* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
164300* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
164400     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
164500* COPIES WS-CITY-CLEAN OVER TO WS-EX-DESTINATION.                         
164600     MOVE WS-CITY-CLEAN TO WS-EX-DESTINATION.                             
164700* LOADS WS-CITY-RAW FROM WS-CITY-CLEAN.                                   
164800     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
164900* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
165000* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
165100     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
165200* CARRIES WS-LOOKUP-LAT INTO WS-DEST-LAT.                                 
165300     MOVE WS-LOOKUP-LAT TO WS-DEST-LAT.                                   
165400* COPIES WS-LOOKUP-LON OVER TO WS-DEST-LON.                               
165500     MOVE WS-LOOKUP-LON TO WS-DEST-LON.                                   
165600* LOADS WS-DEST-COORD-OK FROM WS-LOOKUP-OK.                               
165700     MOVE WS-LOOKUP-OK TO WS-DEST-COORD-OK.                               
165800* HANDS OFF TO 2190-SET-COORDS-OK.                                        
165900* SEE 2190-SET-COORDS-OK ITSELF FOR WHAT THAT STEP DOES.                  
166000     PERFORM 2190-SET-COORDS-OK.                                          
166100* SETS WS-EX-AIRCRAFT TO THE FIXED VALUE 'Citation CJ2'.                  
166200     MOVE 'Citation CJ2' TO WS-EX-AIRCRAFT.                               
166300* STEPS INTO 2240-DERIVE-CJ-MAXPAX.                                       
166400* SEE 2240-DERIVE-CJ-MAXPAX ITSELF FOR WHAT THAT STEP DOES.               
166500     PERFORM 2240-DERIVE-CJ-MAXPAX.                                       
166600* HANDS OFF TO 2250-DERIVE-CJ-PRICE.                                      
166700* SEE 2250-DERIVE-CJ-PRICE ITSELF FOR WHAT THAT STEP DOES.                
166800     PERFORM 2250-DERIVE-CJ-PRICE.                                        
166900* DROPS CJ-OFFER-DATE STRAIGHT INTO WS-DATE-RAW.                          
167000     MOVE CJ-OFFER-DATE TO WS-DATE-RAW.                                   
167100* HANDS OFF TO THE 6400-NORMALIZE-DATE THRU 6499-EXIT RANGE.              
167200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
167300     PERFORM 6400-NORMALIZE-DATE THRU 6499-EXIT.                          
167400* HANDS OFF TO THE 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT RANGE.           
167500* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
167600     PERFORM 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT.                       
167700                                                                          
167800* 2240 - MAXPAX-TEXT IS "<N> SEATS", COUNT IS THE FIRST TOKEN -           
167900* OPPOSITE OF MIRAI BELOW, SO THIS DOES NOT NEED THE 6540 SCAN.           
168000 2240-DERIVE-CJ-MAXPAX.                                                   
168100* SETS WS-TOK-BUF TO THE FIXED VALUE '00'.                                
168200     MOVE '00' TO WS-TOK-BUF.                                             
168300* RESETS WS-TOK-LEN TO ZERO.                                              
168400     MOVE ZERO TO WS-TOK-LEN.                                             
168500* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
168600* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
168700     INSPECT CJ-MAXPAX-TEXT TALLYING WS-TOK-LEN                           
168800         FOR CHARACTERS BEFORE INITIAL ' '.                               
168900* CHECKS WHETHER WS-TOK-LEN = 1.                                          
169000* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
169100     IF WS-TOK-LEN = 1                                                    
169200         MOVE CJ-MAXPAX-TEXT(1:1) TO WS-TOK-BUF(2:1)                      
169300     ELSE                                                                 
169400         MOVE CJ-MAXPAX-TEXT(1:2) TO WS-TOK-BUF(1:2)                      
169500     END-IF.                                                              
169600* LOADS WS-EX-MAXPAX FROM WS-TOK-NUM.                                     
169700     MOVE WS-TOK-NUM TO WS-EX-MAXPAX.                                     
169800                                                                          
169900* 2250 - PRICE IS THE DIGIT RUN IMMEDIATELY AFTER THE EURO MARK;          
170000* NO EURO MARK AT ALL MEANS NO PRICE - 4000 DEFAULT APPLIES.              
170100 2250-DERIVE-CJ-PRICE.                                                    
170200* CLEARS WS-SOV-PART(1) WS-SOV-PART(2) BEFORE THE NEXT BUILD.             
170300     MOVE SPACES TO WS-SOV-PART(1) WS-SOV-PART(2).                        
170400* RESETS WS-SOV-PART-COUNT TO ZERO.                                       
170500     MOVE ZERO TO WS-SOV-PART-COUNT.                                      
170600* BREAKS THE RAW TEXT APART ON '€'.                                       
170700* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
170800     UNSTRING CJ-PRICE-RAW DELIMITED BY '€'                               
170900         INTO WS-SOV-PART(1) WS-SOV-PART(2)                               
171000         TALLYING IN WS-SOV-PART-COUNT                                    
171100     END-UNSTRING.                                                        
171200* CLEARS WS-AMT-SCAN-SRC BEFORE THE NEXT BUILD.                           
171300     MOVE SPACES TO WS-AMT-SCAN-SRC.                                      
171400* CHECKS WHETHER WS-SOV-PART-COUNT > 1.                                   
171500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
171600     IF WS-SOV-PART-COUNT > 1                                             
171700         MOVE WS-SOV-PART(2) TO WS-AMT-SCAN-SRC                           
171800     END-IF.                                                              
171900* STEPS INTO 6530-PARSE-AMOUNT.                                           
172000* SEE 6530-PARSE-AMOUNT ITSELF FOR WHAT THAT STEP DOES.                   
172100     PERFORM 6530-PARSE-AMOUNT.                                           
172200* CHECKS WHETHER WS-EX-BASE-PRICE = ZERO.                                 
172300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
172400     IF WS-EX-BASE-PRICE = ZERO                                           
172500         MOVE 4000 TO WS-EX-BASE-PRICE                                    
172600     END-IF.                                                              
172700                                                                          
172800*----------------------------------------------------------------         
172900* 2300  MIRAI FEED.  ROUTE COMES IN AS "<ORIGIN> DASH <DEST>"             
173000* USING THE WEB DESK'S EM-DASH SEPARATOR - SEE DW1002 ABOVE.              
173100*----------------------------------------------------------------         
173200 2300-PROCESS-MIRAI.                                                      
173300* SETS WS-MORE-MIR TO THE FIXED VALUE 'YES'.                              
173400     MOVE 'YES' TO WS-MORE-MIR.                                           
173500* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
173600* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
173700* STATUS.                                                                 
173800     OPEN INPUT MIRAI-IN.                                                 
173900* CHECKS WHETHER WS-FS-MIR = '35'.                                        
174000* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
174100     IF WS-FS-MIR = '35'                                                  
174200         MOVE 'N' TO WS-MIR-PRESENT                                       
174300         MOVE 'MISSING' TO WS-MIR-STATUS-TEXT                             
174400         MOVE 'NO ' TO WS-MORE-MIR                                        
174500     ELSE                                                                 
174600         PERFORM 2310-READ-MIR                                            
174700         PERFORM 2320-MIR-LOOP UNTIL NO-MORE-MIR-RECORDS                  
174800         CLOSE MIRAI-IN                                                   
174900     END-IF.                                                              
175000                                                                          
175100* HANDLES THE READ MIR STEP OF THIS RANGE.                                
175200 2310-READ-MIR.                                                           
175300* PULLS THE NEXT RECORD OFF MIRAI-IN.                                     
175400* AT END ARM BELOW FLIPS THE MORE-RECORDS SWITCH FOR THIS FEED.           
175500     READ MIRAI-IN                                                        
175600         AT END MOVE 'NO ' TO WS-MORE-MIR                                 
175700     END-READ.                                                            
175800* CHECKS WHETHER MORE-MIR-RECORDS.                                        
175900* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
176000     IF MORE-MIR-RECORDS                                                  
176100         ADD 1 TO WS-MIR-READ                                             
176200     END-IF.                                                              
176300                                                                          
176400* HANDLES THE MIR LOOP STEP OF THIS RANGE.                                
176500 2320-MIR-LOOP.                                                           
176600* HANDS OFF TO 2330-DERIVE-MIRAI.                                         
176700* SEE 2330-DERIVE-MIRAI ITSELF FOR WHAT THAT STEP DOES.                   
176800     PERFORM 2330-DERIVE-MIRAI.                                           
176900* RUNS 2310-READ-MIR FOR THIS STEP.                                       
177000* SEE 2310-READ-MIR ITSELF FOR WHAT THAT STEP DOES.                       
177100     PERFORM 2310-READ-MIR.                                               
177200                                                                          
177300* 2330 - ONE MIRAI RECORD TO ONE WS-FLIGHT-TABLE ROW                      
177400 2330-DERIVE-MIRAI.                                                       
177500* SETS WS-EX-VENDOR-NAME TO THE FIXED VALUE 'MIRAI'.                      
177600     MOVE 'MIRAI' TO WS-EX-VENDOR-NAME.                                   
177700* HANDS OFF TO 2340-SPLIT-MIR-ROUTE.                                      
177800* SEE 2340-SPLIT-MIR-ROUTE ITSELF FOR WHAT THAT STEP DOES.                
177900     PERFORM 2340-SPLIT-MIR-ROUTE.                                        
178000* DROPS WS-EX-ORIGIN STRAIGHT INTO WS-CITY-RAW.                           
178100     MOVE WS-EX-ORIGIN TO WS-CITY-RAW.                                    
178200* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
178300* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
178400     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
178500* COPIES WS-CITY-CLEAN OVER TO WS-EX-ORIGIN.                              
178600     MOVE WS-CITY-CLEAN TO WS-EX-ORIGIN.                                  
178700* LOADS WS-CITY-RAW FROM WS-CITY-CLEAN.                                   
178800     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
178900* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
179000* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
179100     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
179200* CARRIES WS-LOOKUP-LAT INTO WS-ORIGIN-LAT.                               
179300     MOVE WS-LOOKUP-LAT TO WS-ORIGIN-LAT.                                 
179400* COPIES WS-LOOKUP-LON OVER TO WS-ORIGIN-LON.                             
179500     MOVE WS-LOOKUP-LON TO WS-ORIGIN-LON.                                 
179600* LOADS WS-ORIGIN-COORD-OK FROM WS-LOOKUP-OK.                             
179700     MOVE WS-LOOKUP-OK TO WS-ORIGIN-COORD-OK.                             
179800* DROPS WS-EX-DESTINATION STRAIGHT INTO WS-CITY-RAW.                      
179900     MOVE WS-EX-DESTINATION TO WS-CITY-RAW.                               
180000* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
180100* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
180200     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
180300* COPIES WS-CITY-CLEAN OVER TO WS-EX-DESTINATION.                         
180400     MOVE WS-CITY-CLEAN TO WS-EX-DESTINATION.                             
180500* LOADS WS-CITY-RAW FROM WS-CITY-CLEAN.                                   
180600     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
180700* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
180800* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
180900     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
181000* CARRIES WS-LOOKUP-LAT INTO WS-DEST-LAT.                                 
181100     MOVE WS-LOOKUP-LAT TO WS-DEST-LAT.                                   
181200* COPIES WS-LOOKUP-LON OVER TO WS-DEST-LON.                               
181300     MOVE WS-LOOKUP-LON TO WS-DEST-LON.                                   
181400* LOADS WS-DEST-COORD-OK FROM WS-LOOKUP-OK.                               
181500     MOVE WS-LOOKUP-OK TO WS-DEST-COORD-OK.                               
181600* STEPS INTO 2190-SET-COORDS-OK.                                          
181700* SEE 2190-SET-COORDS-OK ITSELF FOR WHAT THAT STEP DOES.                  
181800     PERFORM 2190-SET-COORDS-OK.                                          
181900* SETS WS-EX-AIRCRAFT TO THE FIXED VALUE 'Cessna Citation CJ2'.           
182000     MOVE 'Cessna Citation CJ2' TO WS-EX-AIRCRAFT.                        
182100* COPIES MIR-MAXPAX-TEXT OVER TO WS-TOK-SRC.                              
182200     MOVE MIR-MAXPAX-TEXT TO WS-TOK-SRC.                                  
182300* HANDS OFF TO THE 6540-FIND-LAST-TOKEN THRU 6549-EXIT RANGE.             
182400* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
182500     PERFORM 6540-FIND-LAST-TOKEN THRU 6549-EXIT.                         
182600* HANDS OFF TO 6542-TOKEN-TO-MAXPAX.                                      
182700* SEE 6542-TOKEN-TO-MAXPAX ITSELF FOR WHAT THAT STEP DOES.                
182800     PERFORM 6542-TOKEN-TO-MAXPAX.                                        
182900* RUNS 2350-DERIVE-MIR-PRICE FOR THIS STEP.                               
183000* SEE 2350-DERIVE-MIR-PRICE ITSELF FOR WHAT THAT STEP DOES.               
183100     PERFORM 2350-DERIVE-MIR-PRICE.                                       
183200* COPIES MIR-OFFER-DATE OVER TO WS-DATE-RAW.                              
183300     MOVE MIR-OFFER-DATE TO WS-DATE-RAW.                                  
183400* HANDS OFF TO THE 6400-NORMALIZE-DATE THRU 6499-EXIT RANGE.              
183500* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
183600     PERFORM 6400-NORMALIZE-DATE THRU 6499-EXIT.                          
183700* HANDS OFF TO THE 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT RANGE.           
183800* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
183900     PERFORM 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT.                       
184000                                                                          
184100* 2340 - ROUTE COMES IN AS "<ORIGIN> -- <DESTINATION>" (EM DASH)          
184200 2340-SPLIT-MIR-ROUTE.                                                    
184300* CARRIES MIR-ROUTE INTO WS-CITY-SCRATCH.                                 
184400     MOVE MIR-ROUTE TO WS-CITY-SCRATCH.                                   
184500* FOLDS THE CHARACTERS BELOW OVER TO THEIR REPLACEMENT SET.               
184600* THE FIELD IS CHANGED IN PLACE - NO NEW FIELD IS CREATED.                
184700     INSPECT WS-CITY-SCRATCH CONVERTING                                   
184800         'abcdefghijklmnopqrstuvwxyz'                                     
184900         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
185000* CLEARS WS-EX-ORIGIN WS-EX-DESTINATION BEFORE THE NEXT BUILD.            
185100     MOVE SPACES TO WS-EX-ORIGIN WS-EX-DESTINATION.                       
185200* BREAKS THE RAW TEXT APART ON '.                                         
185300* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
185400     UNSTRING WS-CITY-SCRATCH DELIMITED BY ' — '                          
185500         INTO WS-EX-ORIGIN WS-EX-DESTINATION                              
185600     END-UNSTRING.                                                        
185700                                                                          
185800* 2350 - PRICE-RAW IS SEVERAL BLANK-DELIMITED WORDS, THIRD WORD           
185900* CARRIES THE DIGITS+DECIMAL - EARLIER WORDS CAN ALSO CONTAIN             
186000* STRAY DIGITS SO THE WHOLE FIELD CANNOT JUST BE SCANNED.                 
186100 2350-DERIVE-MIR-PRICE.                                                   
186200* CLEARS WS-SOV-PART(1) WS-SOV-PART(2) WS-SOV-PART(3) BEFORE THE          
186300* NEXT BUILD.                                                             
186400     MOVE SPACES TO WS-SOV-PART(1) WS-SOV-PART(2) WS-SOV-PART(3).         
186500* BREAKS THE RAW TEXT APART ON SPACE.                                     
186600* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
186700     UNSTRING MIR-PRICE-RAW DELIMITED BY SPACE                            
186800         INTO WS-SOV-PART(1) WS-SOV-PART(2) WS-SOV-PART(3)                
186900     END-UNSTRING.                                                        
187000* CLEARS WS-AMT-SCAN-SRC BEFORE THE NEXT BUILD.                           
187100     MOVE SPACES TO WS-AMT-SCAN-SRC.                                      
187200* DROPS WS-SOV-PART(3)(1:20) STRAIGHT INTO WS-AMT-SCAN-SRC.               
187300     MOVE WS-SOV-PART(3)(1:20) TO WS-AMT-SCAN-SRC.                        
187400* RUNS 6530-PARSE-AMOUNT FOR THIS STEP.                                   
187500* SEE 6530-PARSE-AMOUNT ITSELF FOR WHAT THAT STEP DOES.                   
187600     PERFORM 6530-PARSE-AMOUNT.                                           
187700* CHECKS WHETHER WS-EX-BASE-PRICE = ZERO.                                 
187800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
187900     IF WS-EX-BASE-PRICE = ZERO                                           
188000         MOVE 4000 TO WS-EX-BASE-PRICE                                    
188100     END-IF.                                                              
188200                                                                          
188300*----------------------------------------------------------------         
188400* 2400  SOVEREIGN FEED.  ORIGIN IS ALWAYS LONDON (SINGLE-BASE             
188500* OPERATOR).  FLIGHTINFO IS TAB-DELIMITED, UP TO SIX PARTS;               
188600* DESTINATION/AIRCRAFT DEPEND ON HOW MANY PARTS ARE PRESENT.              
188700*----------------------------------------------------------------         
188800 2400-PROCESS-SOVEREIGN.                                                  
188900* SETS WS-MORE-SOV TO THE FIXED VALUE 'YES'.                              
189000     MOVE 'YES' TO WS-MORE-SOV.                                           
189100* OPENS THE FILE(S) BELOW FOR THIS RUN.                                   
189200* FILE STATUS AFTER THE OPEN IS NOT CHECKED HERE - SEE WS-FILE-           
189300* STATUS.                                                                 
189400     OPEN INPUT SOVEREIGN-IN.                                             
189500* CHECKS WHETHER WS-FS-SOV = '35'.                                        
189600* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
189700     IF WS-FS-SOV = '35'                                                  
189800         MOVE 'N' TO WS-SOV-PRESENT                                       
189900         MOVE 'MISSING' TO WS-SOV-STATUS-TEXT                             
190000         MOVE 'NO ' TO WS-MORE-SOV                                        
190100     ELSE                                                                 
190200         PERFORM 2410-READ-SOV                                            
190300         PERFORM 2420-SOV-LOOP UNTIL NO-MORE-SOV-RECORDS                  
190400         CLOSE SOVEREIGN-IN                                               
190500     END-IF.                                                              
190600                                                                          
190700* HANDLES THE READ SOV STEP OF THIS RANGE.                                
190800 2410-READ-SOV.                                                           
190900* PULLS THE NEXT RECORD OFF SOVEREIGN-IN.                                 
191000* AT END ARM BELOW FLIPS THE MORE-RECORDS SWITCH FOR THIS FEED.           
191100     READ SOVEREIGN-IN                                                    
191200         AT END MOVE 'NO ' TO WS-MORE-SOV                                 
191300     END-READ.                                                            
191400* CHECKS WHETHER MORE-SOV-RECORDS.                                        
191500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
191600     IF MORE-SOV-RECORDS                                                  
191700         ADD 1 TO WS-SOV-READ                                             
191800     END-IF.                                                              
191900                                                                          
192000* HANDLES THE SOV LOOP STEP OF THIS RANGE.                                
192100 2420-SOV-LOOP.                                                           
192200* STEPS INTO 2430-DERIVE-SOVEREIGN.                                       
192300* SEE 2430-DERIVE-SOVEREIGN ITSELF FOR WHAT THAT STEP DOES.               
192400     PERFORM 2430-DERIVE-SOVEREIGN.                                       
192500* HANDS OFF TO 2410-READ-SOV.                                             
192600* SEE 2410-READ-SOV ITSELF FOR WHAT THAT STEP DOES.                       
192700     PERFORM 2410-READ-SOV.                                               
192800                                                                          
192900* 2430 - ONE SOVEREIGN RECORD TO ONE WS-FLIGHT-TABLE ROW.  ORIGIN         
193000* COORDS ARE LOOKED UP ON THE CONSTANT 'LONDON' LIKE ANY OTHER            
193100* CITY - THE MULTI-AIRPORT COLLAPSE AT 6120 ALREADY FOLDS ALL             
193200* LONDON AIRPORTS TO THIS SAME KEY.                                       
193300 2430-DERIVE-SOVEREIGN.                                                   
193400* SETS WS-EX-VENDOR-NAME TO THE FIXED VALUE 'SOVEREIGN'.                  
193500     MOVE 'SOVEREIGN' TO WS-EX-VENDOR-NAME.                               
193600* STEPS INTO 2440-SPLIT-SOV-FLIGHTINFO.                                   
193700* SEE 2440-SPLIT-SOV-FLIGHTINFO ITSELF FOR WHAT THAT STEP DOES.           
193800     PERFORM 2440-SPLIT-SOV-FLIGHTINFO.                                   
193900* SETS WS-CITY-RAW TO THE FIXED VALUE 'LONDON'.                           
194000     MOVE 'LONDON' TO WS-CITY-RAW.                                        
194100* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
194200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
194300     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
194400* COPIES WS-CITY-CLEAN OVER TO WS-EX-ORIGIN.                              
194500     MOVE WS-CITY-CLEAN TO WS-EX-ORIGIN.                                  
194600* LOADS WS-CITY-RAW FROM WS-CITY-CLEAN.                                   
194700     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
194800* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
194900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
195000     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
195100* CARRIES WS-LOOKUP-LAT INTO WS-ORIGIN-LAT.                               
195200     MOVE WS-LOOKUP-LAT TO WS-ORIGIN-LAT.                                 
195300* COPIES WS-LOOKUP-LON OVER TO WS-ORIGIN-LON.                             
195400     MOVE WS-LOOKUP-LON TO WS-ORIGIN-LON.                                 
195500* LOADS WS-ORIGIN-COORD-OK FROM WS-LOOKUP-OK.                             
195600     MOVE WS-LOOKUP-OK TO WS-ORIGIN-COORD-OK.                             
195700* DROPS WS-EX-DESTINATION STRAIGHT INTO WS-CITY-RAW.                      
195800     MOVE WS-EX-DESTINATION TO WS-CITY-RAW.                               
195900* HANDS OFF TO THE 6100-CLEAN-CITY-NAME THRU 6199-EXIT RANGE.             
196000* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
196100     PERFORM 6100-CLEAN-CITY-NAME THRU 6199-EXIT.                         
196200* COPIES WS-CITY-CLEAN OVER TO WS-EX-DESTINATION.                         
196300     MOVE WS-CITY-CLEAN TO WS-EX-DESTINATION.                             
196400* LOADS WS-CITY-RAW FROM WS-CITY-CLEAN.                                   
196500     MOVE WS-CITY-CLEAN TO WS-CITY-RAW.                                   
196600* HANDS OFF TO THE 6300-LOOKUP-COORDINATES THRU 6399-EXIT RANGE.          
196700* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
196800     PERFORM 6300-LOOKUP-COORDINATES THRU 6399-EXIT.                      
196900* CARRIES WS-LOOKUP-LAT INTO WS-DEST-LAT.                                 
197000     MOVE WS-LOOKUP-LAT TO WS-DEST-LAT.                                   
197100* COPIES WS-LOOKUP-LON OVER TO WS-DEST-LON.                               
197200     MOVE WS-LOOKUP-LON TO WS-DEST-LON.                                   
197300* LOADS WS-DEST-COORD-OK FROM WS-LOOKUP-OK.                               
197400     MOVE WS-LOOKUP-OK TO WS-DEST-COORD-OK.                               
197500* RUNS 2190-SET-COORDS-OK FOR THIS STEP.                                  
197600* SEE 2190-SET-COORDS-OK ITSELF FOR WHAT THAT STEP DOES.                  
197700     PERFORM 2190-SET-COORDS-OK.                                          
197800* STEPS INTO 2460-DERIVE-SOV-PRICE.                                       
197900* SEE 2460-DERIVE-SOV-PRICE ITSELF FOR WHAT THAT STEP DOES.               
198000     PERFORM 2460-DERIVE-SOV-PRICE.                                       
198100* COPIES 6 OVER TO WS-EX-MAXPAX.                                          
198200     MOVE 6 TO WS-EX-MAXPAX.                                              
198300* LOADS WS-DATE-RAW FROM SOV-OFFER-DATE.                                  
198400     MOVE SOV-OFFER-DATE TO WS-DATE-RAW.                                  
198500* HANDS OFF TO THE 6400-NORMALIZE-DATE THRU 6499-EXIT RANGE.              
198600* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
198700     PERFORM 6400-NORMALIZE-DATE THRU 6499-EXIT.                          
198800* HANDS OFF TO THE 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT RANGE.           
198900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
199000     PERFORM 2900-ACCUMULATE-FLIGHT THRU 2900-EXIT.                       
199100                                                                          
199200* 2440 - SPLIT THE TAB-DELIMITED PARTS, THEN PICK DESTINATION AND         
199300* AIRCRAFT ACCORDING TO HOW MANY PARTS SHOWED UP - SEE FP-0091            
199400* SECTION 4 FOR WHY SOVEREIGN'S FEED IS NOT FIXED-FORMAT.                 
199500 2440-SPLIT-SOV-FLIGHTINFO.                                               
199600* CLEARS WS-SOV-PART(1) WS-SOV-PART(2) WS-SOV-PART(3) WS-SOV-             
199700* PART(4) WS-SOV-PART(5) WS-SOV-PART(6) BEFORE THE NEXT BUILD.            
199800     MOVE SPACES TO WS-SOV-PART(1) WS-SOV-PART(2) WS-SOV-PART(3)          
199900         WS-SOV-PART(4) WS-SOV-PART(5) WS-SOV-PART(6).                    
200000* RESETS WS-SOV-PART-COUNT TO ZERO.                                       
200100     MOVE ZERO TO WS-SOV-PART-COUNT.                                      
200200* BREAKS THE RAW TEXT APART ON X'09'.                                     
200300* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
200400     UNSTRING SOV-FLIGHTINFO DELIMITED BY X'09'                           
200500         INTO WS-SOV-PART(1) WS-SOV-PART(2) WS-SOV-PART(3)                
200600              WS-SOV-PART(4) WS-SOV-PART(5) WS-SOV-PART(6)                
200700         TALLYING IN WS-SOV-PART-COUNT                                    
200800     END-UNSTRING.                                                        
200900* CHECKS WHETHER WS-SOV-PART-COUNT < 3.                                   
201000* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
201100     IF WS-SOV-PART-COUNT < 3                                             
201200         MOVE WS-SOV-PART(2) TO WS-EX-DESTINATION                         
201300     ELSE                                                                 
201400         MOVE WS-SOV-PART(3) TO WS-EX-DESTINATION                         
201500     END-IF.                                                              
201600* CHECKS WHETHER WS-SOV-PART-COUNT > 3.                                   
201700* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
201800     IF WS-SOV-PART-COUNT > 3                                             
201900         MOVE WS-SOV-PART(WS-SOV-PART-COUNT) TO WS-EX-AIRCRAFT            
202000     ELSE                                                                 
202100         MOVE 'Citation Jet' TO WS-EX-AIRCRAFT                            
202200     END-IF.                                                              
202300                                                                          
202400* 2460 - FIND THE TAB-PART CARRYING THE POUND-STERLING MARK, THEN         
202500* PARSE ITS DIGITS AND CONVERT TO EUR AT 1.15.  A MISSING OR              
202600* UNPARSEABLE PART DEFAULTS TO A FLAT 4000 EUR - THE 1.15 RATE            
202700* IS NOT APPLIED TO THE DEFAULT ITSELF.                                   
202800 2460-DERIVE-SOV-PRICE.                                                   
202900* RESETS WS-SOV-PRICE-IDX TO ZERO.                                        
203000     MOVE ZERO TO WS-SOV-PRICE-IDX.                                       
203100* DRIVES 2461-SCAN-FOR-STERLING ACROSS WS-TBL-IDX UNTIL WS-TBL-IDX        
203200* > WS-SOV-PART-COUNT OR WS-SOV-PRICE-IDX NOT = ZERO.                     
203300     PERFORM 2461-SCAN-FOR-STERLING                                       
203400         VARYING WS-TBL-IDX FROM 1 BY 1                                   
203500         UNTIL WS-TBL-IDX > WS-SOV-PART-COUNT                             
203600            OR WS-SOV-PRICE-IDX NOT = ZERO.                               
203700* CLEARS WS-AMT-SCAN-SRC BEFORE THE NEXT BUILD.                           
203800     MOVE SPACES TO WS-AMT-SCAN-SRC.                                      
203900* CHECKS WHETHER WS-SOV-PRICE-IDX NOT = ZERO.                             
204000* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
204100     IF WS-SOV-PRICE-IDX NOT = ZERO                                       
204200         MOVE WS-SOV-PART(WS-SOV-PRICE-IDX)(1:20)                         
204300             TO WS-AMT-SCAN-SRC                                           
204400     END-IF.                                                              
204500* RUNS 6530-PARSE-AMOUNT FOR THIS STEP.                                   
204600* SEE 6530-PARSE-AMOUNT ITSELF FOR WHAT THAT STEP DOES.                   
204700     PERFORM 6530-PARSE-AMOUNT.                                           
204800* CHECKS WHETHER WS-EX-BASE-PRICE = ZERO.                                 
204900* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
205000     IF WS-EX-BASE-PRICE = ZERO                                           
205100         MOVE 4000 TO WS-EX-BASE-PRICE                                    
205200     ELSE                                                                 
205300         COMPUTE WS-EX-BASE-PRICE ROUNDED =                               
205400             WS-EX-BASE-PRICE * 1.15                                      
205500     END-IF.                                                              
205600                                                                          
205700* HANDLES THE SCAN FOR STERLING STEP OF THIS RANGE.                       
205800 2461-SCAN-FOR-STERLING.                                                  
205900* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
206000* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
206100     INSPECT WS-SOV-PART(WS-TBL-IDX) TALLYING WS-SCAN-IDX                 
206200         FOR CHARACTERS BEFORE INITIAL '£'.                               
206300* CHECKS WHETHER WS-SCAN-IDX < 30.                                        
206400* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
206500     IF WS-SCAN-IDX < 30                                                  
206600         MOVE WS-TBL-IDX TO WS-SOV-PRICE-IDX                              
206700     END-IF.                                                              
206800                                                                          
206900*----------------------------------------------------------------         
207000* 2900  SHARED FINAL STAGE FOR ALL FOUR FEEDS.  A BASE PRICE UNDER        
207100* 100 EUR IS DROPPED HERE AND NEVER OCCUPIES A TABLE ROW - IT DOES        
207200* NOT COUNT TOWARD THE SOURCE'S PROCESSED TOTAL ON THE REPORT.            
207300*----------------------------------------------------------------         
207400 2900-ACCUMULATE-FLIGHT.                                                  
207500* CHECKS WHETHER WS-EX-BASE-PRICE < 100.                                  
207600* SKIPS THE REST OF THIS RANGE WHEN IT DOES.                              
207700     IF WS-EX-BASE-PRICE < 100                                            
207800         GO TO 2900-EXIT                                                  
207900     END-IF.                                                              
208000* CHECKS WHETHER WS-FLIGHT-CTR < 500.                                     
208100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
208200     IF WS-FLIGHT-CTR < 500                                               
208300         ADD 1 TO WS-FLIGHT-CTR                                           
208400         PERFORM 2910-BUILD-FLIGHT-ROW                                    
208500         PERFORM 2920-BUMP-VENDOR-CTR                                     
208600     END-IF.                                                              
208700* HANDLES THE EXIT STEP OF THIS RANGE.                                    
208800 2900-EXIT.                                                               
208900* HANDLES THE EXIT STEP OF THIS RANGE.                                    
209000     EXIT.                                                                
209100                                                                          
209200* HANDLES THE BUILD FLIGHT ROW STEP OF THIS RANGE.                        
209300 2910-BUILD-FLIGHT-ROW.                                                   
209400* CARRIES WS-EX-ORIGIN INTO FT-ORIGIN(WS-FLIGHT-CTR).                     
209500     MOVE WS-EX-ORIGIN TO FT-ORIGIN(WS-FLIGHT-CTR).                       
209600* COPIES WS-EX-DESTINATION OVER TO FT-DESTINATION(WS-FLIGHT-CTR).         
209700     MOVE WS-EX-DESTINATION TO FT-DESTINATION(WS-FLIGHT-CTR).             
209800* LOADS FT-ORIGIN-LAT(WS-FLIGHT-CTR) FROM WS-ORIGIN-LAT.                  
209900     MOVE WS-ORIGIN-LAT TO FT-ORIGIN-LAT(WS-FLIGHT-CTR).                  
210000* DROPS WS-ORIGIN-LON STRAIGHT INTO FT-ORIGIN-LON(WS-FLIGHT-CTR).         
210100     MOVE WS-ORIGIN-LON TO FT-ORIGIN-LON(WS-FLIGHT-CTR).                  
210200* CARRIES WS-DEST-LAT INTO FT-DEST-LAT(WS-FLIGHT-CTR).                    
210300     MOVE WS-DEST-LAT TO FT-DEST-LAT(WS-FLIGHT-CTR).                      
210400* COPIES WS-DEST-LON OVER TO FT-DEST-LON(WS-FLIGHT-CTR).                  
210500     MOVE WS-DEST-LON TO FT-DEST-LON(WS-FLIGHT-CTR).                      
210600* LOADS FT-AIRCRAFT(WS-FLIGHT-CTR) FROM WS-EX-AIRCRAFT.                   
210700     MOVE WS-EX-AIRCRAFT TO FT-AIRCRAFT(WS-FLIGHT-CTR).                   
210800* DROPS WS-EX-VENDOR-NAME STRAIGHT INTO FT-OPERATED-BY(WS-FLIGHT-         
210900* CTR).                                                                   
211000     MOVE WS-EX-VENDOR-NAME TO FT-OPERATED-BY(WS-FLIGHT-CTR).             
211100* CARRIES WS-DATE-DISPLAY INTO FT-FLIGHT-DATE(WS-FLIGHT-CTR).             
211200     MOVE WS-DATE-DISPLAY TO FT-FLIGHT-DATE(WS-FLIGHT-CTR).               
211300* COPIES WS-SD-NUMERIC OVER TO FT-SORT-DATE(WS-FLIGHT-CTR).               
211400     MOVE WS-SD-NUMERIC TO FT-SORT-DATE(WS-FLIGHT-CTR).                   
211500* SETS FT-DEPARTURE-TIME(WS-FLIGHT-CTR) TO THE FIXED VALUE                
211600* '10:00'.                                                                
211700     MOVE '10:00' TO FT-DEPARTURE-TIME(WS-FLIGHT-CTR).                    
211800* SETS FT-THUMBNAIL(WS-FLIGHT-CTR) TO THE FIXED VALUE                     
211900* '/api/placeholder/400/320'.                                             
212000     MOVE '/api/placeholder/400/320'                                      
212100         TO FT-THUMBNAIL(WS-FLIGHT-CTR).                                  
212200* CARRIES WS-EX-BASE-PRICE INTO WS-BASE-PRICE.                            
212300     MOVE WS-EX-BASE-PRICE TO WS-BASE-PRICE.                              
212400* STEPS INTO 6500-COMPUTE-CHARTER-PRICE.                                  
212500* SEE 6500-COMPUTE-CHARTER-PRICE ITSELF FOR WHAT THAT STEP DOES.          
212600     PERFORM 6500-COMPUTE-CHARTER-PRICE.                                  
212700* LOADS FT-CHARTER-PRICE(WS-FLIGHT-CTR) FROM WS-CHARTER-EUR.              
212800     MOVE WS-CHARTER-EUR TO FT-CHARTER-PRICE(WS-FLIGHT-CTR).              
212900* RUNS 6510-COMPUTE-FLYPRIV-PRICE FOR THIS STEP.                          
213000* SEE 6510-COMPUTE-FLYPRIV-PRICE ITSELF FOR WHAT THAT STEP DOES.          
213100     PERFORM 6510-COMPUTE-FLYPRIV-PRICE.                                  
213200* CARRIES WS-FLYPRIV-EUR INTO FT-FLYPRIV-PRICE(WS-FLIGHT-CTR).            
213300     MOVE WS-FLYPRIV-EUR TO FT-FLYPRIV-PRICE(WS-FLIGHT-CTR).              
213400* HANDS OFF TO THE 6600-COMPUTE-DURATION THRU 6699-EXIT RANGE.            
213500* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
213600     PERFORM 6600-COMPUTE-DURATION THRU 6699-EXIT.                        
213700* LOADS FT-DURATION(WS-FLIGHT-CTR) FROM WS-DUR-DISPLAY.                   
213800     MOVE WS-DUR-DISPLAY TO FT-DURATION(WS-FLIGHT-CTR).                   
213900* HANDS OFF TO THE 6700-COMPUTE-ARRIVAL-TIME THRU 6799-EXIT RANGE.        
214000* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
214100     PERFORM 6700-COMPUTE-ARRIVAL-TIME THRU 6799-EXIT.                    
214200* HANDS OFF TO THE 6800-BUILD-AMENITIES THRU 6899-EXIT RANGE.             
214300* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
214400     PERFORM 6800-BUILD-AMENITIES THRU 6899-EXIT.                         
214500* RUNS 6900-NEXT-FLIGHT-ID FOR THIS STEP.                                 
214600* SEE 6900-NEXT-FLIGHT-ID ITSELF FOR WHAT THAT STEP DOES.                 
214700     PERFORM 6900-NEXT-FLIGHT-ID.                                         
214800* SETS FT-KEEP(WS-FLIGHT-CTR) TO THE FIXED VALUE 'N'.                     
214900     MOVE 'N' TO FT-KEEP(WS-FLIGHT-CTR).                                  
215000* CHECKS WHETHER WS-COORDS-OK = 'Y' AND FT-FLYPRIV-PRICE(WS-              
215100* FLIGHT-CTR) > 99.                                                       
215200* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
215300     IF WS-COORDS-OK = 'Y'                                                
215400        AND FT-FLYPRIV-PRICE(WS-FLIGHT-CTR) > 99                          
215500         MOVE 'Y' TO FT-KEEP(WS-FLIGHT-CTR)                               
215600     END-IF.                                                              
215700                                                                          
215800* 2920 - PER-SOURCE PROCESSED COUNT FOR THE REPORT'S SOURCE LINES         
215900 2920-BUMP-VENDOR-CTR.                                                    
216000* CHECKS WHETHER WS-EX-VENDOR-NAME = 'LUXAVIATION'.                       
216100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
216200     IF WS-EX-VENDOR-NAME = 'LUXAVIATION'                                 
216300         ADD 1 TO WS-LUX-CTR                                              
216400     END-IF.                                                              
216500* CHECKS WHETHER WS-EX-VENDOR-NAME = 'CATCHAJET'.                         
216600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
216700     IF WS-EX-VENDOR-NAME = 'CATCHAJET'                                   
216800         ADD 1 TO WS-CJ-CTR                                               
216900     END-IF.                                                              
217000* CHECKS WHETHER WS-EX-VENDOR-NAME = 'MIRAI'.                             
217100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
217200     IF WS-EX-VENDOR-NAME = 'MIRAI'                                       
217300         ADD 1 TO WS-MIR-CTR                                              
217400     END-IF.                                                              
217500* CHECKS WHETHER WS-EX-VENDOR-NAME = 'SOVEREIGN'.                         
217600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
217700     IF WS-EX-VENDOR-NAME = 'SOVEREIGN'                                   
217800         ADD 1 TO WS-SOV-CTR                                              
217900     END-IF.                                                              
218000                                                                          
218100*----------------------------------------------------------------         
218200* 3000  MERGE STAGE.  THE FOUR FEEDS ARE ALREADY IN ONE TABLE BY          
218300* THE TIME WE GET HERE (2000 BUILT WS-FLIGHT-TABLE FEED BY FEED IN        
218400* THE FIXED LUX/CJ/MIR/SOV ORDER) SO "MERGE" IS JUST FILTER+SORT.         
218500*----------------------------------------------------------------         
218600 3000-MERGE-FILTER-SORT.                                                  
218700* STEPS INTO 3100-FILTER-FLIGHT-TABLE.                                    
218800* SEE 3100-FILTER-FLIGHT-TABLE ITSELF FOR WHAT THAT STEP DOES.            
218900     PERFORM 3100-FILTER-FLIGHT-TABLE.                                    
219000* HANDS OFF TO THE 3200-SORT-FLIGHT-TABLE THRU 3200-EXIT RANGE.           
219100* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
219200     PERFORM 3200-SORT-FLIGHT-TABLE THRU 3200-EXIT.                       
219300                                                                          
219400*----------------------------------------------------------------         
219500* 3100  KEEP ONLY THE ROWS FT-KEEP MARKED 'Y' (COORDS RESOLVED ON         
219600* BOTH ENDS AND FLYPRIV PRICE AT LEAST 100 EUR), COMPACTING THE           
219700* TABLE DOWNWARD IN PLACE, AND TALLY THE DISTINCT ORIGIN/DEST/CITY        
219800* SETS OVER THE SURVIVORS ONLY.  WS-KEPT-CTR ENDS UP AS THE FINAL         
219900* ROW COUNT AND IS COPIED BACK INTO WS-FLIGHT-CTR FOR 3200/4000.          
220000*----------------------------------------------------------------         
220100 3100-FILTER-FLIGHT-TABLE.                                                
220200* RESETS WS-KEPT-CTR TO ZERO.                                             
220300     MOVE ZERO TO WS-KEPT-CTR.                                            
220400* RESETS WS-ORIGIN-SEEN-CTR TO ZERO.                                      
220500     MOVE ZERO TO WS-ORIGIN-SEEN-CTR.                                     
220600* RESETS WS-DEST-SEEN-CTR TO ZERO.                                        
220700     MOVE ZERO TO WS-DEST-SEEN-CTR.                                       
220800* RESETS WS-CITY-SEEN-CTR TO ZERO.                                        
220900     MOVE ZERO TO WS-CITY-SEEN-CTR.                                       
221000* DRIVES 3110-FILTER-ONE-ROW ACROSS WS-FT-IDX UNTIL WS-FT-IDX >           
221100* WS-FLIGHT-CTR.                                                          
221200     PERFORM 3110-FILTER-ONE-ROW                                          
221300         VARYING WS-FT-IDX FROM 1 BY 1                                    
221400         UNTIL WS-FT-IDX > WS-FLIGHT-CTR.                                 
221500* DROPS WS-KEPT-CTR STRAIGHT INTO WS-FLIGHT-CTR.                          
221600     MOVE WS-KEPT-CTR TO WS-FLIGHT-CTR.                                   
221700                                                                          
221800* HANDLES THE FILTER ONE ROW STEP OF THIS RANGE.                          
221900 3110-FILTER-ONE-ROW.                                                     
222000* CHECKS WHETHER FT-KEEP(WS-FT-IDX) = 'Y'.                                
222100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
222200     IF FT-KEEP(WS-FT-IDX) = 'Y'                                          
222300         ADD 1 TO WS-KEPT-CTR                                             
222400         IF WS-KEPT-CTR NOT = WS-FT-IDX                                   
222500             MOVE WS-FT-ENTRY(WS-FT-IDX)                                  
222600                 TO WS-FT-ENTRY(WS-KEPT-CTR)                              
222700         END-IF                                                           
222800         PERFORM 3120-TRACK-ORIGIN-DEST                                   
222900     END-IF.                                                              
223000                                                                          
223100* HANDLES THE TRACK ORIGIN DEST STEP OF THIS RANGE.                       
223200 3120-TRACK-ORIGIN-DEST.                                                  
223300* COPIES FT-ORIGIN(WS-KEPT-CTR) OVER TO WS-CITY-KEY.                      
223400     MOVE FT-ORIGIN(WS-KEPT-CTR) TO WS-CITY-KEY.                          
223500* HANDS OFF TO 3130-ADD-ORIGIN-SEEN.                                      
223600* SEE 3130-ADD-ORIGIN-SEEN ITSELF FOR WHAT THAT STEP DOES.                
223700     PERFORM 3130-ADD-ORIGIN-SEEN.                                        
223800* RUNS 3150-ADD-CITY-SEEN FOR THIS STEP.                                  
223900* SEE 3150-ADD-CITY-SEEN ITSELF FOR WHAT THAT STEP DOES.                  
224000     PERFORM 3150-ADD-CITY-SEEN.                                          
224100* CARRIES FT-DESTINATION(WS-KEPT-CTR) INTO WS-CITY-KEY.                   
224200     MOVE FT-DESTINATION(WS-KEPT-CTR) TO WS-CITY-KEY.                     
224300* HANDS OFF TO 3140-ADD-DEST-SEEN.                                        
224400* SEE 3140-ADD-DEST-SEEN ITSELF FOR WHAT THAT STEP DOES.                  
224500     PERFORM 3140-ADD-DEST-SEEN.                                          
224600* RUNS 3150-ADD-CITY-SEEN FOR THIS STEP.                                  
224700* SEE 3150-ADD-CITY-SEEN ITSELF FOR WHAT THAT STEP DOES.                  
224800     PERFORM 3150-ADD-CITY-SEEN.                                          
224900                                                                          
225000* 3130 - DISTINCT ORIGIN CITIES (KEY ALREADY IN WS-CITY-KEY)              
225100 3130-ADD-ORIGIN-SEEN.                                                    
225200* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
225300     MOVE 'N' TO WS-MISC-FOUND.                                           
225400* DRIVES 3131-SCAN-ORIGIN-SEEN ACROSS WS-TBL-IDX UNTIL WS-TBL-IDX         
225500* > WS-ORIGIN-SEEN-CTR OR WS-MISC-FOUND = 'Y'.                            
225600     PERFORM 3131-SCAN-ORIGIN-SEEN                                        
225700         VARYING WS-TBL-IDX FROM 1 BY 1                                   
225800         UNTIL WS-TBL-IDX > WS-ORIGIN-SEEN-CTR                            
225900            OR WS-MISC-FOUND = 'Y'.                                       
226000* CHECKS WHETHER WS-MISC-FOUND = 'N' AND WS-ORIGIN-SEEN-CTR < 400.        
226100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
226200     IF WS-MISC-FOUND = 'N' AND WS-ORIGIN-SEEN-CTR < 400                  
226300         ADD 1 TO WS-ORIGIN-SEEN-CTR                                      
226400         MOVE WS-CITY-KEY                                                 
226500             TO WS-ORIGIN-SEEN-ENTRY(WS-ORIGIN-SEEN-CTR)                  
226600     END-IF.                                                              
226700                                                                          
226800* HANDLES THE SCAN ORIGIN SEEN STEP OF THIS RANGE.                        
226900 3131-SCAN-ORIGIN-SEEN.                                                   
227000* CHECKS WHETHER WS-ORIGIN-SEEN-ENTRY(WS-TBL-IDX) = WS-CITY-KEY.          
227100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
227200     IF WS-ORIGIN-SEEN-ENTRY(WS-TBL-IDX) = WS-CITY-KEY                    
227300         MOVE 'Y' TO WS-MISC-FOUND                                        
227400     END-IF.                                                              
227500                                                                          
227600* 3140 - DISTINCT DESTINATION CITIES                                      
227700 3140-ADD-DEST-SEEN.                                                      
227800* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
227900     MOVE 'N' TO WS-MISC-FOUND.                                           
228000* DRIVES 3141-SCAN-DEST-SEEN ACROSS WS-TBL-IDX UNTIL WS-TBL-IDX >         
228100* WS-DEST-SEEN-CTR OR WS-MISC-FOUND = 'Y'.                                
228200     PERFORM 3141-SCAN-DEST-SEEN                                          
228300         VARYING WS-TBL-IDX FROM 1 BY 1                                   
228400         UNTIL WS-TBL-IDX > WS-DEST-SEEN-CTR                              
228500            OR WS-MISC-FOUND = 'Y'.                                       
228600* CHECKS WHETHER WS-MISC-FOUND = 'N' AND WS-DEST-SEEN-CTR < 400.          
228700* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
228800     IF WS-MISC-FOUND = 'N' AND WS-DEST-SEEN-CTR < 400                    
228900         ADD 1 TO WS-DEST-SEEN-CTR                                        
229000         MOVE WS-CITY-KEY                                                 
229100             TO WS-DEST-SEEN-ENTRY(WS-DEST-SEEN-CTR)                      
229200     END-IF.                                                              
229300                                                                          
229400* HANDLES THE SCAN DEST SEEN STEP OF THIS RANGE.                          
229500 3141-SCAN-DEST-SEEN.                                                     
229600* CHECKS WHETHER WS-DEST-SEEN-ENTRY(WS-TBL-IDX) = WS-CITY-KEY.            
229700* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
229800     IF WS-DEST-SEEN-ENTRY(WS-TBL-IDX) = WS-CITY-KEY                      
229900         MOVE 'Y' TO WS-MISC-FOUND                                        
230000     END-IF.                                                              
230100                                                                          
230200* 3150 - DISTINCT CITIES OVERALL, ORIGIN OR DESTINATION EITHER ONE        
230300 3150-ADD-CITY-SEEN.                                                      
230400* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
230500     MOVE 'N' TO WS-MISC-FOUND.                                           
230600* DRIVES 3151-SCAN-CITY-SEEN ACROSS WS-TBL-IDX UNTIL WS-TBL-IDX >         
230700* WS-CITY-SEEN-CTR OR WS-MISC-FOUND = 'Y'.                                
230800     PERFORM 3151-SCAN-CITY-SEEN                                          
230900         VARYING WS-TBL-IDX FROM 1 BY 1                                   
231000         UNTIL WS-TBL-IDX > WS-CITY-SEEN-CTR                              
231100            OR WS-MISC-FOUND = 'Y'.                                       
231200* CHECKS WHETHER WS-MISC-FOUND = 'N' AND WS-CITY-SEEN-CTR < 400.          
231300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
231400     IF WS-MISC-FOUND = 'N' AND WS-CITY-SEEN-CTR < 400                    
231500         ADD 1 TO WS-CITY-SEEN-CTR                                        
231600         MOVE WS-CITY-KEY                                                 
231700             TO WS-CITY-SEEN-ENTRY(WS-CITY-SEEN-CTR)                      
231800     END-IF.                                                              
231900                                                                          
232000* HANDLES THE SCAN CITY SEEN STEP OF THIS RANGE.                          
232100 3151-SCAN-CITY-SEEN.                                                     
232200* CHECKS WHETHER WS-CITY-SEEN-ENTRY(WS-TBL-IDX) = WS-CITY-KEY.            
232300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
232400     IF WS-CITY-SEEN-ENTRY(WS-TBL-IDX) = WS-CITY-KEY                      
232500         MOVE 'Y' TO WS-MISC-FOUND                                        
232600     END-IF.                                                              
232700                                                                          
232800*----------------------------------------------------------------         
232900* 3200  STABLE ASCENDING BUBBLE SORT ON FT-SORT-DATE (YYYYMMDD).          
233000* SAME HARD-CODED-TABLE-AND-SWAP IDIOM THE SHOP USES FOR ITS RATE         
233100* TABLES ELSEWHERE - NO SORT VERB, THE TABLE IS IN MEMORY ALREADY.        
233200*----------------------------------------------------------------         
233300 3200-SORT-FLIGHT-TABLE.                                                  
233400* CHECKS WHETHER WS-FLIGHT-CTR < 2.                                       
233500* SKIPS THE REST OF THIS RANGE WHEN IT DOES.                              
233600     IF WS-FLIGHT-CTR < 2                                                 
233700         GO TO 3200-EXIT                                                  
233800     END-IF.                                                              
233900* SETS WS-SWAPPED TO THE FIXED VALUE 'Y'.                                 
234000     MOVE 'Y' TO WS-SWAPPED.                                              
234100* LOOPS ON 3210-BUBBLE-PASS UNTIL WS-SWAPPED = 'N'.                       
234200     PERFORM 3210-BUBBLE-PASS UNTIL WS-SWAPPED = 'N'.                     
234300* HANDLES THE EXIT STEP OF THIS RANGE.                                    
234400 3200-EXIT.                                                               
234500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
234600     EXIT.                                                                
234700                                                                          
234800* HANDLES THE BUBBLE PASS STEP OF THIS RANGE.                             
234900 3210-BUBBLE-PASS.                                                        
235000* SETS WS-SWAPPED TO THE FIXED VALUE 'N'.                                 
235100     MOVE 'N' TO WS-SWAPPED.                                              
235200* DRIVES 3220-COMPARE-ADJACENT ACROSS WS-FT-IDX UNTIL WS-FT-IDX >         
235300* WS-FLIGHT-CTR - 1.                                                      
235400     PERFORM 3220-COMPARE-ADJACENT                                        
235500         VARYING WS-FT-IDX FROM 1 BY 1                                    
235600         UNTIL WS-FT-IDX > WS-FLIGHT-CTR - 1.                             
235700                                                                          
235800* HANDLES THE COMPARE ADJACENT STEP OF THIS RANGE.                        
235900 3220-COMPARE-ADJACENT.                                                   
236000* WORKS OUT WS-FT-IDX2 FROM THE FORMULA BELOW.                            
236100* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
236200     COMPUTE WS-FT-IDX2 = WS-FT-IDX + 1.                                  
236300* CHECKS WHETHER FT-SORT-DATE(WS-FT-IDX) > FT-SORT-DATE(WS-FT-            
236400* IDX2).                                                                  
236500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
236600     IF FT-SORT-DATE(WS-FT-IDX) > FT-SORT-DATE(WS-FT-IDX2)                
236700         PERFORM 3230-SWAP-ENTRIES                                        
236800         MOVE 'Y' TO WS-SWAPPED                                           
236900     END-IF.                                                              
237000                                                                          
237100* HANDLES THE SWAP ENTRIES STEP OF THIS RANGE.                            
237200 3230-SWAP-ENTRIES.                                                       
237300* LOADS WS-FT-ENTRY-HOLD FROM WS-FT-ENTRY(WS-FT-IDX).                     
237400     MOVE WS-FT-ENTRY(WS-FT-IDX) TO WS-FT-ENTRY-HOLD.                     
237500* DROPS WS-FT-ENTRY(WS-FT-IDX2) STRAIGHT INTO WS-FT-ENTRY(WS-FT-          
237600* IDX).                                                                   
237700     MOVE WS-FT-ENTRY(WS-FT-IDX2) TO WS-FT-ENTRY(WS-FT-IDX).              
237800* CARRIES WS-FT-ENTRY-HOLD INTO WS-FT-ENTRY(WS-FT-IDX2).                  
237900     MOVE WS-FT-ENTRY-HOLD TO WS-FT-ENTRY(WS-FT-IDX2).                    
238000                                                                          
238100*----------------------------------------------------------------         
238200* 4000  WRITE THE SORTED, FILTERED TABLE TO FLIGHTS-OUT ONE ROW           
238300* AT A TIME, AND PICK UP THE PRICE LOW/HIGH STATS THE REPORT'S            
238400* 5400 PARAGRAPH NEEDS ALONG THE WAY.                                     
238500*----------------------------------------------------------------         
238600 4000-WRITE-FLIGHTS-OUT.                                                  
238700* DRIVES 4100-WRITE-ONE-FLIGHT ACROSS WS-FT-IDX UNTIL WS-FT-IDX >         
238800* WS-FLIGHT-CTR.                                                          
238900     PERFORM 4100-WRITE-ONE-FLIGHT                                        
239000         VARYING WS-FT-IDX FROM 1 BY 1                                    
239100         UNTIL WS-FT-IDX > WS-FLIGHT-CTR.                                 
239200                                                                          
239300* HANDLES THE WRITE ONE FLIGHT STEP OF THIS RANGE.                        
239400 4100-WRITE-ONE-FLIGHT.                                                   
239500* LOADS SF-FLIGHT-ID FROM FT-FLIGHT-ID(WS-FT-IDX).                        
239600     MOVE FT-FLIGHT-ID(WS-FT-IDX)      TO SF-FLIGHT-ID.                   
239700* DROPS FT-THUMBNAIL(WS-FT-IDX) STRAIGHT INTO SF-THUMBNAIL.               
239800     MOVE FT-THUMBNAIL(WS-FT-IDX)      TO SF-THUMBNAIL.                   
239900* CARRIES FT-ORIGIN(WS-FT-IDX) INTO SF-ORIGIN.                            
240000     MOVE FT-ORIGIN(WS-FT-IDX)         TO SF-ORIGIN.                      
240100* COPIES FT-DESTINATION(WS-FT-IDX) OVER TO SF-DESTINATION.                
240200     MOVE FT-DESTINATION(WS-FT-IDX)    TO SF-DESTINATION.                 
240300* LOADS SF-ORIGIN-LAT FROM FT-ORIGIN-LAT(WS-FT-IDX).                      
240400     MOVE FT-ORIGIN-LAT(WS-FT-IDX)     TO SF-ORIGIN-LAT.                  
240500* DROPS FT-ORIGIN-LON(WS-FT-IDX) STRAIGHT INTO SF-ORIGIN-LON.             
240600     MOVE FT-ORIGIN-LON(WS-FT-IDX)     TO SF-ORIGIN-LON.                  
240700* CARRIES FT-DEST-LAT(WS-FT-IDX) INTO SF-DEST-LAT.                        
240800     MOVE FT-DEST-LAT(WS-FT-IDX)       TO SF-DEST-LAT.                    
240900* COPIES FT-DEST-LON(WS-FT-IDX) OVER TO SF-DEST-LON.                      
241000     MOVE FT-DEST-LON(WS-FT-IDX)       TO SF-DEST-LON.                    
241100* LOADS SF-CHARTER-PRICE FROM FT-CHARTER-PRICE(WS-FT-IDX).                
241200     MOVE FT-CHARTER-PRICE(WS-FT-IDX)  TO SF-CHARTER-PRICE.               
241300* DROPS FT-FLYPRIV-PRICE(WS-FT-IDX) STRAIGHT INTO SF-FLYPRIV-             
241400* PRICE.                                                                  
241500     MOVE FT-FLYPRIV-PRICE(WS-FT-IDX)  TO SF-FLYPRIV-PRICE.               
241600* CARRIES FT-FLIGHT-DATE(WS-FT-IDX) INTO SF-FLIGHT-DATE.                  
241700     MOVE FT-FLIGHT-DATE(WS-FT-IDX)    TO SF-FLIGHT-DATE.                 
241800* COPIES FT-SORT-DATE(WS-FT-IDX) OVER TO SF-SORT-DATE.                    
241900     MOVE FT-SORT-DATE(WS-FT-IDX)      TO SF-SORT-DATE.                   
242000* LOADS SF-DURATION FROM FT-DURATION(WS-FT-IDX).                          
242100     MOVE FT-DURATION(WS-FT-IDX)       TO SF-DURATION.                    
242200* DROPS FT-DEPARTURE-TIME(WS-FT-IDX) STRAIGHT INTO SF-DEPARTURE-          
242300* TIME.                                                                   
242400     MOVE FT-DEPARTURE-TIME(WS-FT-IDX) TO SF-DEPARTURE-TIME.              
242500* CARRIES FT-ARRIVAL-TIME(WS-FT-IDX) INTO SF-ARRIVAL-TIME.                
242600     MOVE FT-ARRIVAL-TIME(WS-FT-IDX)   TO SF-ARRIVAL-TIME.                
242700* COPIES FT-AIRCRAFT(WS-FT-IDX) OVER TO SF-AIRCRAFT.                      
242800     MOVE FT-AIRCRAFT(WS-FT-IDX)       TO SF-AIRCRAFT.                    
242900* LOADS SF-AMENITY-COUNT FROM FT-AMENITY-COUNT(WS-FT-IDX).                
243000     MOVE FT-AMENITY-COUNT(WS-FT-IDX)  TO SF-AMENITY-COUNT.               
243100* DROPS FT-OPERATED-BY(WS-FT-IDX) STRAIGHT INTO SF-OPERATED-BY.           
243200     MOVE FT-OPERATED-BY(WS-FT-IDX)    TO SF-OPERATED-BY.                 
243300* DRIVES 4110-COPY-AMENITY ACROSS WS-AMEN-IDX UNTIL WS-AMEN-IDX >         
243400* 6.                                                                      
243500     PERFORM 4110-COPY-AMENITY                                            
243600         VARYING WS-AMEN-IDX FROM 1 BY 1 UNTIL WS-AMEN-IDX > 6.           
243700* EMITS STD-FLIGHT-REC.                                                   
243800     WRITE STD-FLIGHT-REC.                                                
243900* HANDS OFF TO 4120-TRACK-PRICE-RANGE.                                    
244000* SEE 4120-TRACK-PRICE-RANGE ITSELF FOR WHAT THAT STEP DOES.              
244100     PERFORM 4120-TRACK-PRICE-RANGE.                                      
244200                                                                          
244300* HANDLES THE COPY AMENITY STEP OF THIS RANGE.                            
244400 4110-COPY-AMENITY.                                                       
244500* DROPS FT-AMENITY(WS-FT-IDX, WS-AMEN-IDX) STRAIGHT INTO SF-              
244600* AMENITY(WS-AMEN-IDX).                                                   
244700     MOVE FT-AMENITY(WS-FT-IDX, WS-AMEN-IDX)                              
244800         TO SF-AMENITY(WS-AMEN-IDX).                                      
244900                                                                          
245000* 4120 - RUNNING LOW/HIGH ON BOTH PRICE COLUMNS FOR THE REPORT            
245100 4120-TRACK-PRICE-RANGE.                                                  
245200* CHECKS WHETHER FT-FLYPRIV-PRICE(WS-FT-IDX) < WS-MIN-FLYPRIV.            
245300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
245400     IF FT-FLYPRIV-PRICE(WS-FT-IDX) < WS-MIN-FLYPRIV                      
245500         MOVE FT-FLYPRIV-PRICE(WS-FT-IDX) TO WS-MIN-FLYPRIV               
245600     END-IF.                                                              
245700* CHECKS WHETHER FT-FLYPRIV-PRICE(WS-FT-IDX) > WS-MAX-FLYPRIV.            
245800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
245900     IF FT-FLYPRIV-PRICE(WS-FT-IDX) > WS-MAX-FLYPRIV                      
246000         MOVE FT-FLYPRIV-PRICE(WS-FT-IDX) TO WS-MAX-FLYPRIV               
246100     END-IF.                                                              
246200* CHECKS WHETHER FT-CHARTER-PRICE(WS-FT-IDX) < WS-MIN-CHARTER.            
246300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
246400     IF FT-CHARTER-PRICE(WS-FT-IDX) < WS-MIN-CHARTER                      
246500         MOVE FT-CHARTER-PRICE(WS-FT-IDX) TO WS-MIN-CHARTER               
246600     END-IF.                                                              
246700* CHECKS WHETHER FT-CHARTER-PRICE(WS-FT-IDX) > WS-MAX-CHARTER.            
246800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
246900     IF FT-CHARTER-PRICE(WS-FT-IDX) > WS-MAX-CHARTER                      
247000         MOVE FT-CHARTER-PRICE(WS-FT-IDX) TO WS-MAX-CHARTER               
247100     END-IF.                                                              
247200* CHECKS WHETHER FT-OPERATED-BY(WS-FT-IDX) = 'LUXAVIATION'.               
247300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
247400     IF FT-OPERATED-BY(WS-FT-IDX) = 'LUXAVIATION'                         
247500         ADD 1 TO WS-LUX-KEPT                                             
247600     END-IF.                                                              
247700* CHECKS WHETHER FT-OPERATED-BY(WS-FT-IDX) = 'CATCHAJET'.                 
247800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
247900     IF FT-OPERATED-BY(WS-FT-IDX) = 'CATCHAJET'                           
248000         ADD 1 TO WS-CJ-KEPT                                              
248100     END-IF.                                                              
248200* CHECKS WHETHER FT-OPERATED-BY(WS-FT-IDX) = 'MIRAI'.                     
248300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
248400     IF FT-OPERATED-BY(WS-FT-IDX) = 'MIRAI'                               
248500         ADD 1 TO WS-MIR-KEPT                                             
248600     END-IF.                                                              
248700* CHECKS WHETHER FT-OPERATED-BY(WS-FT-IDX) = 'SOVEREIGN'.                 
248800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
248900     IF FT-OPERATED-BY(WS-FT-IDX) = 'SOVEREIGN'                           
249000         ADD 1 TO WS-SOV-KEPT                                             
249100     END-IF.                                                              
249200                                                                          
249300*----------------------------------------------------------------         
249400* 6100  CLEAN A RAW CITY/REGION STRING SITTING IN WS-CITY-RAW.            
249500* RESULT LEFT GENUINELY MIXED-CASE IN WS-CITY-CLEAN FOR OUTPUT -          
249600* PER FP-0091, THE CLEANED NAME KEEPS ITS DISPLAY CASE; ONLY THE          
249700* LOOKUP KEY BUILT BY 6200 BELOW IS CASE-FOLDED.  MATCHING AGAINST        
249800* THE ALIAS/MULTI-AIRPORT/KEYWORD LITERALS BELOW STILL HAS TO BE          
249900* CASE-BLIND, SO EACH STEP COMPARES THE UPPER-CASE SHADOW COPY IN         
250000* WS-CITY-UPPER AND EDITS WS-CITY-SCRATCH (THE REAL, MIXED-CASE           
250100* WORK COPY) IN STEP.  ORDER OF OPERATIONS FOLLOWS THE WEB DESK           
250200* WRITE-UP FP-0091 EXACTLY - ALIASES FIRST, THEN MULTI-AIRPORT            
250300* COLLAPSE, THEN PARENS/WORDS, THEN WHITESPACE SQUEEZE.                   
250400*----------------------------------------------------------------         
250500 6100-CLEAN-CITY-NAME.                                                    
250600* CARRIES WS-CITY-RAW INTO WS-CITY-SCRATCH.                               
250700     MOVE WS-CITY-RAW TO WS-CITY-SCRATCH.                                 
250800* STEPS INTO 6160-STRIP-ACCENT-BYTES.                                     
250900* SEE 6160-STRIP-ACCENT-BYTES ITSELF FOR WHAT THAT STEP DOES.             
251000     PERFORM 6160-STRIP-ACCENT-BYTES.                                     
251100* HANDS OFF TO 6105-REFRESH-UPPER-SHADOW.                                 
251200* SEE 6105-REFRESH-UPPER-SHADOW ITSELF FOR WHAT THAT STEP DOES.           
251300     PERFORM 6105-REFRESH-UPPER-SHADOW.                                   
251400* RUNS 6110-APPLY-ALIASES FOR THIS STEP.                                  
251500* SEE 6110-APPLY-ALIASES ITSELF FOR WHAT THAT STEP DOES.                  
251600     PERFORM 6110-APPLY-ALIASES.                                          
251700* STEPS INTO 6105-REFRESH-UPPER-SHADOW.                                   
251800* SEE 6105-REFRESH-UPPER-SHADOW ITSELF FOR WHAT THAT STEP DOES.           
251900     PERFORM 6105-REFRESH-UPPER-SHADOW.                                   
252000* HANDS OFF TO 6120-COLLAPSE-MULTI-AIRPORT.                               
252100* SEE 6120-COLLAPSE-MULTI-AIRPORT ITSELF FOR WHAT THAT STEP DOES.         
252200     PERFORM 6120-COLLAPSE-MULTI-AIRPORT.                                 
252300* RUNS 6130-STRIP-PARENS FOR THIS STEP.                                   
252400* SEE 6130-STRIP-PARENS ITSELF FOR WHAT THAT STEP DOES.                   
252500     PERFORM 6130-STRIP-PARENS.                                           
252600* STEPS INTO 6140-STRIP-KEYWORDS.                                         
252700* SEE 6140-STRIP-KEYWORDS ITSELF FOR WHAT THAT STEP DOES.                 
252800     PERFORM 6140-STRIP-KEYWORDS.                                         
252900* HANDS OFF TO 6150-SQUEEZE-BLANKS.                                       
253000* SEE 6150-SQUEEZE-BLANKS ITSELF FOR WHAT THAT STEP DOES.                 
253100     PERFORM 6150-SQUEEZE-BLANKS.                                         
253200* COPIES WS-CITY-SCRATCH OVER TO WS-CITY-CLEAN.                           
253300     MOVE WS-CITY-SCRATCH TO WS-CITY-CLEAN.                               
253400                                                                          
253500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
253600 6199-EXIT.                                                               
253700* HANDLES THE EXIT STEP OF THIS RANGE.                                    
253800     EXIT.                                                                
253900                                                                          
254000*----------------------------------------------------------------         
254100* 6105  REBUILD THE CASE-BLIND SHADOW COPY OF WS-CITY-SCRATCH -           
254200* CALLED AFTER ANY STEP THAT CAN CHANGE THE TEXT THE NEXT STEP            
254300* HAS TO SCAN, SO THE SHADOW NEVER GOES STALE.                            
254400*----------------------------------------------------------------         
254500 6105-REFRESH-UPPER-SHADOW.                                               
254600* LOADS WS-CITY-UPPER FROM WS-CITY-SCRATCH.                               
254700     MOVE WS-CITY-SCRATCH TO WS-CITY-UPPER.                               
254800* FOLDS THE CHARACTERS BELOW OVER TO THEIR REPLACEMENT SET.               
254900* THE FIELD IS CHANGED IN PLACE - NO NEW FIELD IS CREATED.                
255000     INSPECT WS-CITY-UPPER CONVERTING                                     
255100         'abcdefghijklmnopqrstuvwxyz'                                     
255200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
255300                                                                          
255400*----------------------------------------------------------------         
255500* 6110  FROM/TO ALIAS TABLE - LINEAR SCAN, FIRST HIT WINS.  MATCH         
255600* IS CASE-BLIND (WS-CITY-UPPER); THE REPLACEMENT TEXT CARRIES THE         
255700* DISPLAY SPELLING STRAIGHT INTO WS-CITY-SCRATCH.                         
255800*----------------------------------------------------------------         
255900 6110-APPLY-ALIASES.                                                      
256000* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
256100     MOVE 'N' TO WS-MISC-FOUND.                                           
256200* DRIVES 6111-SCAN-ALIASES ACROSS WS-ALIAS-IDX UNTIL WS-ALIAS-IDX         
256300* > 11 OR WS-MISC-FOUND = 'Y'.                                            
256400     PERFORM 6111-SCAN-ALIASES                                            
256500         VARYING WS-ALIAS-IDX FROM 1 BY 1                                 
256600         UNTIL WS-ALIAS-IDX > 11                                          
256700            OR WS-MISC-FOUND = 'Y'.                                       
256800                                                                          
256900* HANDLES THE SCAN ALIASES STEP OF THIS RANGE.                            
257000 6111-SCAN-ALIASES.                                                       
257100* CHECKS WHETHER WS-CITY-UPPER = WS-ALIAS-FROM(WS-ALIAS-IDX).             
257200* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
257300     IF WS-CITY-UPPER = WS-ALIAS-FROM(WS-ALIAS-IDX)                       
257400         MOVE WS-ALIAS-TO(WS-ALIAS-IDX) TO WS-CITY-SCRATCH                
257500         MOVE 'Y' TO WS-MISC-FOUND                                        
257600     END-IF.                                                              
257700                                                                          
257800*----------------------------------------------------------------         
257900* 6120  MULTI-AIRPORT CITIES COLLAPSE TO THE CITY NAME ALONE -            
258000* MATCH AGAINST THE CASE-BLIND SHADOW, REPLACE WITH DISPLAY CASE.         
258100*----------------------------------------------------------------         
258200 6120-COLLAPSE-MULTI-AIRPORT.                                             
258300* CHECKS WHETHER WS-CITY-UPPER = 'PARIS-LE BOURGET' OR WS-CITY-           
258400* UPPER = 'PARIS LE BOURGET' OR WS-CITY-UPPER = 'PARIS-ORLY' OR           
258500* WS-CITY-UPPER = 'PARIS CHARLES DE GAULLE'.                              
258600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
258700     IF WS-CITY-UPPER = 'PARIS-LE BOURGET'                                
258800        OR WS-CITY-UPPER = 'PARIS LE BOURGET'                             
258900        OR WS-CITY-UPPER = 'PARIS-ORLY'                                   
259000        OR WS-CITY-UPPER = 'PARIS CHARLES DE GAULLE'                      
259100         MOVE 'Paris' TO WS-CITY-SCRATCH                                  
259200     END-IF.                                                              
259300* CHECKS WHETHER WS-CITY-UPPER = 'LONDON HEATHROW' OR WS-CITY-            
259400* UPPER = 'LONDON GATWICK' OR WS-CITY-UPPER = 'LONDON LUTON' OR           
259500* WS-CITY-UPPER = 'LONDON STANSTED' OR WS-CITY-UPPER = 'LONDON            
259600* CITY'.                                                                  
259700* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
259800     IF WS-CITY-UPPER = 'LONDON HEATHROW'                                 
259900        OR WS-CITY-UPPER = 'LONDON GATWICK'                               
260000        OR WS-CITY-UPPER = 'LONDON LUTON'                                 
260100        OR WS-CITY-UPPER = 'LONDON STANSTED'                              
260200        OR WS-CITY-UPPER = 'LONDON CITY'                                  
260300         MOVE 'London' TO WS-CITY-SCRATCH                                 
260400     END-IF.                                                              
260500                                                                          
260600*----------------------------------------------------------------         
260700* 6130  DROP ANY PARENTHESIZED AIRPORT CODE, E.G. "NICE (NCE)" -          
260800* PARENS THEMSELVES ARE NOT LETTERS SO THIS RUNS STRAIGHT AGAINST         
260900* WS-CITY-SCRATCH, CASE NOTWITHSTANDING.                                  
261000*----------------------------------------------------------------         
261100 6130-STRIP-PARENS.                                                       
261200* RESETS WS-SCAN-IDX TO ZERO.                                             
261300     MOVE ZERO TO WS-SCAN-IDX.                                            
261400* RUNS 6131-FIND-OPEN-PAREN FOR THIS STEP.                                
261500* SEE 6131-FIND-OPEN-PAREN ITSELF FOR WHAT THAT STEP DOES.                
261600     PERFORM 6131-FIND-OPEN-PAREN.                                        
261700* CHECKS WHETHER WS-SCAN-IDX > ZERO.                                      
261800* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
261900     IF WS-SCAN-IDX > ZERO                                                
262000         MOVE WS-SCAN-IDX TO WS-TBL-IDX                                   
262100         PERFORM 6132-FIND-CLOSE-PAREN                                    
262200         PERFORM 6133-BLANK-PAREN-SPAN                                    
262300     END-IF.                                                              
262400                                                                          
262500* HANDLES THE FIND OPEN PAREN STEP OF THIS RANGE.                         
262600 6131-FIND-OPEN-PAREN.                                                    
262700* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
262800* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
262900     INSPECT WS-CITY-SCRATCH TALLYING WS-SCAN-IDX                         
263000         FOR CHARACTERS BEFORE INITIAL '('.                               
263100* CHECKS WHETHER WS-SCAN-IDX = 60.                                        
263200* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
263300     IF WS-SCAN-IDX = 60                                                  
263400         MOVE ZERO TO WS-SCAN-IDX                                         
263500     ELSE                                                                 
263600         ADD 1 TO WS-SCAN-IDX                                             
263700     END-IF.                                                              
263800                                                                          
263900* HANDLES THE FIND CLOSE PAREN STEP OF THIS RANGE.                        
264000 6132-FIND-CLOSE-PAREN.                                                   
264100* RESETS WS-SCAN-IDX TO ZERO.                                             
264200     MOVE ZERO TO WS-SCAN-IDX.                                            
264300* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
264400* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
264500     INSPECT WS-CITY-SCRATCH TALLYING WS-SCAN-IDX                         
264600         FOR CHARACTERS BEFORE INITIAL ')'.                               
264700* CHECKS WHETHER WS-SCAN-IDX = 60.                                        
264800* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
264900     IF WS-SCAN-IDX = 60                                                  
265000         MOVE 60 TO WS-SCAN-IDX                                           
265100     ELSE                                                                 
265200         ADD 1 TO WS-SCAN-IDX                                             
265300     END-IF.                                                              
265400                                                                          
265500* HANDLES THE BLANK PAREN SPAN STEP OF THIS RANGE.                        
265600 6133-BLANK-PAREN-SPAN.                                                   
265700* CLEARS WS-CITY-SCRATCH (WS-TBL-IDX:WS-SCAN-IDX - WS-TBL-IDX + 1)        
265800* BEFORE THE NEXT BUILD.                                                  
265900     MOVE SPACES TO WS-CITY-SCRATCH                                       
266000         (WS-TBL-IDX:WS-SCAN-IDX - WS-TBL-IDX + 1).                       
266100                                                                          
266200*----------------------------------------------------------------         
266300* 6140  DROP THE WORDS INTERNATIONAL/AIRPORT/AIRFIELD/AERODROME,          
266400* CASE-INSENSITIVE PER FP-0091 RULE 4.  EACH SUB-STEP RE-FRESHES          
266500* THE SHADOW, LOCATES THE WORD IN THE SHADOW, THEN BLANKS THE SAME        
266600* SPAN IN THE REAL (MIXED-CASE) WS-CITY-SCRATCH - SAME FIND/BLANK         
266700* IDIOM AS 6130 ABOVE, ONE WORD PER PASS.                                 
266800*----------------------------------------------------------------         
266900 6140-STRIP-KEYWORDS.                                                     
267000* HANDS OFF TO 6105-REFRESH-UPPER-SHADOW.                                 
267100* SEE 6105-REFRESH-UPPER-SHADOW ITSELF FOR WHAT THAT STEP DOES.           
267200     PERFORM 6105-REFRESH-UPPER-SHADOW.                                   
267300* RUNS 6141-STRIP-INTERNATIONAL FOR THIS STEP.                            
267400* SEE 6141-STRIP-INTERNATIONAL ITSELF FOR WHAT THAT STEP DOES.            
267500     PERFORM 6141-STRIP-INTERNATIONAL.                                    
267600* STEPS INTO 6105-REFRESH-UPPER-SHADOW.                                   
267700* SEE 6105-REFRESH-UPPER-SHADOW ITSELF FOR WHAT THAT STEP DOES.           
267800     PERFORM 6105-REFRESH-UPPER-SHADOW.                                   
267900* HANDS OFF TO 6142-STRIP-AIRFIELD.                                       
268000* SEE 6142-STRIP-AIRFIELD ITSELF FOR WHAT THAT STEP DOES.                 
268100     PERFORM 6142-STRIP-AIRFIELD.                                         
268200* RUNS 6105-REFRESH-UPPER-SHADOW FOR THIS STEP.                           
268300* SEE 6105-REFRESH-UPPER-SHADOW ITSELF FOR WHAT THAT STEP DOES.           
268400     PERFORM 6105-REFRESH-UPPER-SHADOW.                                   
268500* STEPS INTO 6143-STRIP-AERODROME.                                        
268600* SEE 6143-STRIP-AERODROME ITSELF FOR WHAT THAT STEP DOES.                
268700     PERFORM 6143-STRIP-AERODROME.                                        
268800* HANDS OFF TO 6105-REFRESH-UPPER-SHADOW.                                 
268900* SEE 6105-REFRESH-UPPER-SHADOW ITSELF FOR WHAT THAT STEP DOES.           
269000     PERFORM 6105-REFRESH-UPPER-SHADOW.                                   
269100* RUNS 6144-STRIP-AIRPORT FOR THIS STEP.                                  
269200* SEE 6144-STRIP-AIRPORT ITSELF FOR WHAT THAT STEP DOES.                  
269300     PERFORM 6144-STRIP-AIRPORT.                                          
269400                                                                          
269500* HANDLES THE STRIP INTERNATIONAL STEP OF THIS RANGE.                     
269600 6141-STRIP-INTERNATIONAL.                                                
269700* RESETS WS-SCAN-IDX TO ZERO.                                             
269800     MOVE ZERO TO WS-SCAN-IDX.                                            
269900* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
270000* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
270100     INSPECT WS-CITY-UPPER TALLYING WS-SCAN-IDX                           
270200         FOR CHARACTERS BEFORE INITIAL 'INTERNATIONAL'.                   
270300* CHECKS WHETHER WS-SCAN-IDX = 60.                                        
270400* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
270500     IF WS-SCAN-IDX = 60                                                  
270600         MOVE ZERO TO WS-SCAN-IDX                                         
270700     ELSE                                                                 
270800         ADD 1 TO WS-SCAN-IDX                                             
270900         MOVE SPACES TO WS-CITY-SCRATCH(WS-SCAN-IDX:13)                   
271000     END-IF.                                                              
271100                                                                          
271200* HANDLES THE STRIP AIRFIELD STEP OF THIS RANGE.                          
271300 6142-STRIP-AIRFIELD.                                                     
271400* RESETS WS-SCAN-IDX TO ZERO.                                             
271500     MOVE ZERO TO WS-SCAN-IDX.                                            
271600* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
271700* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
271800     INSPECT WS-CITY-UPPER TALLYING WS-SCAN-IDX                           
271900         FOR CHARACTERS BEFORE INITIAL 'AIRFIELD'.                        
272000* CHECKS WHETHER WS-SCAN-IDX = 60.                                        
272100* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
272200     IF WS-SCAN-IDX = 60                                                  
272300         MOVE ZERO TO WS-SCAN-IDX                                         
272400     ELSE                                                                 
272500         ADD 1 TO WS-SCAN-IDX                                             
272600         MOVE SPACES TO WS-CITY-SCRATCH(WS-SCAN-IDX:8)                    
272700     END-IF.                                                              
272800                                                                          
272900* HANDLES THE STRIP AERODROME STEP OF THIS RANGE.                         
273000 6143-STRIP-AERODROME.                                                    
273100* RESETS WS-SCAN-IDX TO ZERO.                                             
273200     MOVE ZERO TO WS-SCAN-IDX.                                            
273300* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
273400* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
273500     INSPECT WS-CITY-UPPER TALLYING WS-SCAN-IDX                           
273600         FOR CHARACTERS BEFORE INITIAL 'AERODROME'.                       
273700* CHECKS WHETHER WS-SCAN-IDX = 60.                                        
273800* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
273900     IF WS-SCAN-IDX = 60                                                  
274000         MOVE ZERO TO WS-SCAN-IDX                                         
274100     ELSE                                                                 
274200         ADD 1 TO WS-SCAN-IDX                                             
274300         MOVE SPACES TO WS-CITY-SCRATCH(WS-SCAN-IDX:9)                    
274400     END-IF.                                                              
274500                                                                          
274600* HANDLES THE STRIP AIRPORT STEP OF THIS RANGE.                           
274700 6144-STRIP-AIRPORT.                                                      
274800* RESETS WS-SCAN-IDX TO ZERO.                                             
274900     MOVE ZERO TO WS-SCAN-IDX.                                            
275000* TALLIES HOW FAR IN THE STRING THE TARGET SITS.                          
275100* THE COUNT COMES BACK IN THE TALLYING FIELD NAMED BELOW.                 
275200     INSPECT WS-CITY-UPPER TALLYING WS-SCAN-IDX                           
275300         FOR CHARACTERS BEFORE INITIAL 'AIRPORT'.                         
275400* CHECKS WHETHER WS-SCAN-IDX = 60.                                        
275500* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
275600     IF WS-SCAN-IDX = 60                                                  
275700         MOVE ZERO TO WS-SCAN-IDX                                         
275800     ELSE                                                                 
275900         ADD 1 TO WS-SCAN-IDX                                             
276000         MOVE SPACES TO WS-CITY-SCRATCH(WS-SCAN-IDX:7)                    
276100     END-IF.                                                              
276200                                                                          
276300*----------------------------------------------------------------         
276400* 6150  SQUEEZE RUNS OF BLANKS TO ONE SPACE AND LEFT-TRIM                 
276500*----------------------------------------------------------------         
276600 6150-SQUEEZE-BLANKS.                                                     
276700* CLEARS WS-CITY-WORK2 BEFORE THE NEXT BUILD.                             
276800     MOVE SPACES TO WS-CITY-WORK2.                                        
276900* RESETS WS-TBL-IDX TO ZERO.                                              
277000     MOVE ZERO TO WS-TBL-IDX.                                             
277100* RESETS WS-SCAN-IDX TO ZERO.                                             
277200     MOVE ZERO TO WS-SCAN-IDX.                                            
277300* DRIVES 6151-SQUEEZE-ONE-CHAR ACROSS WS-AT-IDX UNTIL WS-AT-IDX >         
277400* 60.                                                                     
277500     PERFORM 6151-SQUEEZE-ONE-CHAR                                        
277600         VARYING WS-AT-IDX FROM 1 BY 1                                    
277700         UNTIL WS-AT-IDX > 60.                                            
277800* LOADS WS-CITY-SCRATCH FROM WS-CITY-WORK2.                               
277900     MOVE WS-CITY-WORK2 TO WS-CITY-SCRATCH.                               
278000                                                                          
278100* HANDLES THE SQUEEZE ONE CHAR STEP OF THIS RANGE.                        
278200 6151-SQUEEZE-ONE-CHAR.                                                   
278300* CHECKS WHETHER WS-CITY-SCRATCH(WS-AT-IDX:1) = SPACE.                    
278400* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
278500     IF WS-CITY-SCRATCH(WS-AT-IDX:1) = SPACE                              
278600         MOVE 'Y' TO WS-SWAPPED                                           
278700     ELSE                                                                 
278800         IF WS-SWAPPED = 'Y' AND WS-TBL-IDX > ZERO                        
278900             ADD 1 TO WS-TBL-IDX                                          
279000             MOVE SPACE TO WS-CITY-WORK2(WS-TBL-IDX:1)                    
279100         END-IF                                                           
279200         ADD 1 TO WS-TBL-IDX                                              
279300         MOVE WS-CITY-SCRATCH(WS-AT-IDX:1)                                
279400             TO WS-CITY-WORK2(WS-TBL-IDX:1)                               
279500         MOVE 'N' TO WS-SWAPPED                                           
279600     END-IF.                                                              
279700                                                                          
279800*----------------------------------------------------------------         
279900* 6160  STRIP THE ACCENT BYTE FROM THE HANDFUL OF LETTERS THAT            
280000* APPEAR IN THE AIRPORT-REF FILE - SEE FP-0091 SECTION 2.                 
280100*----------------------------------------------------------------         
280200 6160-STRIP-ACCENT-BYTES.                                                 
280300* FOLDS THE CHARACTERS BELOW OVER TO THEIR REPLACEMENT SET.               
280400* THE 5 BYTES BELOW ARE THE SHOP CODEPAGE ACCENT SET, NOT ASCII.          
280500     INSPECT WS-CITY-SCRATCH CONVERTING                                   
280600         ''                                                          
280700         TO 'UEAEO'.                                                      
280800                                                                          
280900*----------------------------------------------------------------         
281000* 6200  BUILD THE MATCHING KEY FROM WS-CITY-RAW INTO WS-CITY-KEY.         
281100* FP-0091 CALLS FOR A LOWER-CASE KEY; THE SHOP FOLDS TO UPPER CASE        
281200* HERE INSTEAD SINCE THE FOLD IS ONLY EVER USED FOR A COMPARE -           
281300* UPPER VS. UPPER MATCHES THE SAME PAIRS AS LOWER VS. LOWER WOULD.        
281400* UNLIKE 6100 ABOVE, THE FOLD HERE IS PERMANENT - THIS PARAGRAPH          
281500* ONLY EVER FEEDS WS-CITY-KEY/WS-LOOKUP-KEY, NEVER WS-CITY-CLEAN.         
281600*----------------------------------------------------------------         
281700 6200-NORMALIZE-KEY.                                                      
281800* COPIES WS-CITY-RAW OVER TO WS-CITY-SCRATCH.                             
281900     MOVE WS-CITY-RAW TO WS-CITY-SCRATCH.                                 
282000* FOLDS THE CHARACTERS BELOW OVER TO THEIR REPLACEMENT SET.               
282100* THE FIELD IS CHANGED IN PLACE - NO NEW FIELD IS CREATED.                
282200     INSPECT WS-CITY-SCRATCH CONVERTING                                   
282300         'abcdefghijklmnopqrstuvwxyz'                                     
282400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
282500* STEPS INTO 6160-STRIP-ACCENT-BYTES.                                     
282600* SEE 6160-STRIP-ACCENT-BYTES ITSELF FOR WHAT THAT STEP DOES.             
282700     PERFORM 6160-STRIP-ACCENT-BYTES.                                     
282800* CARRIES WS-CITY-SCRATCH(1:30) INTO WS-CITY-KEY.                         
282900     MOVE WS-CITY-SCRATCH(1:30) TO WS-CITY-KEY.                           
283000                                                                          
283100*----------------------------------------------------------------         
283200* 6300  RESOLVE A CLEANED LOCATION STRING (WS-CITY-CLEAN) TO A            
283300* LAT/LON PAIR.  EXACT KEY MATCH FIRST, THEN A SUBSTRING MATCH            
283400* EITHER DIRECTION AGAINST THE TABLE, ELSE COORDS ARE MISSING.            
283500* CALLER SETS WS-CITY-RAW TO THE CLEANED NAME BEFORE CALLING.             
283600*----------------------------------------------------------------         
283700 6300-LOOKUP-COORDINATES.                                                 
283800* SETS WS-LOOKUP-OK TO THE FIXED VALUE 'N'.                               
283900     MOVE 'N' TO WS-LOOKUP-OK.                                            
284000* STEPS INTO 6200-NORMALIZE-KEY.                                          
284100* SEE 6200-NORMALIZE-KEY ITSELF FOR WHAT THAT STEP DOES.                  
284200     PERFORM 6200-NORMALIZE-KEY.                                          
284300* DROPS WS-CITY-KEY STRAIGHT INTO WS-LOOKUP-KEY.                          
284400     MOVE WS-CITY-KEY TO WS-LOOKUP-KEY.                                   
284500* DRIVES 6310-EXACT-SCAN ACROSS WS-AT-IDX UNTIL WS-AT-IDX > WS-           
284600* AIRPORT-CTR OR WS-LOOKUP-OK = 'Y'.                                      
284700     PERFORM 6310-EXACT-SCAN                                              
284800         VARYING WS-AT-IDX FROM 1 BY 1                                    
284900         UNTIL WS-AT-IDX > WS-AIRPORT-CTR                                 
285000            OR WS-LOOKUP-OK = 'Y'.                                        
285100* CHECKS WHETHER WS-LOOKUP-OK = 'N'.                                      
285200* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
285300     IF WS-LOOKUP-OK = 'N'                                                
285400         PERFORM 6320-SUBSTRING-SCAN                                      
285500             VARYING WS-AT-IDX FROM 1 BY 1                                
285600             UNTIL WS-AT-IDX > WS-AIRPORT-CTR                             
285700                OR WS-LOOKUP-OK = 'Y'                                     
285800     END-IF.                                                              
285900                                                                          
286000* HANDLES THE EXACT SCAN STEP OF THIS RANGE.                              
286100 6310-EXACT-SCAN.                                                         
286200* CHECKS WHETHER AT-KEY(WS-AT-IDX) = WS-LOOKUP-KEY.                       
286300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
286400     IF AT-KEY(WS-AT-IDX) = WS-LOOKUP-KEY                                 
286500         MOVE AT-LATITUDE(WS-AT-IDX) TO WS-LOOKUP-LAT                     
286600         MOVE AT-LONGITUDE(WS-AT-IDX) TO WS-LOOKUP-LON                    
286700         MOVE 'Y' TO WS-LOOKUP-OK                                         
286800     END-IF.                                                              
286900                                                                          
287000* 6320 TESTS "DOES EITHER STRING CONTAIN THE OTHER" BY SLIDING            
287100* THE SHORTER OVER THE LONGER - SEE 6340/6350 BELOW.                      
287200 6320-SUBSTRING-SCAN.                                                     
287300* CHECKS WHETHER AT-KEY(WS-AT-IDX) NOT = SPACES.                          
287400* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
287500     IF AT-KEY(WS-AT-IDX) NOT = SPACES                                    
287600         MOVE WS-LOOKUP-KEY TO WS-LEN-SCAN-FIELD                          
287700         PERFORM 6340-FIND-LENGTH THRU 6349-EXIT                          
287800         MOVE WS-LEN-SCAN-RESULT TO WS-CN-HAYLEN                          
287900         MOVE AT-KEY(WS-AT-IDX) TO WS-LEN-SCAN-FIELD                      
288000         PERFORM 6340-FIND-LENGTH THRU 6349-EXIT                          
288100         MOVE WS-LEN-SCAN-RESULT TO WS-CN-NEEDLELEN                       
288200         MOVE WS-LOOKUP-KEY TO WS-CN-HAY                                  
288300         MOVE AT-KEY(WS-AT-IDX) TO WS-CN-NEEDLE                           
288400         PERFORM 6350-TEST-SUBSTRING THRU 6359-EXIT                       
288500         IF WS-CN-FOUND = 'N'                                             
288600             MOVE AT-KEY(WS-AT-IDX) TO WS-CN-HAY                          
288700             MOVE WS-LOOKUP-KEY TO WS-CN-NEEDLE                           
288800             MOVE WS-CN-NEEDLELEN TO WS-CN-POS                            
288900             MOVE WS-CN-HAYLEN TO WS-CN-NEEDLELEN                         
289000             MOVE WS-CN-POS TO WS-CN-HAYLEN                               
289100             PERFORM 6350-TEST-SUBSTRING THRU 6359-EXIT                   
289200         END-IF                                                           
289300         IF WS-CN-FOUND = 'Y'                                             
289400             MOVE AT-LATITUDE(WS-AT-IDX) TO WS-LOOKUP-LAT                 
289500             MOVE AT-LONGITUDE(WS-AT-IDX) TO WS-LOOKUP-LON                
289600             MOVE 'Y' TO WS-LOOKUP-OK                                     
289700         END-IF                                                           
289800     END-IF.                                                              
289900                                                                          
290000* HANDLES THE FIND LENGTH STEP OF THIS RANGE.                             
290100 6340-FIND-LENGTH.                                                        
290200* CARRIES 30 INTO WS-LEN-SCAN-RESULT.                                     
290300     MOVE 30 TO WS-LEN-SCAN-RESULT.                                       
290400* DRIVES 6341-BACK-SCAN ACROSS WS-LEN-SCAN-RESULT UNTIL WS-LEN-           
290500* SCAN-RESULT = 0 OR WS-LEN-SCAN-FIELD(WS-LEN-SCAN-RESULT:1) NOT =        
290600* SPACE.                                                                  
290700     PERFORM 6341-BACK-SCAN                                               
290800         VARYING WS-LEN-SCAN-RESULT FROM 30 BY -1                         
290900         UNTIL WS-LEN-SCAN-RESULT = 0                                     
291000            OR WS-LEN-SCAN-FIELD(WS-LEN-SCAN-RESULT:1)                    
291100                 NOT = SPACE.                                             
291200                                                                          
291300* HANDLES THE BACK SCAN STEP OF THIS RANGE.                               
291400 6341-BACK-SCAN.                                                          
291500* HANDLES THE CONTINUE STEP OF THIS RANGE.                                
291600     CONTINUE.                                                            
291700                                                                          
291800* HANDLES THE EXIT STEP OF THIS RANGE.                                    
291900 6349-EXIT.                                                               
292000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
292100     EXIT.                                                                
292200                                                                          
292300* HANDLES THE TEST SUBSTRING STEP OF THIS RANGE.                          
292400 6350-TEST-SUBSTRING.                                                     
292500* SETS WS-CN-FOUND TO THE FIXED VALUE 'N'.                                
292600     MOVE 'N' TO WS-CN-FOUND.                                             
292700* CHECKS WHETHER WS-CN-NEEDLELEN NOT = ZERO AND WS-CN-HAYLEN NOT =        
292800* ZERO AND WS-CN-NEEDLELEN NOT > WS-CN-HAYLEN.                            
292900* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
293000     IF WS-CN-NEEDLELEN NOT = ZERO                                        
293100        AND WS-CN-HAYLEN NOT = ZERO                                       
293200        AND WS-CN-NEEDLELEN NOT > WS-CN-HAYLEN                            
293300         PERFORM 6351-SLIDE                                               
293400             VARYING WS-CN-POS FROM 1 BY 1                                
293500             UNTIL WS-CN-POS >                                            
293600                  (WS-CN-HAYLEN - WS-CN-NEEDLELEN + 1)                    
293700                OR WS-CN-FOUND = 'Y'                                      
293800     END-IF.                                                              
293900                                                                          
294000* HANDLES THE SLIDE STEP OF THIS RANGE.                                   
294100 6351-SLIDE.                                                              
294200* CHECKS WHETHER WS-CN-HAY(WS-CN-POS:WS-CN-NEEDLELEN) = WS-CN-            
294300* NEEDLE(1:WS-CN-NEEDLELEN).                                              
294400* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
294500     IF WS-CN-HAY(WS-CN-POS:WS-CN-NEEDLELEN) =                            
294600           WS-CN-NEEDLE(1:WS-CN-NEEDLELEN)                                
294700         MOVE 'Y' TO WS-CN-FOUND                                          
294800     END-IF.                                                              
294900                                                                          
295000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
295100 6359-EXIT.                                                               
295200* HANDLES THE EXIT STEP OF THIS RANGE.                                    
295300     EXIT.                                                                
295400                                                                          
295500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
295600 6399-EXIT.                                                               
295700* HANDLES THE EXIT STEP OF THIS RANGE.                                    
295800     EXIT.                                                                
295900                                                                          
296000*----------------------------------------------------------------         
296100* 6400  NORMALIZE A VENDOR OFFER-DATE (WS-DATE-RAW, X(12)) INTO           
296200* WS-DATE-DISPLAY ("MONTH DD") AND FT-SORT-DATE (YYYYMMDD).               
296300* TRIES EACH FORMAT IN TURN, FIRST ONE THAT PARSES WINS; ANY              
296400* FAILURE DEFAULTS TO DECEMBER 25, SORT DATE 20241225.                    
296500*----------------------------------------------------------------         
296600 6400-NORMALIZE-DATE.                                                     
296700* SETS WS-DATE-OK TO THE FIXED VALUE 'N'.                                 
296800     MOVE 'N' TO WS-DATE-OK.                                              
296900* RESETS WS-DATE-MM WS-DATE-DD WS-DATE-YYYY TO ZERO.                      
297000     MOVE ZERO TO WS-DATE-MM WS-DATE-DD WS-DATE-YYYY.                     
297100* HANDS OFF TO THE 6410-TRY-ISO THRU 6410-EXIT RANGE.                     
297200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
297300     PERFORM 6410-TRY-ISO THRU 6410-EXIT.                                 
297400* CHECKS WHETHER WS-DATE-OK = 'N'.                                        
297500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
297600     IF WS-DATE-OK = 'N'                                                  
297700         PERFORM 6420-TRY-FULL-MONTH THRU 6420-EXIT                       
297800     END-IF.                                                              
297900* CHECKS WHETHER WS-DATE-OK = 'N'.                                        
298000* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
298100     IF WS-DATE-OK = 'N'                                                  
298200         PERFORM 6430-TRY-ABBR-MONTH THRU 6430-EXIT                       
298300     END-IF.                                                              
298400* CHECKS WHETHER WS-DATE-OK = 'N'.                                        
298500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
298600     IF WS-DATE-OK = 'N'                                                  
298700         PERFORM 6440-TRY-SLASH-LONG THRU 6440-EXIT                       
298800     END-IF.                                                              
298900* CHECKS WHETHER WS-DATE-OK = 'N'.                                        
299000* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
299100     IF WS-DATE-OK = 'N'                                                  
299200         PERFORM 6450-TRY-SLASH-SHORT THRU 6450-EXIT                      
299300     END-IF.                                                              
299400* CHECKS WHETHER WS-DATE-OK = 'Y'.                                        
299500* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
299600     IF WS-DATE-OK = 'Y'                                                  
299700         PERFORM 6460-ASSIGN-YEAR                                         
299800         PERFORM 6470-RENDER-DISPLAY                                      
299900     ELSE                                                                 
300000         MOVE 'December 25 ' TO WS-DATE-DISPLAY                           
300100         MOVE 20241225 TO WS-SD-NUMERIC                                   
300200     END-IF.                                                              
300300                                                                          
300400* 6410 - "YYYY-MM-DD", E.G. 2025-03-14                                    
300500 6410-TRY-ISO.                                                            
300600* CHECKS WHETHER WS-DATE-RAW(5:1) = '-' AND WS-DATE-RAW(8:1) = '-'        
300700* IF WS-DATE-RAW(1:4) IS NUMERIC AND WS-DATE-RAW(6:2) IS NUMERIC          
300800* AND WS-DATE-RAW(9:2) IS NUMERIC.                                        
300900* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
301000     IF WS-DATE-RAW(5:1) = '-' AND WS-DATE-RAW(8:1) = '-'                 
301100         IF WS-DATE-RAW(1:4) IS NUMERIC                                   
301200            AND WS-DATE-RAW(6:2) IS NUMERIC                               
301300            AND WS-DATE-RAW(9:2) IS NUMERIC                               
301400             MOVE WS-DATE-RAW(6:2) TO WS-DATE-MM                          
301500             MOVE WS-DATE-RAW(9:2) TO WS-DATE-DD                          
301600             MOVE WS-DATE-RAW(1:4) TO WS-DATE-YYYY                        
301700             MOVE 'Y' TO WS-DATE-OK                                       
301800         END-IF                                                           
301900     END-IF.                                                              
302000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
302100 6410-EXIT.                                                               
302200* HANDLES THE EXIT STEP OF THIS RANGE.                                    
302300     EXIT.                                                                
302400                                                                          
302500* 6420 - "MONTH DD", FULL MONTH NAME, E.G. DECEMBER 25                    
302600 6420-TRY-FULL-MONTH.                                                     
302700* CLEARS WS-CITY-WORK2 WS-DATE-DISPLAY BEFORE THE NEXT BUILD.             
302800     MOVE SPACES TO WS-CITY-WORK2 WS-DATE-DISPLAY.                        
302900* BREAKS THE RAW TEXT APART ON SPACE.                                     
303000* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
303100     UNSTRING WS-DATE-RAW DELIMITED BY SPACE                              
303200         INTO WS-CITY-WORK2 WS-DATE-DISPLAY                               
303300     END-UNSTRING.                                                        
303400* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
303500     MOVE 'N' TO WS-MISC-FOUND.                                           
303600* DRIVES 6421-SCAN-FULL-MONTH ACROSS WS-MONTH-IDX UNTIL WS-MONTH-         
303700* IDX > 12 OR WS-MISC-FOUND = 'Y'.                                        
303800     PERFORM 6421-SCAN-FULL-MONTH                                         
303900         VARYING WS-MONTH-IDX FROM 1 BY 1                                 
304000         UNTIL WS-MONTH-IDX > 12 OR WS-MISC-FOUND = 'Y'.                  
304100* CHECKS WHETHER WS-MISC-FOUND = 'Y' AND WS-DATE-DISPLAY(1:2) IS          
304200* NUMERIC.                                                                
304300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
304400     IF WS-MISC-FOUND = 'Y' AND WS-DATE-DISPLAY(1:2) IS NUMERIC           
304500         MOVE WS-DATE-DISPLAY(1:2) TO WS-DATE-DD                          
304600         MOVE 'Y' TO WS-DATE-OK                                           
304700     END-IF.                                                              
304800* HANDLES THE EXIT STEP OF THIS RANGE.                                    
304900 6420-EXIT.                                                               
305000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
305100     EXIT.                                                                
305200                                                                          
305300* HANDLES THE SCAN FULL MONTH STEP OF THIS RANGE.                         
305400 6421-SCAN-FULL-MONTH.                                                    
305500* CHECKS WHETHER WS-CITY-WORK2(1:9) = WS-MONTH-FULL(WS-MONTH-IDX).        
305600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
305700     IF WS-CITY-WORK2(1:9) = WS-MONTH-FULL(WS-MONTH-IDX)                  
305800         MOVE WS-MONTH-IDX TO WS-DATE-MM                                  
305900         MOVE 'Y' TO WS-MISC-FOUND                                        
306000     END-IF.                                                              
306100                                                                          
306200* 6430 - "DD MON", ABBREVIATED MONTH, E.G. 25 DEC                         
306300 6430-TRY-ABBR-MONTH.                                                     
306400* CLEARS WS-DATE-DISPLAY WS-CITY-WORK2 BEFORE THE NEXT BUILD.             
306500     MOVE SPACES TO WS-DATE-DISPLAY WS-CITY-WORK2.                        
306600* BREAKS THE RAW TEXT APART ON SPACE.                                     
306700* EACH INTO CLAUSE BELOW CATCHES ONE PIECE OF THE SPLIT.                  
306800     UNSTRING WS-DATE-RAW DELIMITED BY SPACE                              
306900         INTO WS-DATE-DISPLAY WS-CITY-WORK2                               
307000     END-UNSTRING.                                                        
307100* CHECKS WHETHER WS-DATE-DISPLAY(1:2) IS NUMERIC.                         
307200* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
307300     IF WS-DATE-DISPLAY(1:2) IS NUMERIC                                   
307400         MOVE 'N' TO WS-MISC-FOUND                                        
307500         PERFORM 6431-SCAN-ABBR-MONTH                                     
307600             VARYING WS-MONTH-IDX FROM 1 BY 1                             
307700             UNTIL WS-MONTH-IDX > 12 OR WS-MISC-FOUND = 'Y'               
307800         IF WS-MISC-FOUND = 'Y'                                           
307900             MOVE WS-DATE-DISPLAY(1:2) TO WS-DATE-DD                      
308000             MOVE 'Y' TO WS-DATE-OK                                       
308100         END-IF                                                           
308200     END-IF.                                                              
308300* HANDLES THE EXIT STEP OF THIS RANGE.                                    
308400 6430-EXIT.                                                               
308500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
308600     EXIT.                                                                
308700                                                                          
308800* HANDLES THE SCAN ABBR MONTH STEP OF THIS RANGE.                         
308900 6431-SCAN-ABBR-MONTH.                                                    
309000* CHECKS WHETHER WS-CITY-WORK2(1:3) = WS-MONTH-ABBR(WS-MONTH-IDX).        
309100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
309200     IF WS-CITY-WORK2(1:3) = WS-MONTH-ABBR(WS-MONTH-IDX)                  
309300         MOVE WS-MONTH-IDX TO WS-DATE-MM                                  
309400         MOVE 'Y' TO WS-MISC-FOUND                                        
309500     END-IF.                                                              
309600                                                                          
309700* 6440 - "DD/MM/YYYY", E.G. 14/03/2025                                    
309800 6440-TRY-SLASH-LONG.                                                     
309900* CHECKS WHETHER WS-DATE-RAW(3:1) = '/' AND WS-DATE-RAW(6:1) = '/'        
310000* IF WS-DATE-RAW(1:2) IS NUMERIC AND WS-DATE-RAW(4:2) IS NUMERIC          
310100* AND WS-DATE-RAW(7:4) IS NUMERIC.                                        
310200* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
310300     IF WS-DATE-RAW(3:1) = '/' AND WS-DATE-RAW(6:1) = '/'                 
310400         IF WS-DATE-RAW(1:2) IS NUMERIC                                   
310500            AND WS-DATE-RAW(4:2) IS NUMERIC                               
310600            AND WS-DATE-RAW(7:4) IS NUMERIC                               
310700             MOVE WS-DATE-RAW(1:2) TO WS-DATE-DD                          
310800             MOVE WS-DATE-RAW(4:2) TO WS-DATE-MM                          
310900             MOVE WS-DATE-RAW(7:4) TO WS-DATE-YYYY                        
311000             MOVE 'Y' TO WS-DATE-OK                                       
311100         END-IF                                                           
311200     END-IF.                                                              
311300* HANDLES THE EXIT STEP OF THIS RANGE.                                    
311400 6440-EXIT.                                                               
311500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
311600     EXIT.                                                                
311700                                                                          
311800* 6450 - "DD/MM", NO YEAR, E.G. 14/03                                     
311900 6450-TRY-SLASH-SHORT.                                                    
312000* CHECKS WHETHER WS-DATE-RAW(3:1) = '/' IF WS-DATE-RAW(1:2) IS            
312100* NUMERIC AND WS-DATE-RAW(4:2) IS NUMERIC.                                
312200* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
312300     IF WS-DATE-RAW(3:1) = '/'                                            
312400         IF WS-DATE-RAW(1:2) IS NUMERIC                                   
312500            AND WS-DATE-RAW(4:2) IS NUMERIC                               
312600             MOVE WS-DATE-RAW(1:2) TO WS-DATE-DD                          
312700             MOVE WS-DATE-RAW(4:2) TO WS-DATE-MM                          
312800             MOVE 'Y' TO WS-DATE-OK                                       
312900         END-IF                                                           
313000     END-IF.                                                              
313100* HANDLES THE EXIT STEP OF THIS RANGE.                                    
313200 6450-EXIT.                                                               
313300* HANDLES THE EXIT STEP OF THIS RANGE.                                    
313400     EXIT.                                                                
313500                                                                          
313600* 6460 - DECEMBER GETS THE 2024 SEASON, ALL OTHER MONTHS 2025             
313700 6460-ASSIGN-YEAR.                                                        
313800* CHECKS WHETHER WS-DATE-MM = 12.                                         
313900* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
314000     IF WS-DATE-MM = 12                                                   
314100         MOVE 2024 TO WS-DATE-YYYY                                        
314200     ELSE                                                                 
314300         MOVE 2025 TO WS-DATE-YYYY                                        
314400     END-IF.                                                              
314500                                                                          
314600* 6470 - BUILD "MONTH DD" DISPLAY FORM AND THE YYYYMMDD SORT KEY.         
314700* USES WS-MONTH-DISPLAY, NOT WS-MONTH-FULL - THE SCAN TABLE AT            
314800* REDEFINES NO. 3 STAYS UPPER CASE FOR THE 6421 COMPARE, SO THE           
314900* MIXED-CASE FORM FP-0091 WANTS ON OUTPUT LIVES IN ITS OWN TABLE.         
315000 6470-RENDER-DISPLAY.                                                     
315100* CLEARS WS-DATE-DISPLAY BEFORE THE NEXT BUILD.                           
315200     MOVE SPACES TO WS-DATE-DISPLAY.                                      
315300* CHECKS WHETHER WS-DATE-MM > 0 AND WS-DATE-MM < 13.                      
315400* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
315500     IF WS-DATE-MM > 0 AND WS-DATE-MM < 13                                
315600         STRING WS-MONTH-DISPLAY(WS-DATE-MM) DELIMITED BY SPACE           
315700             ' ' DELIMITED BY SIZE                                        
315800             WS-DATE-DD DELIMITED BY SIZE                                 
315900             INTO WS-DATE-DISPLAY                                         
316000     END-IF.                                                              
316100* COPIES WS-DATE-YYYY OVER TO WS-SD-NUMERIC(1:4).                         
316200     MOVE WS-DATE-YYYY TO WS-SD-NUMERIC(1:4).                             
316300* LOADS WS-SD-NUMERIC(5:2) FROM WS-DATE-MM.                               
316400     MOVE WS-DATE-MM TO WS-SD-NUMERIC(5:2).                               
316500* DROPS WS-DATE-DD STRAIGHT INTO WS-SD-NUMERIC(7:2).                      
316600     MOVE WS-DATE-DD TO WS-SD-NUMERIC(7:2).                               
316700                                                                          
316800* HANDLES THE EXIT STEP OF THIS RANGE.                                    
316900 6499-EXIT.                                                               
317000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
317100     EXIT.                                                                
317200                                                                          
317300*----------------------------------------------------------------         
317400* 6500  CHARTER PRICE = CEILING(BASE X MULTIPLIER), MULTIPLIER            
317500* DRAWN FROM THE 11-STEP CYCLE 2.0 THRU 3.0.  CYCLE INDEX RIDES           
317600* WS-FLIGHT-CTR SO ALL 11 STEPS ARE REACHED OVER A RUN WITHOUT            
317700* CALLING A RANDOM NUMBER GENERATOR THIS SHOP DOES NOT HAVE.              
317800*----------------------------------------------------------------         
317900 6500-COMPUTE-CHARTER-PRICE.                                              
318000* SPLITS THE DIVIDEND BELOW INTO A QUOTIENT AND REMAINDER.                
318100* REMAINDER, NOT JUST QUOTIENT, MATTERS TO THE CALLER HERE.               
318200     DIVIDE WS-FLIGHT-CTR BY 11 GIVING WS-SCAN-IDX                        
318300         REMAINDER WS-MULT-IDX.                                           
318400* BUMPS WS-MULT-IDX UP BY 1.                                              
318500     ADD 1 TO WS-MULT-IDX.                                                
318600* LOADS WS-MULTIPLIER FROM WS-MULT-ENTRY(WS-MULT-IDX).                    
318700     MOVE WS-MULT-ENTRY(WS-MULT-IDX) TO WS-MULTIPLIER.                    
318800* WORKS OUT WS-CHARTER-PRICE FROM THE FORMULA BELOW.                      
318900* ROUNDED PER THE ROUNDED CLAUSE, NOT JUST TRUNCATED.                     
319000     COMPUTE WS-CHARTER-PRICE ROUNDED =                                   
319100         WS-BASE-PRICE * WS-MULTIPLIER.                                   
319200* STEPS INTO 6520-CEILING-EUROS.                                          
319300* SEE 6520-CEILING-EUROS ITSELF FOR WHAT THAT STEP DOES.                  
319400     PERFORM 6520-CEILING-EUROS.                                          
319500* COPIES WS-CHARTER-EUR OVER TO WS-CHARTER-PRICE.                         
319600     MOVE WS-CHARTER-EUR TO WS-CHARTER-PRICE.                             
319700                                                                          
319800*----------------------------------------------------------------         
319900* 6510  FLYPRIVATE PRICE = CEILING(BASE X 1.2)                            
320000*----------------------------------------------------------------         
320100 6510-COMPUTE-FLYPRIV-PRICE.                                              
320200* WORKS OUT WS-FLYPRIV-PRICE FROM THE FORMULA BELOW.                      
320300* ROUNDED PER THE ROUNDED CLAUSE, NOT JUST TRUNCATED.                     
320400     COMPUTE WS-FLYPRIV-PRICE ROUNDED =                                   
320500         WS-BASE-PRICE * 1.2.                                             
320600* DROPS WS-FLYPRIV-PRICE STRAIGHT INTO WS-CHARTER-PRICE.                  
320700     MOVE WS-FLYPRIV-PRICE TO WS-CHARTER-PRICE.                           
320800* HANDS OFF TO 6520-CEILING-EUROS.                                        
320900* SEE 6520-CEILING-EUROS ITSELF FOR WHAT THAT STEP DOES.                  
321000     PERFORM 6520-CEILING-EUROS.                                          
321100* COPIES WS-CHARTER-EUR OVER TO WS-FLYPRIV-EUR.                           
321200     MOVE WS-CHARTER-EUR TO WS-FLYPRIV-EUR.                               
321300                                                                          
321400*----------------------------------------------------------------         
321500* 6520  ROUND A EUR-AND-CENTS AMOUNT UP TO THE NEXT WHOLE EURO.           
321600* EXACT WHOLE-EURO AMOUNTS STAY AS THEY ARE.  CALLER LEAVES THE           
321700* AMOUNT IN WS-CHARTER-PRICE AND TAKES THE RESULT FROM                    
321800* WS-CHARTER-EUR.                                                         
321900*----------------------------------------------------------------         
322000 6520-CEILING-EUROS.                                                      
322100* SPLITS THE DIVIDEND BELOW INTO A QUOTIENT AND REMAINDER.                
322200* REMAINDER, NOT JUST QUOTIENT, MATTERS TO THE CALLER HERE.               
322300     DIVIDE WS-CHARTER-PRICE BY 1 GIVING WS-CHARTER-EUR                   
322400         REMAINDER WS-MATH-X.                                             
322500* CHECKS WHETHER WS-MATH-X NOT = ZERO.                                    
322600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
322700     IF WS-MATH-X NOT = ZERO                                              
322800         ADD 1 TO WS-CHARTER-EUR                                          
322900     END-IF.                                                              
323000                                                                          
323100*----------------------------------------------------------------         
323200* 6530  GENERAL-PURPOSE AMOUNT PARSER.  CALLER ISOLATES THE RAW           
323300* PRICE TEXT INTO WS-AMT-SCAN-SRC FIRST (VENDOR-SPECIFIC - SEE            
323400* THE 2xxx EXTRACTION PARAGRAPHS).  THIS JUST WALKS THE 20 BYTES          
323500* KEEPING DIGITS, TREATS THE FIRST '.' AS THE DECIMAL POINT, AND          
323600* DROPS EVERYTHING ELSE (CURRENCY MARKS, COMMAS, LETTERS).  ZERO          
323700* RESULT MEANS NOTHING USABLE WAS FOUND - CALLER APPLIES ITS OWN          
323800* DEFAULT IN THAT CASE.                                                   
323900*----------------------------------------------------------------         
324000 6530-PARSE-AMOUNT.                                                       
324100* RESETS WS-AMT-WHOLE WS-AMT-FRAC WS-AMT-FRAC-DIGITS TO ZERO.             
324200     MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC WS-AMT-FRAC-DIGITS.            
324300* SETS WS-AMT-SEEN-DOT TO THE FIXED VALUE 'N'.                            
324400     MOVE 'N' TO WS-AMT-SEEN-DOT.                                         
324500* DRIVES 6531-PARSE-ONE-CHAR ACROSS WS-AMT-POS UNTIL WS-AMT-POS >         
324600* 20.                                                                     
324700     PERFORM 6531-PARSE-ONE-CHAR                                          
324800         VARYING WS-AMT-POS FROM 1 BY 1                                   
324900         UNTIL WS-AMT-POS > 20.                                           
325000* WORKS OUT WS-EX-BASE-PRICE FROM THE FORMULA BELOW.                      
325100* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
325200     COMPUTE WS-EX-BASE-PRICE =                                           
325300         WS-AMT-WHOLE + (WS-AMT-FRAC / 100).                              
325400                                                                          
325500* HANDLES THE PARSE ONE CHAR STEP OF THIS RANGE.                          
325600 6531-PARSE-ONE-CHAR.                                                     
325700* CARRIES WS-AMT-SCAN-SRC(WS-AMT-POS:1) INTO WS-AMT-CHAR.                 
325800     MOVE WS-AMT-SCAN-SRC(WS-AMT-POS:1) TO WS-AMT-CHAR.                   
325900* CHECKS WHETHER WS-AMT-CHAR = '.'.                                       
326000* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
326100     IF WS-AMT-CHAR = '.'                                                 
326200         MOVE 'Y' TO WS-AMT-SEEN-DOT                                      
326300     ELSE                                                                 
326400         IF WS-AMT-CHAR IS NUMERIC                                        
326500             IF WS-AMT-SEEN-DOT = 'N'                                     
326600                 COMPUTE WS-AMT-WHOLE =                                   
326700                     (WS-AMT-WHOLE * 10) + WS-AMT-DIGIT                   
326800             ELSE                                                         
326900                 IF WS-AMT-FRAC-DIGITS < 2                                
327000                     COMPUTE WS-AMT-FRAC =                                
327100                         (WS-AMT-FRAC * 10) + WS-AMT-DIGIT                
327200                     ADD 1 TO WS-AMT-FRAC-DIGITS                          
327300                 END-IF                                                   
327400             END-IF                                                       
327500         END-IF                                                           
327600     END-IF.                                                              
327700                                                                          
327800*----------------------------------------------------------------         
327900* 6540  LAST-BLANK-DELIMITED-TOKEN FINDER (MIRAI MAXPAX-TEXT,             
328000* WHERE THE COUNT IS THE LAST TOKEN).  CALLER MOVES THE SOURCE            
328100* TEXT TO WS-TOK-SRC FIRST.                                               
328200* REUSES THE 6340/6341 BACK-SCAN IDIOM ABOVE - FIND THE LAST              
328300* NON-SPACE CHARACTER, THEN BACK UP TO THE SPACE BEFORE IT.               
328400*----------------------------------------------------------------         
328500 6540-FIND-LAST-TOKEN.                                                    
328600* LOADS WS-LEN-SCAN-FIELD FROM WS-TOK-SRC.                                
328700     MOVE WS-TOK-SRC TO WS-LEN-SCAN-FIELD.                                
328800* HANDS OFF TO THE 6340-FIND-LENGTH THRU 6349-EXIT RANGE.                 
328900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
329000     PERFORM 6340-FIND-LENGTH THRU 6349-EXIT.                             
329100* CARRIES WS-LEN-SCAN-RESULT INTO WS-TOK-LASTPOS.                         
329200     MOVE WS-LEN-SCAN-RESULT TO WS-TOK-LASTPOS.                           
329300* COPIES WS-TOK-LASTPOS OVER TO WS-TOK-STARTPOS.                          
329400     MOVE WS-TOK-LASTPOS TO WS-TOK-STARTPOS.                              
329500* DRIVES 6541-BACK-TO-SPACE ACROSS WS-TOK-STARTPOS UNTIL WS-TOK-          
329600* STARTPOS = 0 OR WS-LEN-SCAN-FIELD(WS-TOK-STARTPOS:1) = SPACE.           
329700     PERFORM 6541-BACK-TO-SPACE                                           
329800         VARYING WS-TOK-STARTPOS FROM WS-TOK-LASTPOS BY -1                
329900         UNTIL WS-TOK-STARTPOS = 0                                        
330000            OR WS-LEN-SCAN-FIELD(WS-TOK-STARTPOS:1) = SPACE.              
330100* BUMPS WS-TOK-STARTPOS UP BY 1.                                          
330200     ADD 1 TO WS-TOK-STARTPOS.                                            
330300* WORKS OUT WS-TOK-LEN FROM THE FORMULA BELOW.                            
330400* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
330500     COMPUTE WS-TOK-LEN =                                                 
330600         WS-TOK-LASTPOS - WS-TOK-STARTPOS + 1.                            
330700                                                                          
330800* HANDLES THE BACK TO SPACE STEP OF THIS RANGE.                           
330900 6541-BACK-TO-SPACE.                                                      
331000* HANDLES THE CONTINUE STEP OF THIS RANGE.                                
331100     CONTINUE.                                                            
331200                                                                          
331300* HANDLES THE EXIT STEP OF THIS RANGE.                                    
331400 6549-EXIT.                                                               
331500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
331600     EXIT.                                                                
331700                                                                          
331800* 6542 TAKES THE TOKEN FOUND ABOVE (1 OR 2 DIGITS) AND LOADS IT           
331900* INTO WS-EX-MAXPAX THROUGH THE NO. 7 REDEFINES - A BARE MOVE OF          
332000* AN ALPHA SUBSTRING INTO A NUMERIC FIELD IS NOT SAFE, SO THE             
332100* DIGITS ARE RIGHT-JUSTIFIED INTO THE ZERO-FILLED ALPHA BUFFER            
332200* FIRST AND READ BACK OUT THROUGH THE NUMERIC REDEFINITION.               
332300 6542-TOKEN-TO-MAXPAX.                                                    
332400* SETS WS-TOK-BUF TO THE FIXED VALUE '00'.                                
332500     MOVE '00' TO WS-TOK-BUF.                                             
332600* CHECKS WHETHER WS-TOK-LEN = 1.                                          
332700* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
332800     IF WS-TOK-LEN = 1                                                    
332900         MOVE WS-LEN-SCAN-FIELD(WS-TOK-STARTPOS:1)                        
333000             TO WS-TOK-BUF(2:1)                                           
333100     ELSE                                                                 
333200         MOVE WS-LEN-SCAN-FIELD(WS-TOK-STARTPOS:2)                        
333300             TO WS-TOK-BUF(1:2)                                           
333400     END-IF.                                                              
333500* DROPS WS-TOK-NUM STRAIGHT INTO WS-EX-MAXPAX.                            
333600     MOVE WS-TOK-NUM TO WS-EX-MAXPAX.                                     
333700                                                                          
333800*----------------------------------------------------------------         
333900* 6600  GREAT-CIRCLE DURATION ESTIMATE.  CALLER LEAVES THE FOUR           
334000* COORDINATES IN WS-COORD-WORK AND WS-COORDS-OK SET.  ANY ONE             
334100* MISSING COORDINATE DEFAULTS THE WHOLE ESTIMATE TO 1H 30M PER            
334200* THE WEB DESK WRITE-UP (SEE DW0405 ABOVE FOR WHY THE TRIG IS             
334300* WRITTEN OUT HERE INSTEAD OF CALLED FROM A MATH LIBRARY).                
334400*----------------------------------------------------------------         
334500 6600-COMPUTE-DURATION.                                                   
334600* CHECKS WHETHER WS-COORDS-OK NOT = 'Y'.                                  
334700* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
334800     IF WS-COORDS-OK NOT = 'Y'                                            
334900         MOVE 1 TO WS-DUR-HH                                              
335000         MOVE 30 TO WS-DUR-MM                                             
335100         PERFORM 6650-RENDER-DURATION                                     
335200         GO TO 6699-EXIT                                                  
335300     END-IF.                                                              
335400* WORKS OUT WS-LAT1-RAD FROM THE FORMULA BELOW.                           
335500* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
335600     COMPUTE WS-LAT1-RAD = WS-ORIGIN-LAT * 0.0174533.                     
335700* WORKS OUT WS-LAT2-RAD FROM THE FORMULA BELOW.                           
335800* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
335900     COMPUTE WS-LAT2-RAD = WS-DEST-LAT * 0.0174533.                       
336000* WORKS OUT WS-LON1-RAD FROM THE FORMULA BELOW.                           
336100* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
336200     COMPUTE WS-LON1-RAD = WS-ORIGIN-LON * 0.0174533.                     
336300* WORKS OUT WS-LON2-RAD FROM THE FORMULA BELOW.                           
336400* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
336500     COMPUTE WS-LON2-RAD = WS-DEST-LON * 0.0174533.                       
336600* WORKS OUT WS-DLAT-RAD FROM THE FORMULA BELOW.                           
336700* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
336800     COMPUTE WS-DLAT-RAD = (WS-LAT2-RAD - WS-LAT1-RAD) / 2.               
336900* WORKS OUT WS-DLON-RAD FROM THE FORMULA BELOW.                           
337000* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
337100     COMPUTE WS-DLON-RAD = (WS-LON2-RAD - WS-LON1-RAD) / 2.               
337200* DROPS WS-DLAT-RAD STRAIGHT INTO WS-MATH-X.                              
337300     MOVE WS-DLAT-RAD TO WS-MATH-X.                                       
337400* HANDS OFF TO THE 6610-COMPUTE-SINE THRU 6619-EXIT RANGE.                
337500* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
337600     PERFORM 6610-COMPUTE-SINE THRU 6619-EXIT.                            
337700* COPIES WS-MATH-RESULT OVER TO WS-SIN-DLAT2.                             
337800     MOVE WS-MATH-RESULT TO WS-SIN-DLAT2.                                 
337900* LOADS WS-MATH-X FROM WS-DLON-RAD.                                       
338000     MOVE WS-DLON-RAD TO WS-MATH-X.                                       
338100* HANDS OFF TO THE 6610-COMPUTE-SINE THRU 6619-EXIT RANGE.                
338200* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
338300     PERFORM 6610-COMPUTE-SINE THRU 6619-EXIT.                            
338400* CARRIES WS-MATH-RESULT INTO WS-SIN-DLON2.                               
338500     MOVE WS-MATH-RESULT TO WS-SIN-DLON2.                                 
338600* COPIES WS-LAT1-RAD OVER TO WS-MATH-X.                                   
338700     MOVE WS-LAT1-RAD TO WS-MATH-X.                                       
338800* HANDS OFF TO THE 6620-COMPUTE-COSINE THRU 6629-EXIT RANGE.              
338900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
339000     PERFORM 6620-COMPUTE-COSINE THRU 6629-EXIT.                          
339100* DROPS WS-MATH-RESULT STRAIGHT INTO WS-COS-LAT1.                         
339200     MOVE WS-MATH-RESULT TO WS-COS-LAT1.                                  
339300* CARRIES WS-LAT2-RAD INTO WS-MATH-X.                                     
339400     MOVE WS-LAT2-RAD TO WS-MATH-X.                                       
339500* HANDS OFF TO THE 6620-COMPUTE-COSINE THRU 6629-EXIT RANGE.              
339600* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
339700     PERFORM 6620-COMPUTE-COSINE THRU 6629-EXIT.                          
339800* LOADS WS-COS-LAT2 FROM WS-MATH-RESULT.                                  
339900     MOVE WS-MATH-RESULT TO WS-COS-LAT2.                                  
340000* WORKS OUT WS-HAV-A FROM THE FORMULA BELOW.                              
340100* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
340200     COMPUTE WS-HAV-A =                                                   
340300         (WS-SIN-DLAT2 * WS-SIN-DLAT2) +                                  
340400         (WS-COS-LAT1 * WS-COS-LAT2 *                                     
340500          WS-SIN-DLON2 * WS-SIN-DLON2).                                   
340600* CARRIES WS-HAV-A INTO WS-MATH-X.                                        
340700     MOVE WS-HAV-A TO WS-MATH-X.                                          
340800* HANDS OFF TO THE 6640-COMPUTE-SQUARE-ROOT THRU 6649-EXIT RANGE.         
340900* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
341000     PERFORM 6640-COMPUTE-SQUARE-ROOT THRU 6649-EXIT.                     
341100* LOADS WS-HAV-SQRT FROM WS-MATH-RESULT.                                  
341200     MOVE WS-MATH-RESULT TO WS-HAV-SQRT.                                  
341300* DROPS WS-HAV-SQRT STRAIGHT INTO WS-MATH-X.                              
341400     MOVE WS-HAV-SQRT TO WS-MATH-X.                                       
341500* HANDS OFF TO THE 6630-COMPUTE-ARCSINE THRU 6639-EXIT RANGE.             
341600* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
341700     PERFORM 6630-COMPUTE-ARCSINE THRU 6639-EXIT.                         
341800* COPIES WS-MATH-RESULT OVER TO WS-HAV-ASIN.                              
341900     MOVE WS-MATH-RESULT TO WS-HAV-ASIN.                                  
342000* WORKS OUT WS-DISTANCE-KM FROM THE FORMULA BELOW.                        
342100* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
342200     COMPUTE WS-DISTANCE-KM = 2 * 6371 * WS-HAV-ASIN.                     
342300* WORKS OUT WS-DUR-HOURS FROM THE FORMULA BELOW.                          
342400* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
342500     COMPUTE WS-DUR-HOURS = WS-DISTANCE-KM / 500.                         
342600* WORKS OUT WS-DUR-TOTAL-MIN FROM THE FORMULA BELOW.                      
342700* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
342800     COMPUTE WS-DUR-TOTAL-MIN = (WS-DUR-HOURS * 60) + 20.                 
342900* SPLITS THE DIVIDEND BELOW INTO A QUOTIENT AND REMAINDER.                
343000* REMAINDER, NOT JUST QUOTIENT, MATTERS TO THE CALLER HERE.               
343100     DIVIDE WS-DUR-TOTAL-MIN BY 60 GIVING WS-DUR-HH                       
343200         REMAINDER WS-DUR-MM.                                             
343300* STEPS INTO 6650-RENDER-DURATION.                                        
343400* SEE 6650-RENDER-DURATION ITSELF FOR WHAT THAT STEP DOES.                
343500     PERFORM 6650-RENDER-DURATION.                                        
343600* BRANCHES STRAIGHT TO 6699-EXIT, SKIPPING THE REST OF THIS RANGE.        
343700     GO TO 6699-EXIT.                                                     
343800                                                                          
343900* HANDLES THE EXIT STEP OF THIS RANGE.                                    
344000 6699-EXIT.                                                               
344100* HANDLES THE EXIT STEP OF THIS RANGE.                                    
344200     EXIT.                                                                
344300                                                                          
344400* 6650 - RENDER "<H>H <MM>M", HOURS UNPADDED, MINUTES 2 DIGITS            
344500* WS-DUR-HH-ED IS ZERO-SUPPRESSED SO A SINGLE-DIGIT HOUR COMES OUT        
344600* AS '1 ' (TRAILING BLANK) AND THE STRING STOPS THERE ON THE SPACE        
344700 6650-RENDER-DURATION.                                                    
344800* CARRIES WS-DUR-HH INTO WS-DUR-HH-ED.                                    
344900     MOVE WS-DUR-HH TO WS-DUR-HH-ED.                                      
345000* CHECKS WHETHER WS-DUR-HH-ED(1:1) = SPACE.                               
345100* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
345200     IF WS-DUR-HH-ED(1:1) = SPACE                                         
345300         MOVE SPACES TO WS-DUR-HH-STR                                     
345400         MOVE WS-DUR-HH-ED(2:1) TO WS-DUR-HH-STR(1:1)                     
345500     ELSE                                                                 
345600         MOVE WS-DUR-HH-ED TO WS-DUR-HH-STR                               
345700     END-IF.                                                              
345800* CLEARS WS-DUR-DISPLAY BEFORE THE NEXT BUILD.                            
345900     MOVE SPACES TO WS-DUR-DISPLAY.                                       
346000* ASSEMBLES THE OUTPUT TEXT FROM THE PIECES LISTED BELOW.                 
346100* POINTER CLAUSE, IF ANY, PICKS UP WHERE THE LAST STRING LEFT OFF.        
346200     STRING WS-DUR-HH-STR DELIMITED BY SPACE                              
346300         'h ' DELIMITED BY SIZE                                           
346400         WS-DUR-MM DELIMITED BY SIZE                                      
346500         'm' DELIMITED BY SIZE                                            
346600         INTO WS-DUR-DISPLAY.                                             
346700                                                                          
346800*----------------------------------------------------------------         
346900* 6610  SINE BY TAYLOR SERIES, 5 TERMS.  INPUT RADIANS IN                 
347000* WS-MATH-X, RESULT IN WS-MATH-RESULT.  LAT/LON DELTAS NEVER              
347100* EXCEED +/- PI SO 5 TERMS HOLD ENGINEERING PRECISION THROUGHOUT.         
347200*----------------------------------------------------------------         
347300 6610-COMPUTE-SINE.                                                       
347400* WORKS OUT WS-MATH-RESULT FROM THE FORMULA BELOW.                        
347500* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
347600     COMPUTE WS-MATH-RESULT =                                             
347700         WS-MATH-X                                                        
347800         - ((WS-MATH-X ** 3) / 6)                                         
347900         + ((WS-MATH-X ** 5) / 120)                                       
348000         - ((WS-MATH-X ** 7) / 5040)                                      
348100         + ((WS-MATH-X ** 9) / 362880).                                   
348200* HANDLES THE EXIT STEP OF THIS RANGE.                                    
348300 6619-EXIT.                                                               
348400* HANDLES THE EXIT STEP OF THIS RANGE.                                    
348500     EXIT.                                                                
348600                                                                          
348700*----------------------------------------------------------------         
348800* 6620  COSINE BY TAYLOR SERIES, 5 TERMS - SAME NOTE AS 6610.             
348900*----------------------------------------------------------------         
349000 6620-COMPUTE-COSINE.                                                     
349100* WORKS OUT WS-MATH-RESULT FROM THE FORMULA BELOW.                        
349200* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
349300     COMPUTE WS-MATH-RESULT =                                             
349400         1                                                                
349500         - ((WS-MATH-X ** 2) / 2)                                         
349600         + ((WS-MATH-X ** 4) / 24)                                        
349700         - ((WS-MATH-X ** 6) / 720)                                       
349800         + ((WS-MATH-X ** 8) / 40320).                                    
349900* HANDLES THE EXIT STEP OF THIS RANGE.                                    
350000 6629-EXIT.                                                               
350100* HANDLES THE EXIT STEP OF THIS RANGE.                                    
350200     EXIT.                                                                
350300                                                                          
350400*----------------------------------------------------------------         
350500* 6630  ARCSINE BY POWER SERIES, INPUT 0 TO 1 IN WS-MATH-X.               
350600* HAVERSINE'S SQUARE ROOT OF A NEVER EXCEEDS 1 SO THE SERIES              
350700* CONVERGES OVER ITS WHOLE DOMAIN HERE.                                   
350800*----------------------------------------------------------------         
350900 6630-COMPUTE-ARCSINE.                                                    
351000* WORKS OUT WS-MATH-RESULT FROM THE FORMULA BELOW.                        
351100* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
351200     COMPUTE WS-MATH-RESULT =                                             
351300         WS-MATH-X                                                        
351400         + ((WS-MATH-X ** 3) / 6)                                         
351500         + ((3 * (WS-MATH-X ** 5)) / 40)                                  
351600         + ((5 * (WS-MATH-X ** 7)) / 112)                                 
351700         + ((35 * (WS-MATH-X ** 9)) / 1152).                              
351800* HANDLES THE EXIT STEP OF THIS RANGE.                                    
351900 6639-EXIT.                                                               
352000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
352100     EXIT.                                                                
352200                                                                          
352300*----------------------------------------------------------------         
352400* 6640  SQUARE ROOT BY NEWTON-RAPHSON.  TEN PASSES IS MORE THAN           
352500* ENOUGH FOR THE RANGE THIS PROGRAM EVER HANDS IT (ZERO TO ONE).          
352600*----------------------------------------------------------------         
352700 6640-COMPUTE-SQUARE-ROOT.                                                
352800* CHECKS WHETHER WS-MATH-X = ZERO.                                        
352900* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
353000     IF WS-MATH-X = ZERO                                                  
353100         MOVE ZERO TO WS-MATH-RESULT                                      
353200         GO TO 6649-EXIT                                                  
353300     END-IF.                                                              
353400* CARRIES WS-MATH-X INTO WS-MATH-GUESS.                                   
353500     MOVE WS-MATH-X TO WS-MATH-GUESS.                                     
353600* RESETS WS-MATH-ITER TO ZERO.                                            
353700     MOVE ZERO TO WS-MATH-ITER.                                           
353800* DRIVES 6641-NEWTON-PASS ACROSS WS-MATH-ITER UNTIL WS-MATH-ITER >        
353900* 10.                                                                     
354000     PERFORM 6641-NEWTON-PASS                                             
354100         VARYING WS-MATH-ITER FROM 1 BY 1                                 
354200         UNTIL WS-MATH-ITER > 10.                                         
354300* DROPS WS-MATH-GUESS STRAIGHT INTO WS-MATH-RESULT.                       
354400     MOVE WS-MATH-GUESS TO WS-MATH-RESULT.                                
354500* HANDLES THE EXIT STEP OF THIS RANGE.                                    
354600 6649-EXIT.                                                               
354700* HANDLES THE EXIT STEP OF THIS RANGE.                                    
354800     EXIT.                                                                
354900                                                                          
355000* HANDLES THE NEWTON PASS STEP OF THIS RANGE.                             
355100 6641-NEWTON-PASS.                                                        
355200* WORKS OUT WS-MATH-GUESS FROM THE FORMULA BELOW.                         
355300* ROUNDED PER THE ROUNDED CLAUSE, NOT JUST TRUNCATED.                     
355400     COMPUTE WS-MATH-GUESS ROUNDED =                                      
355500         (WS-MATH-GUESS + (WS-MATH-X / WS-MATH-GUESS)) / 2.               
355600                                                                          
355700*----------------------------------------------------------------         
355800* 6700  ARRIVAL TIME.  DEPARTURE IS THE SCHEDULE-DESK CONSTANT            
355900* 10:00 (SEE WS-DEP-HH/WS-DEP-MM BELOW).  DURATION CAME OUT OF            
356000* 6600 IN WS-DUR-HH/WS-DUR-MM.  NO MINUTE CARRY CAN OCCUR SINCE           
356100* THE DEPARTURE MINUTE IS ALWAYS ZERO, BUT THE CARRY IS CARRIED           
356200* THROUGH ANYWAY IN CASE THE DESK EVER STOPS PINNING DEPARTURE.           
356300* FP-0091 DESCRIBES A PARSE-FAILURE FALLBACK OF 11:30 FOR THIS            
356400* STEP, BUT THAT ONLY APPLIES WHERE DEPARTURE/DURATION COME IN            
356500* AS FREE TEXT OFF A VENDOR FEED.  HERE DEPARTURE IS THE FIXED            
356600* CONSTANT ABOVE AND DURATION IS THE NUMERIC WS-DUR-HH/WS-DUR-            
356700* MM PAIR 6600 JUST COMPUTED ARITHMETICALLY - NEITHER ONE IS ANY          
356800* TEXT THIS PARAGRAPH EVER PARSES, SO THERE IS NO PARSE TO FAIL           
356900* AND NO WS-ARRIVAL-OK SWITCH IS KEPT HERE - WI-004 SAYS DROP A           
357000* SWITCH THAT CAN NEVER FLIP RATHER THAN CARRY IT FOR SHOW.               
357100*----------------------------------------------------------------         
357200 6700-COMPUTE-ARRIVAL-TIME.                                               
357300* COPIES 10 OVER TO WS-DEP-HH.                                            
357400     MOVE 10 TO WS-DEP-HH.                                                
357500* RESETS WS-DEP-MM TO ZERO.                                               
357600     MOVE ZERO TO WS-DEP-MM.                                              
357700* WORKS OUT WS-ARR-MM FROM THE FORMULA BELOW.                             
357800* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
357900     COMPUTE WS-ARR-MM = (WS-DEP-MM + WS-DUR-MM) - 60 *                   
358000         ((WS-DEP-MM + WS-DUR-MM) / 60).                                  
358100* CHECKS WHETHER (WS-DEP-MM + WS-DUR-MM) >= 60.                           
358200* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
358300     IF (WS-DEP-MM + WS-DUR-MM) >= 60                                     
358400         MOVE 1 TO WS-CARRY                                               
358500     ELSE                                                                 
358600         MOVE ZERO TO WS-CARRY                                            
358700     END-IF.                                                              
358800* WORKS OUT WS-ARR-HH FROM THE FORMULA BELOW.                             
358900* TRUNCATED TO THIS FIELD'S PIC CLAUSE, NOT ROUNDED.                      
359000     COMPUTE WS-ARR-HH = (WS-DEP-HH + WS-DUR-HH + WS-CARRY) - 24 *        
359100         ((WS-DEP-HH + WS-DUR-HH + WS-CARRY) / 24).                       
359200* CLEARS FT-ARRIVAL-TIME(WS-FLIGHT-CTR) BEFORE THE NEXT BUILD.            
359300     MOVE SPACES TO FT-ARRIVAL-TIME(WS-FLIGHT-CTR).                       
359400* ASSEMBLES THE OUTPUT TEXT FROM THE PIECES LISTED BELOW.                 
359500* POINTER CLAUSE, IF ANY, PICKS UP WHERE THE LAST STRING LEFT OFF.        
359600     STRING WS-ARR-HH DELIMITED BY SIZE                                   
359700         ':' DELIMITED BY SIZE                                            
359800         WS-ARR-MM DELIMITED BY SIZE                                      
359900         INTO FT-ARRIVAL-TIME(WS-FLIGHT-CTR).                             
360000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
360100 6799-EXIT.                                                               
360200* HANDLES THE EXIT STEP OF THIS RANGE.                                    
360300     EXIT.                                                                
360400                                                                          
360500*----------------------------------------------------------------         
360600* 6800  AMENITIES.  EVERY RECORD GETS THE THREE SCHEDULE-DESK             
360700* STANDARDS.  LUXAVIATION QUOTES CARRY THREE MORE FLAGS PULLED            
360800* BY 2110-EXTRACT-LUXAVIATION-FIELDS (WIFI/PETS/BEDS) THAT NO             
360900* OTHER VENDOR FEED REPORTS, SO THEY ONLY FIRE FOR WS-EX-VENDOR-          
361000* NAME = 'LUXAVIATION'.                                                   
361100*----------------------------------------------------------------         
361200 6800-BUILD-AMENITIES.                                                    
361300* RESETS WS-AMEN-COUNT TO ZERO.                                           
361400     MOVE ZERO TO WS-AMEN-COUNT.                                          
361500* RUNS 6810-ADD-AMENITY FOR THIS STEP.                                    
361600* SEE 6810-ADD-AMENITY ITSELF FOR WHAT THAT STEP DOES.                    
361700     PERFORM 6810-ADD-AMENITY.                                            
361800* SETS FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT) TO THE FIXED VALUE        
361900* 'Ground Transportation'.                                                
362000     MOVE 'Ground Transportation' TO                                      
362100         FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT).                        
362200* HANDS OFF TO 6810-ADD-AMENITY.                                          
362300* SEE 6810-ADD-AMENITY ITSELF FOR WHAT THAT STEP DOES.                    
362400     PERFORM 6810-ADD-AMENITY.                                            
362500* SETS FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT) TO THE FIXED VALUE        
362600* 'Catering'.                                                             
362700     MOVE 'Catering' TO                                                   
362800         FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT).                        
362900* STEPS INTO 6810-ADD-AMENITY.                                            
363000* SEE 6810-ADD-AMENITY ITSELF FOR WHAT THAT STEP DOES.                    
363100     PERFORM 6810-ADD-AMENITY.                                            
363200* CLEARS WS-MAXPAX-TEXT-HOLD BEFORE THE NEXT BUILD.                       
363300     MOVE SPACES TO WS-MAXPAX-TEXT-HOLD.                                  
363400* ASSEMBLES THE OUTPUT TEXT FROM THE PIECES LISTED BELOW.                 
363500* POINTER CLAUSE, IF ANY, PICKS UP WHERE THE LAST STRING LEFT OFF.        
363600     STRING 'Max Passengers: ' WS-EX-MAXPAX DELIMITED BY SIZE             
363700         INTO WS-MAXPAX-TEXT-HOLD.                                        
363800* CARRIES WS-MAXPAX-TEXT-HOLD INTO FT-AMENITY(WS-FLIGHT-CTR, WS-          
363900* AMEN-COUNT).                                                            
364000     MOVE WS-MAXPAX-TEXT-HOLD TO                                          
364100         FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT).                        
364200* CHECKS WHETHER WS-EX-VENDOR-NAME = 'LUXAVIATION' IF WS-EX-WIFI =        
364300* 'YES'.                                                                  
364400* FALLS TO THE ELSE ARM BELOW WHEN IT DOES NOT.                           
364500     IF WS-EX-VENDOR-NAME = 'LUXAVIATION'                                 
364600         IF WS-EX-WIFI = 'YES'                                            
364700             PERFORM 6810-ADD-AMENITY                                     
364800             MOVE 'WiFi' TO                                               
364900                 FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT)                 
365000         END-IF                                                           
365100         IF WS-EX-PETS = 'YES'                                            
365200             PERFORM 6810-ADD-AMENITY                                     
365300             MOVE 'Pet Friendly' TO                                       
365400                 FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT)                 
365500         ELSE                                                             
365600             IF WS-EX-PETS = 'NO'                                         
365700                 PERFORM 6810-ADD-AMENITY                                 
365800                 MOVE 'No Pets' TO                                        
365900                     FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT)             
366000             END-IF                                                       
366100         END-IF                                                           
366200         IF WS-EX-BEDS = 'YES'                                            
366300             PERFORM 6810-ADD-AMENITY                                     
366400             MOVE 'Beds' TO                                               
366500                 FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT)                 
366600         END-IF                                                           
366700     END-IF.                                                              
366800* LOADS FT-AMENITY-COUNT(WS-FLIGHT-CTR) FROM WS-AMEN-COUNT.               
366900     MOVE WS-AMEN-COUNT TO FT-AMENITY-COUNT(WS-FLIGHT-CTR).               
367000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
367100 6899-EXIT.                                                               
367200* HANDLES THE EXIT STEP OF THIS RANGE.                                    
367300     EXIT.                                                                
367400                                                                          
367500* 6810  BUMP THE AMENITY SUBSCRIPT AND CLEAR THE NEW SLOT BEFORE          
367600* THE CALLER MOVES TEXT INTO IT.                                          
367700 6810-ADD-AMENITY.                                                        
367800* BUMPS WS-AMEN-COUNT UP BY 1.                                            
367900     ADD 1 TO WS-AMEN-COUNT.                                              
368000* CLEARS FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT) BEFORE THE NEXT         
368100* BUILD.                                                                  
368200     MOVE SPACES TO                                                       
368300         FT-AMENITY(WS-FLIGHT-CTR, WS-AMEN-COUNT).                        
368400                                                                          
368500*----------------------------------------------------------------         
368600* 6900  FLIGHT ID.  THE OLD BOOKING-SLIP DESK USED TO PULL THIS           
368700* NUMBER FROM A DRUM OF NUMBERED CHIPS (DON'T ASK).  THIS SHOP            
368800* HAS NO RANDOM-NUMBER LIBRARY ROUTINE SO THE QUOTE-DESK REBUILD          
368900* OF 2016 JUST RUNS A PLAIN 12-DIGIT SEQUENCE COUNTER INSTEAD -           
369000* UNIQUE WITHIN THE RUN, WHICH IS ALL THE DESK ASKED FOR.                 
369100*----------------------------------------------------------------         
369200 6900-NEXT-FLIGHT-ID.                                                     
369300* BUMPS WS-FLIGHT-ID-SEQ UP BY 1.                                         
369400     ADD 1 TO WS-FLIGHT-ID-SEQ.                                           
369500* LOADS FT-FLIGHT-ID(WS-FLIGHT-CTR) FROM WS-FLIGHT-ID-SEQ.                
369600     MOVE WS-FLIGHT-ID-SEQ TO FT-FLIGHT-ID(WS-FLIGHT-CTR).                
369700                                                                          
369800*----------------------------------------------------------------         
369900* 5000  PRINTABLE STATISTICS REPORT.  ONE PASS, TOP TO BOTTOM -           
370000* NO CONTROL BREAKS BEYOND THE PER-VENDOR GROUPING ALREADY BUILT          
370100* INTO THE COUNTS AND SAMPLE SECTIONS BELOW.                              
370200*----------------------------------------------------------------         
370300 5000-WRITE-REPORT.                                                       
370400* HANDS OFF TO 5100-WRITE-TITLE.                                          
370500* SEE 5100-WRITE-TITLE ITSELF FOR WHAT THAT STEP DOES.                    
370600     PERFORM 5100-WRITE-TITLE.                                            
370700* RUNS 5150-WRITE-HEADING FOR THIS STEP.                                  
370800* SEE 5150-WRITE-HEADING ITSELF FOR WHAT THAT STEP DOES.                  
370900     PERFORM 5150-WRITE-HEADING.                                          
371000* STEPS INTO 5200-WRITE-SOURCE-LINES.                                     
371100* SEE 5200-WRITE-SOURCE-LINES ITSELF FOR WHAT THAT STEP DOES.             
371200     PERFORM 5200-WRITE-SOURCE-LINES.                                     
371300* HANDS OFF TO 5300-WRITE-SUMMARY.                                        
371400* SEE 5300-WRITE-SUMMARY ITSELF FOR WHAT THAT STEP DOES.                  
371500     PERFORM 5300-WRITE-SUMMARY.                                          
371600* RUNS 5400-WRITE-VENDOR-COUNTS FOR THIS STEP.                            
371700* SEE 5400-WRITE-VENDOR-COUNTS ITSELF FOR WHAT THAT STEP DOES.            
371800     PERFORM 5400-WRITE-VENDOR-COUNTS.                                    
371900* STEPS INTO 5500-WRITE-PRICE-RANGES.                                     
372000* SEE 5500-WRITE-PRICE-RANGES ITSELF FOR WHAT THAT STEP DOES.             
372100     PERFORM 5500-WRITE-PRICE-RANGES.                                     
372200* HANDS OFF TO THE 5600-WRITE-SAMPLE-SECTION THRU 5699-EXIT RANGE.        
372300* CONTROL RETURNS HERE ONCE THAT RANGE HITS ITS EXIT.                     
372400     PERFORM 5600-WRITE-SAMPLE-SECTION THRU 5699-EXIT.                    
372500* RUNS 5700-WRITE-WARNINGS FOR THIS STEP.                                 
372600* SEE 5700-WRITE-WARNINGS ITSELF FOR WHAT THAT STEP DOES.                 
372700     PERFORM 5700-WRITE-WARNINGS.                                         
372800                                                                          
372900* 5100 - RUN-DATE/PAGE TITLE LINE.  WI-004 SHOP DATE IS MM/DD/YY,         
373000* NO CENTURY - ACCEPT FROM DATE NEVER GAVE US ONE ANYWAY.                 
373100 5100-WRITE-TITLE.                                                        
373200* BUMPS WS-PAGE-NO UP BY 1.                                               
373300     ADD 1 TO WS-PAGE-NO.                                                 
373400* ASSEMBLES THE OUTPUT TEXT FROM THE PIECES LISTED BELOW.                 
373500* POINTER CLAUSE, IF ANY, PICKS UP WHERE THE LAST STRING LEFT OFF.        
373600     STRING WS-SYS-MM '/' WS-SYS-DD '/' WS-SYS-YY                         
373700         DELIMITED BY SIZE INTO RL-RUN-DATE.                              
373800* COPIES WS-PAGE-NO OVER TO RL-PAGE-NO.                                   
373900     MOVE WS-PAGE-NO TO RL-PAGE-NO.                                       
374000* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
374100* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
374200     WRITE PRTLINE FROM WS-RPT-TITLE-LINE                                 
374300         AFTER ADVANCING TOP-OF-FORM.                                     
374400                                                                          
374500* HANDLES THE WRITE HEADING STEP OF THIS RANGE.                           
374600 5150-WRITE-HEADING.                                                      
374700* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
374800* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
374900     WRITE PRTLINE FROM WS-RPT-HEADING-LINE                               
375000         AFTER ADVANCING 2 LINES.                                         
375100* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
375200* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
375300     WRITE PRTLINE FROM WS-RPT-BLANK-LINE                                 
375400         AFTER ADVANCING 1 LINE.                                          
375500                                                                          
375600* 5200 - ONE LINE PER SOURCE, FIXED LUX/CJ/MIR/SOV ORDER, CARRYING        
375700* THE PROCESSED COUNT (AFTER THE BASE-PRICE-UNDER-100 DROP) AND           
375800* THE FINAL KEPT COUNT (AFTER THE COORDS/FLYPRIV FILTER).                 
375900 5200-WRITE-SOURCE-LINES.                                                 
376000* SETS RL-SOURCE-NAME TO THE FIXED VALUE 'LUXAVIATION'.                   
376100     MOVE 'LUXAVIATION'    TO RL-SOURCE-NAME.                             
376200* LOADS RL-SOURCE-STATUS FROM WS-LUX-STATUS-TEXT.                         
376300     MOVE WS-LUX-STATUS-TEXT TO RL-SOURCE-STATUS.                         
376400* DROPS WS-LUX-CTR STRAIGHT INTO RL-SOURCE-READ.                          
376500     MOVE WS-LUX-CTR       TO RL-SOURCE-READ.                             
376600* CARRIES WS-LUX-KEPT INTO RL-SOURCE-KEPT.                                
376700     MOVE WS-LUX-KEPT      TO RL-SOURCE-KEPT.                             
376800* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
376900* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
377000     WRITE PRTLINE FROM WS-RPT-SOURCE-LINE                                
377100         AFTER ADVANCING 1 LINE.                                          
377200* SETS RL-SOURCE-NAME TO THE FIXED VALUE 'CATCHAJET'.                     
377300     MOVE 'CATCHAJET'      TO RL-SOURCE-NAME.                             
377400* DROPS WS-CJ-STATUS-TEXT STRAIGHT INTO RL-SOURCE-STATUS.                 
377500     MOVE WS-CJ-STATUS-TEXT  TO RL-SOURCE-STATUS.                         
377600* CARRIES WS-CJ-CTR INTO RL-SOURCE-READ.                                  
377700     MOVE WS-CJ-CTR        TO RL-SOURCE-READ.                             
377800* COPIES WS-CJ-KEPT OVER TO RL-SOURCE-KEPT.                               
377900     MOVE WS-CJ-KEPT       TO RL-SOURCE-KEPT.                             
378000* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
378100* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
378200     WRITE PRTLINE FROM WS-RPT-SOURCE-LINE                                
378300         AFTER ADVANCING 1 LINE.                                          
378400* SETS RL-SOURCE-NAME TO THE FIXED VALUE 'MIRAI'.                         
378500     MOVE 'MIRAI'          TO RL-SOURCE-NAME.                             
378600* CARRIES WS-MIR-STATUS-TEXT INTO RL-SOURCE-STATUS.                       
378700     MOVE WS-MIR-STATUS-TEXT TO RL-SOURCE-STATUS.                         
378800* COPIES WS-MIR-CTR OVER TO RL-SOURCE-READ.                               
378900     MOVE WS-MIR-CTR       TO RL-SOURCE-READ.                             
379000* LOADS RL-SOURCE-KEPT FROM WS-MIR-KEPT.                                  
379100     MOVE WS-MIR-KEPT      TO RL-SOURCE-KEPT.                             
379200* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
379300* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
379400     WRITE PRTLINE FROM WS-RPT-SOURCE-LINE                                
379500         AFTER ADVANCING 1 LINE.                                          
379600* SETS RL-SOURCE-NAME TO THE FIXED VALUE 'SOVEREIGN'.                     
379700     MOVE 'SOVEREIGN'      TO RL-SOURCE-NAME.                             
379800* COPIES WS-SOV-STATUS-TEXT OVER TO RL-SOURCE-STATUS.                     
379900     MOVE WS-SOV-STATUS-TEXT TO RL-SOURCE-STATUS.                         
380000* LOADS RL-SOURCE-READ FROM WS-SOV-CTR.                                   
380100     MOVE WS-SOV-CTR       TO RL-SOURCE-READ.                             
380200* DROPS WS-SOV-KEPT STRAIGHT INTO RL-SOURCE-KEPT.                         
380300     MOVE WS-SOV-KEPT      TO RL-SOURCE-KEPT.                             
380400* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
380500* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
380600     WRITE PRTLINE FROM WS-RPT-SOURCE-LINE                                
380700         AFTER ADVANCING 1 LINE.                                          
380800* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
380900* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
381000     WRITE PRTLINE FROM WS-RPT-BLANK-LINE                                 
381100         AFTER ADVANCING 1 LINE.                                          
381200                                                                          
381300* 5300 - GRAND TOTALS.  WS-FLIGHT-CTR IS THE FINAL ROW COUNT ONCE         
381400* 3100 HAS COMPACTED THE TABLE, SO IT DOUBLES AS RL-TOTAL-KEPT.           
381500 5300-WRITE-SUMMARY.                                                      
381600* LOADS RL-TOTAL-KEPT FROM WS-FLIGHT-CTR.                                 
381700     MOVE WS-FLIGHT-CTR     TO RL-TOTAL-KEPT.                             
381800* DROPS WS-CITY-SEEN-CTR STRAIGHT INTO RL-CITY-COUNT.                     
381900     MOVE WS-CITY-SEEN-CTR  TO RL-CITY-COUNT.                             
382000* CARRIES WS-ORIGIN-SEEN-CTR INTO RL-ORIGIN-COUNT.                        
382100     MOVE WS-ORIGIN-SEEN-CTR TO RL-ORIGIN-COUNT.                          
382200* COPIES WS-DEST-SEEN-CTR OVER TO RL-DEST-COUNT.                          
382300     MOVE WS-DEST-SEEN-CTR  TO RL-DEST-COUNT.                             
382400* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
382500* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
382600     WRITE PRTLINE FROM WS-RPT-SUMMARY-LINE                               
382700         AFTER ADVANCING 1 LINE.                                          
382800* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
382900* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
383000     WRITE PRTLINE FROM WS-RPT-BLANK-LINE                                 
383100         AFTER ADVANCING 1 LINE.                                          
383200                                                                          
383300* HANDLES THE WRITE VENDOR COUNTS STEP OF THIS RANGE.                     
383400 5400-WRITE-VENDOR-COUNTS.                                                
383500* SETS RL-VENDOR-NAME TO THE FIXED VALUE 'LUXAVIATION'.                   
383600     MOVE 'LUXAVIATION' TO RL-VENDOR-NAME.                                
383700* COPIES WS-LUX-KEPT OVER TO RL-VENDOR-KEPT.                              
383800     MOVE WS-LUX-KEPT   TO RL-VENDOR-KEPT.                                
383900* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
384000* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
384100     WRITE PRTLINE FROM WS-RPT-VENDOR-CNT-LINE                            
384200         AFTER ADVANCING 1 LINE.                                          
384300* SETS RL-VENDOR-NAME TO THE FIXED VALUE 'CATCHAJET'.                     
384400     MOVE 'CATCHAJET' TO RL-VENDOR-NAME.                                  
384500* CARRIES WS-CJ-KEPT INTO RL-VENDOR-KEPT.                                 
384600     MOVE WS-CJ-KEPT  TO RL-VENDOR-KEPT.                                  
384700* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
384800* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
384900     WRITE PRTLINE FROM WS-RPT-VENDOR-CNT-LINE                            
385000         AFTER ADVANCING 1 LINE.                                          
385100* SETS RL-VENDOR-NAME TO THE FIXED VALUE 'MIRAI'.                         
385200     MOVE 'MIRAI' TO RL-VENDOR-NAME.                                      
385300* DROPS WS-MIR-KEPT STRAIGHT INTO RL-VENDOR-KEPT.                         
385400     MOVE WS-MIR-KEPT TO RL-VENDOR-KEPT.                                  
385500* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
385600* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
385700     WRITE PRTLINE FROM WS-RPT-VENDOR-CNT-LINE                            
385800         AFTER ADVANCING 1 LINE.                                          
385900* SETS RL-VENDOR-NAME TO THE FIXED VALUE 'SOVEREIGN'.                     
386000     MOVE 'SOVEREIGN' TO RL-VENDOR-NAME.                                  
386100* LOADS RL-VENDOR-KEPT FROM WS-SOV-KEPT.                                  
386200     MOVE WS-SOV-KEPT TO RL-VENDOR-KEPT.                                  
386300* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
386400* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
386500     WRITE PRTLINE FROM WS-RPT-VENDOR-CNT-LINE                            
386600         AFTER ADVANCING 1 LINE.                                          
386700* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
386800* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
386900     WRITE PRTLINE FROM WS-RPT-BLANK-LINE                                 
387000         AFTER ADVANCING 1 LINE.                                          
387100                                                                          
387200* 5500 - WHOLE-EURO LOW/HIGH ON BOTH PRICE COLUMNS, TRACKED ROW           
387300* BY ROW IN 4120 AS FLIGHTS-OUT WAS WRITTEN.  IF NOTHING WAS KEPT         
387400* THE MIN FIELDS STILL CARRY THEIR 9999999 INITIAL VALUE - THE            
387500* WARNING LINE IN 5700 COVERS THAT CASE FOR THE READER.                   
387600 5500-WRITE-PRICE-RANGES.                                                 
387700* COPIES WS-MIN-FLYPRIV OVER TO RL-PRICE-MIN.                             
387800     MOVE WS-MIN-FLYPRIV  TO RL-PRICE-MIN.                                
387900* LOADS RL-PRICE-MAX FROM WS-MAX-FLYPRIV.                                 
388000     MOVE WS-MAX-FLYPRIV  TO RL-PRICE-MAX.                                
388100* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
388200* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
388300     WRITE PRTLINE FROM WS-RPT-PRICE-LINE                                 
388400         AFTER ADVANCING 1 LINE.                                          
388500* CARRIES WS-MIN-CHARTER INTO RL-PRICE-MIN.                               
388600     MOVE WS-MIN-CHARTER  TO RL-PRICE-MIN.                                
388700* COPIES WS-MAX-CHARTER OVER TO RL-PRICE-MAX.                             
388800     MOVE WS-MAX-CHARTER  TO RL-PRICE-MAX.                                
388900* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
389000* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
389100     WRITE PRTLINE FROM WS-RPT-PRICE-LINE                                 
389200         AFTER ADVANCING 1 LINE.                                          
389300* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
389400* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
389500     WRITE PRTLINE FROM WS-RPT-BLANK-LINE                                 
389600         AFTER ADVANCING 1 LINE.                                          
389700                                                                          
389800*----------------------------------------------------------------         
389900* 5600  FOR EACH VENDOR, THE FIRST SURVIVING FLIGHT IN SORTED             
390000* (DATE) ORDER - TABLE IS ALREADY SORTED BY THE TIME WE GET HERE,         
390100* SO A FORWARD SCAN STOPPING AT THE FIRST MATCH IS ALL IT TAKES.          
390200*----------------------------------------------------------------         
390300 5600-WRITE-SAMPLE-SECTION.                                               
390400* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
390500* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
390600     WRITE PRTLINE FROM WS-RPT-SAMPLE-HEAD-LINE                           
390700         AFTER ADVANCING 1 LINE.                                          
390800* SETS WS-VENDOR-NAME-HOLD TO THE FIXED VALUE 'LUXAVIATION'.              
390900     MOVE 'LUXAVIATION' TO WS-VENDOR-NAME-HOLD.                           
391000* HANDS OFF TO 5610-SAMPLE-ONE-VENDOR.                                    
391100* SEE 5610-SAMPLE-ONE-VENDOR ITSELF FOR WHAT THAT STEP DOES.              
391200     PERFORM 5610-SAMPLE-ONE-VENDOR.                                      
391300* SETS WS-VENDOR-NAME-HOLD TO THE FIXED VALUE 'CATCHAJET'.                
391400     MOVE 'CATCHAJET' TO WS-VENDOR-NAME-HOLD.                             
391500* STEPS INTO 5610-SAMPLE-ONE-VENDOR.                                      
391600* SEE 5610-SAMPLE-ONE-VENDOR ITSELF FOR WHAT THAT STEP DOES.              
391700     PERFORM 5610-SAMPLE-ONE-VENDOR.                                      
391800* SETS WS-VENDOR-NAME-HOLD TO THE FIXED VALUE 'MIRAI'.                    
391900     MOVE 'MIRAI' TO WS-VENDOR-NAME-HOLD.                                 
392000* RUNS 5610-SAMPLE-ONE-VENDOR FOR THIS STEP.                              
392100* SEE 5610-SAMPLE-ONE-VENDOR ITSELF FOR WHAT THAT STEP DOES.              
392200     PERFORM 5610-SAMPLE-ONE-VENDOR.                                      
392300* SETS WS-VENDOR-NAME-HOLD TO THE FIXED VALUE 'SOVEREIGN'.                
392400     MOVE 'SOVEREIGN' TO WS-VENDOR-NAME-HOLD.                             
392500* HANDS OFF TO 5610-SAMPLE-ONE-VENDOR.                                    
392600* SEE 5610-SAMPLE-ONE-VENDOR ITSELF FOR WHAT THAT STEP DOES.              
392700     PERFORM 5610-SAMPLE-ONE-VENDOR.                                      
392800* HANDLES THE EXIT STEP OF THIS RANGE.                                    
392900 5699-EXIT.                                                               
393000* HANDLES THE EXIT STEP OF THIS RANGE.                                    
393100     EXIT.                                                                
393200                                                                          
393300* HANDLES THE SAMPLE ONE VENDOR STEP OF THIS RANGE.                       
393400 5610-SAMPLE-ONE-VENDOR.                                                  
393500* SETS WS-MISC-FOUND TO THE FIXED VALUE 'N'.                              
393600     MOVE 'N' TO WS-MISC-FOUND.                                           
393700* DRIVES 5620-SCAN-FOR-VENDOR ACROSS WS-FT-IDX UNTIL WS-FT-IDX >          
393800* WS-FLIGHT-CTR OR WS-MISC-FOUND = 'Y'.                                   
393900     PERFORM 5620-SCAN-FOR-VENDOR                                         
394000         VARYING WS-FT-IDX FROM 1 BY 1                                    
394100         UNTIL WS-FT-IDX > WS-FLIGHT-CTR                                  
394200            OR WS-MISC-FOUND = 'Y'.                                       
394300                                                                          
394400* HANDLES THE SCAN FOR VENDOR STEP OF THIS RANGE.                         
394500 5620-SCAN-FOR-VENDOR.                                                    
394600* CHECKS WHETHER FT-OPERATED-BY(WS-FT-IDX) = WS-VENDOR-NAME-HOLD.         
394700* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
394800     IF FT-OPERATED-BY(WS-FT-IDX) = WS-VENDOR-NAME-HOLD                   
394900         MOVE 'Y' TO WS-MISC-FOUND                                        
395000         PERFORM 5630-WRITE-SAMPLE-LINE                                   
395100     END-IF.                                                              
395200                                                                          
395300* HANDLES THE WRITE SAMPLE LINE STEP OF THIS RANGE.                       
395400 5630-WRITE-SAMPLE-LINE.                                                  
395500* CARRIES FT-FLIGHT-ID(WS-FT-IDX) INTO RL-SAMPLE-FLIGHT-ID.               
395600     MOVE FT-FLIGHT-ID(WS-FT-IDX)   TO RL-SAMPLE-FLIGHT-ID.               
395700* COPIES FT-ORIGIN(WS-FT-IDX) OVER TO RL-SAMPLE-ORIGIN.                   
395800     MOVE FT-ORIGIN(WS-FT-IDX)      TO RL-SAMPLE-ORIGIN.                  
395900* LOADS RL-SAMPLE-DEST FROM FT-DESTINATION(WS-FT-IDX).                    
396000     MOVE FT-DESTINATION(WS-FT-IDX) TO RL-SAMPLE-DEST.                    
396100* DROPS FT-FLIGHT-DATE(WS-FT-IDX) STRAIGHT INTO RL-SAMPLE-DATE.           
396200     MOVE FT-FLIGHT-DATE(WS-FT-IDX) TO RL-SAMPLE-DATE.                    
396300* CARRIES FT-FLYPRIV-PRICE(WS-FT-IDX) INTO RL-SAMPLE-PRICE.               
396400     MOVE FT-FLYPRIV-PRICE(WS-FT-IDX) TO RL-SAMPLE-PRICE.                 
396500* EMITS PRTLINE AFTER ADVANCING THE FORM.                                 
396600* PRTLINE CARRIES WHATEVER REPORT LINE WAS MOVED INTO IT ABOVE.           
396700     WRITE PRTLINE FROM WS-RPT-SAMPLE-LINE                                
396800         AFTER ADVANCING 1 LINE.                                          
396900                                                                          
397000*----------------------------------------------------------------         
397100* 5700  MISSING-FILE AND EMPTY-RESULT WARNINGS.  A MISSING VENDOR         
397200* FEED IS NOT A RUN FAILURE - THE WEB DESK JUST WANTS THE GAP ON          
397300* RECORD, THE SAME AS THE OLD FICHE-MISSING SLIPS USED TO BE.             
397400*----------------------------------------------------------------         
397500 5700-WRITE-WARNINGS.                                                     
397600* CHECKS WHETHER LUX-NOT-AVAILABLE.                                       
397700* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
397800     IF LUX-NOT-AVAILABLE                                                 
397900         MOVE 'LUXAVIATION INPUT FILE NOT FOUND - SOURCE SKIPPED'         
398000             TO RL-WARNING-TEXT                                           
398100         WRITE PRTLINE FROM WS-RPT-WARNING-LINE                           
398200             AFTER ADVANCING 1 LINE                                       
398300     END-IF.                                                              
398400* CHECKS WHETHER CJ-NOT-AVAILABLE.                                        
398500* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
398600     IF CJ-NOT-AVAILABLE                                                  
398700         MOVE 'CATCHAJET INPUT FILE NOT FOUND - SOURCE SKIPPED'           
398800             TO RL-WARNING-TEXT                                           
398900         WRITE PRTLINE FROM WS-RPT-WARNING-LINE                           
399000             AFTER ADVANCING 1 LINE                                       
399100     END-IF.                                                              
399200* CHECKS WHETHER MIR-NOT-AVAILABLE.                                       
399300* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
399400     IF MIR-NOT-AVAILABLE                                                 
399500         MOVE 'MIRAI INPUT FILE NOT FOUND - SOURCE SKIPPED'               
399600             TO RL-WARNING-TEXT                                           
399700         WRITE PRTLINE FROM WS-RPT-WARNING-LINE                           
399800             AFTER ADVANCING 1 LINE                                       
399900     END-IF.                                                              
400000* CHECKS WHETHER SOV-NOT-AVAILABLE.                                       
400100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
400200     IF SOV-NOT-AVAILABLE                                                 
400300         MOVE 'SOVEREIGN INPUT FILE NOT FOUND - SOURCE SKIPPED'           
400400             TO RL-WARNING-TEXT                                           
400500         WRITE PRTLINE FROM WS-RPT-WARNING-LINE                           
400600             AFTER ADVANCING 1 LINE                                       
400700     END-IF.                                                              
400800* CHECKS WHETHER WS-FLIGHT-CTR = ZERO.                                    
400900* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
401000     IF WS-FLIGHT-CTR = ZERO                                              
401100         MOVE 'FINAL FLIGHT SET IS EMPTY - NO ROWS WRITTEN'               
401200             TO RL-WARNING-TEXT                                           
401300         WRITE PRTLINE FROM WS-RPT-WARNING-LINE                           
401400             AFTER ADVANCING 1 LINE                                       
401500     END-IF.                                                              
401600                                                                          
401700* HANDLES THE EXIT STEP OF THIS RANGE.                                    
401800 5900-EXIT.                                                               
401900* HANDLES THE EXIT STEP OF THIS RANGE.                                    
402000     EXIT.                                                                
402100                                                                          
402200*----------------------------------------------------------------         
402300* 9800  END OF RUN - CLOSE EVERYTHING THAT MIGHT BE OPEN.  THE            
402400* VENDOR FILES USE SELECT OPTIONAL SO A MISSING ONE WAS NEVER             
402500* SUCCESSFULLY OPENED AND CLOSE ON IT IS HARMLESS.                        
402600*----------------------------------------------------------------         
402700 9800-CLOSING.                                                            
402800* CLOSES THE FILE(S) BELOW NOW THAT THIS RUN IS DONE WITH THEM.           
402900     CLOSE AIRPORT-REF.                                                   
403000* CHECKS WHETHER LUX-AVAILABLE.                                           
403100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
403200     IF LUX-AVAILABLE                                                     
403300         CLOSE LUXAVIATION-IN                                             
403400     END-IF.                                                              
403500* CHECKS WHETHER CJ-AVAILABLE.                                            
403600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
403700     IF CJ-AVAILABLE                                                      
403800         CLOSE CATCHAJET-IN                                               
403900     END-IF.                                                              
404000* CHECKS WHETHER MIR-AVAILABLE.                                           
404100* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
404200     IF MIR-AVAILABLE                                                     
404300         CLOSE MIRAI-IN                                                   
404400     END-IF.                                                              
404500* CHECKS WHETHER SOV-AVAILABLE.                                           
404600* FALLS THROUGH TO THE NEXT STATEMENT WHEN IT DOES NOT.                   
404700     IF SOV-AVAILABLE                                                     
404800         CLOSE SOVEREIGN-IN                                               
404900     END-IF.                                                              
405000* CLOSES THE FILE(S) BELOW NOW THAT THIS RUN IS DONE WITH THEM.           
405100     CLOSE FLIGHTS-OUT.                                                   
405200* CLOSES THE FILE(S) BELOW NOW THAT THIS RUN IS DONE WITH THEM.           
405300     CLOSE REPORT-OUT.                                                    
405400                                                                          
